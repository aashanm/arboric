000010 IDENTIFICATION          DIVISION.                                        
000020*===============================                                          
000030*                                                                         
000040 PROGRAM-ID.             ARRGSTR.                                         
000050*                                                                         
000060 AUTHOR.                 W L Seabright,                                   
000070                         For Applewood Computers.                         
000080*                                                                         
000090 INSTALLATION.           Applewood Computers, Hatfield.                   
000100*                                                                         
000110 DATE-WRITTEN.           10/07/86.                                        
000120*                                                                         
000130 DATE-COMPILED.                                                           
000140*                                                                         
000150 SECURITY.               Copyright (C) 1986-2026, Vincent B Coen.         
000160                         Distributed under the GNU General Public         
000170                         License. See file COPYING for details.           
000180*                                                                         
000190 REMARKS.                Optimization report - three sections,            
000200                         read from the files ARSKED0 exported:            
000210                         the forecast listing, the fleet results          
000220                         listing and the fleet impact summary.            
000230*                                                                         
000240 VERSION.                1.00 of 10/07/86.                                
000250*                                                                         
000260* Called modules.        None.                                            
000270* Calling modules.       None - run after ARSKED0 each night.             
000280*                                                                         
000290*****************************************************************         
000300* Changes:                                                                
000310* 10/07/86 WLS -      Created for the scheduler conversion - was          
000320*                     the PYRGSTR check register, converted to            
000330*                     use Report Writer for the new file set.             
000340* 23/08/90 RGM -      Fleet listing TOTAL line and impact summary         
000350*                     section added (request SCHD-0201).                  
000360* 30/01/99 JMS -      Y2K review: hour-index fields only, no two-         
000370*                     digit years held anywhere in this program.          
000380*                     No change required.                                 
000390* 04/11/03 RGM -      Cost-increase label added for fleets that           
000400*                     come out worse than baseline (request               
000410*                     SCHD-0402 follow-up).                               
000420* 22/05/04 RGM -      SCORE column added to the forecast listing -        
000430*                     the plain 0.6/0.4 weighted price/carbon             
000440*                     score per hour, separate from the autopilot         
000450*                     weighted window score (request SCHD-0441).          
000460*                                                                         
000470*****************************************************************         
000480*                                                                         
000490 ENVIRONMENT             DIVISION.                                        
000500*===============================                                          
000510 CONFIGURATION           SECTION.                                         
000520 SOURCE-COMPUTER.        GENERIC.                                         
000530 OBJECT-COMPUTER.        GENERIC.                                         
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM                                                   
000560     CLASS AR-VALID-PRIORITY IS "C" "H" "N" "L"                           
000570     UPSI-0 ON STATUS IS AR-TRACE-ON                                      
000580            OFF STATUS IS AR-TRACE-OFF.                                   
000590*                                                                         
000600 INPUT-OUTPUT            SECTION.                                         
000610 FILE-CONTROL.                                                            
000620*                                                                         
000630     SELECT FORECAST-FILE ASSIGN TO "FORECAST-FILE"                       
000640         ORGANIZATION LINE SEQUENTIAL                                     
000650         FILE STATUS IS WS-FCT-STATUS.                                    
000660*                                                                         
000670     SELECT FLEET-FILE ASSIGN TO "FLEET-FILE"                             
000680         ORGANIZATION LINE SEQUENTIAL                                     
000690         FILE STATUS IS WS-FLT-STATUS.                                    
000700*                                                                         
000710     SELECT PRINT-FILE ASSIGN TO "REPORT-FILE"                            
000720         ORGANIZATION LINE SEQUENTIAL                                     
000730         FILE STATUS IS WS-PRT-STATUS.                                    
000740*                                                                         
000750 DATA                    DIVISION.                                        
000760*===============================                                          
000770 FILE SECTION.                                                            
000780*                                                                         
000790* FORECAST-FILE - THE GRID-RECS ARSKED0 USED THIS RUN.                    
000800 FD  FORECAST-FILE.                                                       
000810 COPY "wsargrd.cob".                                                      
000820*                                                                         
000830* FLEET-FILE - SUMMARY RECORD FIRST, THEN ONE DETAIL PER WORKLOAD.        
000840 FD  FLEET-FILE.                                                          
000850 COPY "wsarfsm.cob".                                                      
000860*                                                                         
000870 FD  PRINT-FILE                                                           
000880     REPORT IS AR-FORECAST-REPORT, AR-FLEET-REPORT,                       
000890                AR-IMPACT-REPORT.                                         
000900*                                                                         
000910 WORKING-STORAGE SECTION.                                                 
000920*----------------------                                                   
000930 77  WS-PROG-NAME        PIC X(15) VALUE "ARRGSTR (1.00)".                
000940*                                                                         
000950 01  WS-FILE-STATUS-AREA.                                                 
000960     03  WS-FCT-STATUS       PIC XX.                                      
000970     03  WS-FLT-STATUS       PIC XX.                                      
000980     03  WS-PRT-STATUS       PIC XX.                                      
000990     03  FILLER              PIC X(1).                                    
001000*                                                                         
001010 01  WS-SWITCHES.                                                         
001020     03  WS-EOF-FCT          PIC X         VALUE "N".                     
001030         88  FCT-AT-END                    VALUE "Y".                     
001040     03  WS-EOF-FLT          PIC X         VALUE "N".                     
001050         88  FLT-AT-END                    VALUE "Y".                     
001060     03  FILLER              PIC X(1).                                    
001070*                                                                         
001080 01  WS-PAGE-AREA.                                                        
001090     03  WS-PAGE-LINES       PIC 9(3)     COMP   VALUE 56.                
001100     03  WS-LAST-DETAIL      PIC 9(3)     COMP.                           
001110     03  FILLER              PIC X(1).                                    
001120*                                                                         
001130* FORECAST LISTING WORKING FIELDS - MIN/MAX TRACKED BY HAND SINCE         
001140* REPORT WRITER HAS NO BUILT-IN MIN/MAX CLAUSE, ONLY SUM.                 
001150 01  WS-FORECAST-WORK.                                                    
001160     03  WS-FCT-HOUR-CNT     PIC 9(4)     COMP.                           
001170     03  WS-MIN-PRICE        PIC 9(1)V9999.                               
001180     03  WS-MIN-PRICE-HR     PIC 9(4).                                    
001190     03  WS-MAX-PRICE        PIC 9(1)V9999.                               
001200     03  WS-MAX-PRICE-HR     PIC 9(4).                                    
001210     03  WS-MIN-CARBON       PIC 9(4)V9.                                  
001220     03  WS-MIN-CARBON-HR    PIC 9(4).                                    
001230     03  WS-MAX-CARBON       PIC 9(4)V9.                                  
001240     03  WS-MAX-CARBON-HR    PIC 9(4).                                    
001250     03  FILLER              PIC X(1).                                    
001260*                                                                         
001270* COMPOSITE-SCORE WORK FIELDS - FIXED 0.6/0.4 WEIGHTS, CARBON             
001280* NORMALISED AGAINST 800 NOT THE AUTOPILOT 600 (SCHD-0441) - THIS         
001290* IS A PLAIN DESCRIBE-THE-HOUR SCORE, NOT THE OPTIMIZER ONE.              
001300 01  WS-COMPOSITE-WORK.                                                   
001310     03  WS-COMP-PRICE-NORM  PIC 9(3)V9999 COMP-3.                        
001320     03  WS-COMP-CARBON-NORM PIC 9(3)V9999 COMP-3.                        
001330     03  WS-COMPOSITE-SCORE  PIC 999V99.                                  
001340*                                                                         
001350* FLAG-BUILDING GROUP - FOUR 6-CHAR SLOTS PACKED THEN REDEFINED           
001360* AS THE SINGLE X(24) THE REPORT LINE SOURCES FROM.                       
001370 01  WS-FLAG-SLOTS.                                                       
001380     03  WS-FLAG-CHEAP       PIC X(6)     VALUE SPACES.                   
001390     03  WS-FLAG-GREEN       PIC X(6)     VALUE SPACES.                   
001400     03  WS-FLAG-PEAK        PIC X(6)     VALUE SPACES.                   
001410     03  WS-FLAG-DIRTY       PIC X(6)     VALUE SPACES.                   
001420 01  WS-FLAG-LINE REDEFINES WS-FLAG-SLOTS.                                
001430     03  WS-FLAG-DISPLAY     PIC X(24).                                   
001440*                                                                         
001450* NOTE - WS-FLAG-SLOTS IS EXACTLY THE 24 BYTES WS-FLAG-DISPLAY            
001460* SOURCES FROM THE REPORT LINE NEEDS, SO NO PAD BYTE IS ADDED             
001470* HERE THE WAY THE OTHER GROUPS IN THIS PROGRAM ARE PADDED.               
001480*                                                                         
001490* FLEET LISTING / IMPACT SUMMARY ACCUMULATORS - BUILT WHILE THE           
001500* FLEET-FILE DETAIL ROWS ARE BEING READ FOR SECTION 2 SO SECTION          
001510* 3 NEEDS NO SECOND PASS OF THE FILE.                                     
001520 01  WS-FLEET-WORK.                                                       
001530     03  WS-TOTAL-WORKLOADS  PIC 9(4).                                    
001540     03  WS-TOTAL-ENERGY-KWH PIC 9(7)V99.                                 
001550     03  WS-TOTAL-BASE-COST  PIC 9(9)V99.                                 
001560     03  WS-TOTAL-BASE-CARBON PIC 9(9)V999.                               
001570     03  WS-TOTAL-OPT-COST   PIC 9(9)V99.                                 
001580     03  WS-TOTAL-OPT-CARBON PIC 9(9)V999.                                
001590     03  WS-TOTAL-COST-SAVED PIC S9(9)V99.                                
001600     03  WS-TOTAL-CO2-SAVED  PIC S9(9)V999.                               
001610     03  FILLER              PIC X(1).                                    
001620*                                                                         
001630* IMPACT SUMMARY DERIVED FIELDS - COMPUTED ONCE, AFTER THE FLEET          
001640* PASS, FROM THE ACCUMULATORS ABOVE.                                      
001650 01  WS-IMPACT-WORK.                                                      
001660     03  WS-COST-SAVED-PCT   PIC S9(3)V99.                                
001670     03  WS-CO2-SAVED-PCT    PIC S9(3)V99.                                
001680     03  WS-ANNUAL-COST-SAVED PIC S9(9)V99.                               
001690     03  WS-ANNUAL-CO2-SAVED PIC S9(9)V999.                               
001700     03  WS-COST-LABEL       PIC X(18)    VALUE SPACES.                   
001710     03  WS-CO2-LABEL        PIC X(18)    VALUE SPACES.                   
001720     03  WS-IMPACT-LINE-NO   PIC 9(2)     COMP.                           
001730     03  FILLER              PIC X(1).                                    
001740*                                                                         
001750* TRACE GROUPS - PACKED HERE SO ONE COMBINED DISPLAY CAN BE               
001760* SWITCHED ON BY UPSI-0 WITHOUT CLUTTERING THE OPERATOR LOG.              
001770 01  WS-TRACE-FCT-SET.                                                    
001780     03  WS-TRACE-FCT-HR     PIC 9(4).                                    
001790     03  WS-TRACE-FCT-FLAGS  PIC X(24).                                   
001800     03  FILLER              PIC X(1).                                    
001810 01  WS-TRACE-FCT-R REDEFINES WS-TRACE-FCT-SET.                           
001820     03  WS-TRACE-FCT-DISP   PIC X(28).                                   
001830     03  FILLER              PIC X(1).                                    
001840*                                                                         
001850 01  WS-TRACE-FLT-SET.                                                    
001860     03  WS-TRACE-FLT-ID     PIC 9(4).                                    
001870     03  WS-TRACE-FLT-COUNT  PIC 9(4).                                    
001880     03  FILLER              PIC X(1).                                    
001890 01  WS-TRACE-FLT-R REDEFINES WS-TRACE-FLT-SET.                           
001900     03  WS-TRACE-FLT-DISP   PIC 9(8).                                    
001910     03  FILLER              PIC X(1).                                    
001920*                                                                         
001930* ERROR MESSAGES - SAME NUMBERED-LITERAL STYLE AS ARSKED0 AND THE         
001940* PAYROLL SUITE BEFORE IT, PREFIXED SR FOR THIS REPORT PROGRAM.           
001950 01  AR-ERROR-MESSAGES.                                                   
001960     03  SR001  PIC X(45) VALUE                                           
001970         "SR001 FORECAST-FILE WILL NOT OPEN - RUN STOP".                  
001980     03  SR002  PIC X(45) VALUE                                           
001990         "SR002 FLEET-FILE WILL NOT OPEN - RUN STOP   ".                  
002000     03  SR003  PIC X(45) VALUE                                           
002010         "SR003 REPORT-FILE WILL NOT OPEN - RUN STOP  ".                  
002020     03  FILLER PIC X(1).                                                 
002030*                                                                         
002040 REPORT SECTION.                                                          
002050*---------------                                                          
002060*                                                                         
002070* SECTION 1 - FORECAST LISTING, ONE LINE PER FORECAST HOUR, WITH          
002080* A MIN/MAX PRICE AND CARBON FOOTER.                                      
002090 RD  AR-FORECAST-REPORT                                                   
002100     PAGE LIMIT   WS-PAGE-LINES                                           
002110     HEADING      1                                                       
002120     FIRST DETAIL 5                                                       
002130     LAST  DETAIL WS-LAST-DETAIL.                                         
002140*                                                                         
002150 01  AR-FORECAST-HEAD TYPE PAGE HEADING.                                  
002160     03  LINE 1.                                                          
002170         05  COL  1      PIC X(15)   SOURCE WS-PROG-NAME.                 
002180         05  COL 60      PIC X(38)   VALUE                                
002190             "ARBORIC SCHEDULER - FORECAST LISTING".                      
002200         05  COL 124     PIC X(5)    VALUE "PAGE ".                       
002210         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.                 
002220     03  LINE 3.                                                          
002230         05  COL  2                 VALUE "HOUR".                         
002240         05  COL  9                 VALUE "PRICE".                        
002250         05  COL 18                 VALUE "CARBON".                       
002260         05  COL 27                 VALUE "RENEW%".                       
002270         05  COL 36                 VALUE "FLAGS".                        
002280         05  COL 62                 VALUE "SCORE".                        
002290*                                                                         
002300 01  AR-FORECAST-DETAIL TYPE IS DETAIL.                                   
002310     03  LINE PLUS 1.                                                     
002320         05  COL  2      PIC 9(4)    SOURCE GW-HOUR-OF-DAY.               
002330         05  COL  8      PIC 9.9999  SOURCE GW-PRICE.                     
002340         05  COL 17      PIC ZZZ9    SOURCE GW-CO2.                       
002350         05  COL 25      PIC ZZ9.9   SOURCE GW-RENEW-PCT.                 
002360         05  COL 35      PIC X(24)   SOURCE WS-FLAG-DISPLAY.              
002370         05  COL 61      PIC ZZ9.99  SOURCE WS-COMPOSITE-SCORE.           
002380*                                                                         
002390 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.                              
002400     03  LINE PLUS 1.                                                     
002410         05  COL  1      PIC X(19)   VALUE "MINIMUM PRICE/HOUR".          
002420         05  COL 22      PIC 9.9999  SOURCE WS-MIN-PRICE.                 
002430         05  COL 30      PIC X(2)    VALUE "AT".                          
002440         05  COL 33      PIC ZZZ9    SOURCE WS-MIN-PRICE-HR.              
002450     03  LINE PLUS 1.                                                     
002460         05  COL  1      PIC X(19)   VALUE "MAXIMUM PRICE/HOUR".          
002470         05  COL 22      PIC 9.9999  SOURCE WS-MAX-PRICE.                 
002480         05  COL 30      PIC X(2)    VALUE "AT".                          
002490         05  COL 33      PIC ZZZ9    SOURCE WS-MAX-PRICE-HR.              
002500     03  LINE PLUS 1.                                                     
002510         05  COL  1      PIC X(19)   VALUE "MINIMUM CARBON/HOUR".         
002520         05  COL 22      PIC ZZZ9    SOURCE WS-MIN-CARBON.                
002530         05  COL 30      PIC X(2)    VALUE "AT".                          
002540         05  COL 33      PIC ZZZ9    SOURCE WS-MIN-CARBON-HR.             
002550     03  LINE PLUS 1.                                                     
002560         05  COL  1      PIC X(19)   VALUE "MAXIMUM CARBON/HOUR".         
002570         05  COL 22      PIC ZZZ9    SOURCE WS-MAX-CARBON.                
002580         05  COL 30      PIC X(2)    VALUE "AT".                          
002590         05  COL 33      PIC ZZZ9    SOURCE WS-MAX-CARBON-HR.             
002600*                                                                         
002610* SECTION 2 - FLEET RESULTS LISTING, ONE LINE PER WORKLOAD, WITH          
002620* A TOTAL LINE SUMMING THE COST-SAVED AND CO2-SAVED COLUMNS.              
002630 RD  AR-FLEET-REPORT                                                      
002640     PAGE LIMIT   WS-PAGE-LINES                                           
002650     HEADING      1                                                       
002660     FIRST DETAIL 5                                                       
002670     LAST  DETAIL WS-LAST-DETAIL.                                         
002680*                                                                         
002690 01  AR-FLEET-HEAD TYPE PAGE HEADING.                                     
002700     03  LINE 1.                                                          
002710         05  COL  1      PIC X(15)   SOURCE WS-PROG-NAME.                 
002720         05  COL 60      PIC X(35)   VALUE                                
002730             "ARBORIC SCHEDULER - FLEET RESULTS".                         
002740         05  COL 124     PIC X(5)    VALUE "PAGE ".                       
002750         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.                 
002760     03  LINE 3.                                                          
002770         05  COL  2                 VALUE "WORKLOAD NAME".                
002780         05  COL 33                 VALUE "START-HR".                     
002790         05  COL 43                 VALUE "DELAY".                        
002800         05  COL 52                 VALUE "COST-SAVED".                   
002810         05  COL 65                 VALUE "CO2-SAVED".                    
002820*                                                                         
002830 01  AR-FLEET-DETAIL TYPE IS DETAIL.                                      
002840     03  LINE PLUS 1.                                                     
002850         05  COL  2      PIC X(30)   SOURCE AFD-WL-NAME.                  
002860         05  COL 34      PIC ZZZ9    SOURCE AFD-OPT-START-HR.             
002870         05  COL 44      PIC X(4)    VALUE "NOW"                          
002880                          PRESENT WHEN AFD-DELAY-HRS = ZERO.              
002890         05  COL 44      PIC ZZZ9.99 SOURCE AFD-DELAY-HRS                 
002900                          PRESENT WHEN AFD-DELAY-HRS NOT = ZERO.          
002910         05  COL 52      PIC Z,ZZZ,ZZ9.99                                 
002920                          SOURCE AFD-COST-SAVINGS.                        
002930         05  COL 66      PIC Z,ZZZ,ZZ9.999                                
002940                          SOURCE AFD-CARBON-SAVINGS-KG.                   
002950*                                                                         
002960 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.                              
002970     03  LINE PLUS 1.                                                     
002980         05  COL  2      PIC X(30)   VALUE "TOTAL".                       
002990         05  COL 52      PIC ZZZ,ZZZ,ZZ9.99                               
003000                          SOURCE WS-TOTAL-COST-SAVED.                     
003010         05  COL 66      PIC ZZZ,ZZZ,ZZ9.999                              
003020                          SOURCE WS-TOTAL-CO2-SAVED.                      
003030*                                                                         
003040* SECTION 3 - IMPACT SUMMARY, ONE GENERATE PER LABELLED LINE -            
003050* SAME PRESENT-WHEN IDIOM THE CHECK REGISTER USED FOR NONE/NOT            
003060* CHECK NUMBERS, JUST KEYED OFF A LINE NUMBER INSTEAD.                    
003070 RD  AR-IMPACT-REPORT                                                     
003080     PAGE LIMIT   WS-PAGE-LINES                                           
003090     HEADING      1                                                       
003100     FIRST DETAIL 5                                                       
003110     LAST  DETAIL WS-LAST-DETAIL.                                         
003120*                                                                         
003130 01  AR-IMPACT-HEAD TYPE PAGE HEADING.                                    
003140     03  LINE 1.                                                          
003150         05  COL  1      PIC X(15)   SOURCE WS-PROG-NAME.                 
003160         05  COL 60      PIC X(36)   VALUE                                
003170             "ARBORIC SCHEDULER - IMPACT SUMMARY".                        
003180         05  COL 124     PIC X(5)    VALUE "PAGE ".                       
003190         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.                 
003200*                                                                         
003210 01  AR-IMPACT-DETAIL TYPE IS DETAIL.                                     
003220     03  LINE PLUS 2.                                                     
003230         05  COL  1      PIC X(30)   VALUE                                
003240                          "WORKLOADS SCHEDULED"                           
003250                          PRESENT WHEN WS-IMPACT-LINE-NO = 1.             
003260         05  COL 35      PIC ZZZ9    SOURCE WS-TOTAL-WORKLOADS            
003270                          PRESENT WHEN WS-IMPACT-LINE-NO = 1.             
003280         05  COL  1      PIC X(30)   VALUE                                
003290                          "TOTAL ENERGY (KWH)"                            
003300                          PRESENT WHEN WS-IMPACT-LINE-NO = 2.             
003310         05  COL 35      PIC Z,ZZZ,ZZ9.99                                 
003320                          SOURCE WS-TOTAL-ENERGY-KWH                      
003330                          PRESENT WHEN WS-IMPACT-LINE-NO = 2.             
003340         05  COL  1      PIC X(30)   VALUE                                
003350                          "BASELINE TOTAL COST"                           
003360                          PRESENT WHEN WS-IMPACT-LINE-NO = 3.             
003370         05  COL 35      PIC ZZZ,ZZZ,ZZ9.99                               
003380                          SOURCE WS-TOTAL-BASE-COST                       
003390                          PRESENT WHEN WS-IMPACT-LINE-NO = 3.             
003400         05  COL  1      PIC X(30)   VALUE                                
003410                          "BASELINE TOTAL CARBON (KG)"                    
003420                          PRESENT WHEN WS-IMPACT-LINE-NO = 4.             
003430         05  COL 35      PIC ZZZ,ZZZ,ZZ9.999                              
003440                          SOURCE WS-TOTAL-BASE-CARBON                     
003450                          PRESENT WHEN WS-IMPACT-LINE-NO = 4.             
003460         05  COL  1      PIC X(30)   VALUE                                
003470                          "OPTIMIZED TOTAL COST"                          
003480                          PRESENT WHEN WS-IMPACT-LINE-NO = 5.             
003490         05  COL 35      PIC ZZZ,ZZZ,ZZ9.99                               
003500                          SOURCE WS-TOTAL-OPT-COST                        
003510                          PRESENT WHEN WS-IMPACT-LINE-NO = 5.             
003520         05  COL  1      PIC X(30)   VALUE                                
003530                          "OPTIMIZED TOTAL CARBON (KG)"                   
003540                          PRESENT WHEN WS-IMPACT-LINE-NO = 6.             
003550         05  COL 35      PIC ZZZ,ZZZ,ZZ9.999                              
003560                          SOURCE WS-TOTAL-OPT-CARBON                      
003570                          PRESENT WHEN WS-IMPACT-LINE-NO = 6.             
003580         05  COL  1      PIC X(18)   SOURCE WS-COST-LABEL                 
003590                          PRESENT WHEN WS-IMPACT-LINE-NO = 7.             
003600         05  COL 35      PIC ZZZ,ZZZ,ZZ9.99                               
003610                          SOURCE WS-TOTAL-COST-SAVED                      
003620                          PRESENT WHEN WS-IMPACT-LINE-NO = 7.             
003630         05  COL  1      PIC X(30)   VALUE                                
003640                          "COST SAVINGS PERCENT"                          
003650                          PRESENT WHEN WS-IMPACT-LINE-NO = 8.             
003660         05  COL 35      PIC ZZ9.99  SOURCE WS-COST-SAVED-PCT             
003670                          PRESENT WHEN WS-IMPACT-LINE-NO = 8.             
003680         05  COL  1      PIC X(18)   SOURCE WS-CO2-LABEL                  
003690                          PRESENT WHEN WS-IMPACT-LINE-NO = 9.             
003700         05  COL 35      PIC ZZZ,ZZZ,ZZ9.999                              
003710                          SOURCE WS-TOTAL-CO2-SAVED                       
003720                          PRESENT WHEN WS-IMPACT-LINE-NO = 9.             
003730         05  COL  1      PIC X(30)   VALUE                                
003740                          "CARBON SAVINGS PERCENT"                        
003750                          PRESENT WHEN WS-IMPACT-LINE-NO = 10.            
003760         05  COL 35      PIC ZZ9.99  SOURCE WS-CO2-SAVED-PCT              
003770                          PRESENT WHEN WS-IMPACT-LINE-NO = 10.            
003780         05  COL  1      PIC X(30)   VALUE                                
003790                          "ANNUALIZED COST SAVED (X365)"                  
003800                          PRESENT WHEN WS-IMPACT-LINE-NO = 11.            
003810         05  COL 35      PIC ZZZ,ZZZ,ZZ9.99                               
003820                          SOURCE WS-ANNUAL-COST-SAVED                     
003830                          PRESENT WHEN WS-IMPACT-LINE-NO = 11.            
003840         05  COL  1      PIC X(30)   VALUE                                
003850                          "ANNUALIZED CARBON SAVED (KG)"                  
003860                          PRESENT WHEN WS-IMPACT-LINE-NO = 12.            
003870         05  COL 35      PIC ZZZ,ZZZ,ZZ9.999                              
003880                          SOURCE WS-ANNUAL-CO2-SAVED                      
003890                          PRESENT WHEN WS-IMPACT-LINE-NO = 12.            
003900*                                                                         
003910 PROCEDURE DIVISION.                                                      
003920*==================                                                       
003930*                                                                         
003940 AA000-MAIN.                                                              
003950     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.                            
003960     PERFORM AA020-REPORT-FORECAST THRU AA020-EXIT.                       
003970     PERFORM AA030-REPORT-FLEET THRU AA030-EXIT.                          
003980     PERFORM AA040-REPORT-IMPACT THRU AA040-EXIT.                         
003990     PERFORM AA070-CLOSE-FILES THRU AA070-EXIT.                           
004000     GOBACK.                                                              
004010 AA000-EXIT.                                                              
004020     EXIT.                                                                
004030*                                                                         
004040 AA010-OPEN-FILES.                                                        
004050     OPEN INPUT FORECAST-FILE.                                            
004060     IF  WS-FCT-STATUS NOT = "00"                                         
004070         DISPLAY SR001                                                    
004080         GOBACK RETURNING 1                                               
004090     END-IF.                                                              
004100*                                                                         
004110     OPEN INPUT FLEET-FILE.                                               
004120     IF  WS-FLT-STATUS NOT = "00"                                         
004130         DISPLAY SR002                                                    
004140         GOBACK RETURNING 1                                               
004150     END-IF.                                                              
004160*                                                                         
004170     OPEN OUTPUT PRINT-FILE.                                              
004180     IF  WS-PRT-STATUS NOT = "00"                                         
004190         DISPLAY SR003                                                    
004200         GOBACK RETURNING 1                                               
004210     END-IF.                                                              
004220     SUBTRACT 4 FROM WS-PAGE-LINES GIVING WS-LAST-DETAIL.                 
004230 AA010-EXIT.                                                              
004240     EXIT.                                                                
004250*                                                                         
004260* AA020-REPORT-FORECAST - SECTION 1, ONE GENERATE PER FORECAST            
004270* HOUR RECORD, TRACKING MIN/MAX PRICE AND CARBON AS WE GO.                
004280 AA020-REPORT-FORECAST.                                                   
004290     MOVE ZERO TO WS-FCT-HOUR-CNT.                                        
004300     MOVE 9.9999 TO WS-MIN-PRICE.                                         
004310     MOVE ZERO   TO WS-MAX-PRICE.                                         
004320     MOVE 9999.9 TO WS-MIN-CARBON.                                        
004330     MOVE ZERO   TO WS-MAX-CARBON.                                        
004340     INITIATE AR-FORECAST-REPORT.                                         
004350     PERFORM AA021-REPORT-ONE-HOUR THRU AA021-EXIT                        
004360         UNTIL FCT-AT-END.                                                
004370     TERMINATE AR-FORECAST-REPORT.                                        
004380 AA020-EXIT.                                                              
004390     EXIT.                                                                
004400*                                                                         
004410 AA021-REPORT-ONE-HOUR.                                                   
004420     READ FORECAST-FILE                                                   
004430         AT END                                                           
004440             MOVE "Y" TO WS-EOF-FCT                                       
004450             GO TO AA021-EXIT                                             
004460     END-READ.                                                            
004470     ADD 1 TO WS-FCT-HOUR-CNT.                                            
004480     PERFORM AA022-BUILD-FLAGS THRU AA022-EXIT.                           
004490     IF  GW-PRICE < WS-MIN-PRICE                                          
004500         MOVE GW-PRICE       TO WS-MIN-PRICE                              
004510         MOVE GW-HOUR-OF-DAY TO WS-MIN-PRICE-HR                           
004520     END-IF.                                                              
004530     IF  GW-PRICE > WS-MAX-PRICE                                          
004540         MOVE GW-PRICE       TO WS-MAX-PRICE                              
004550         MOVE GW-HOUR-OF-DAY TO WS-MAX-PRICE-HR                           
004560     END-IF.                                                              
004570     IF  GW-CO2 < WS-MIN-CARBON                                           
004580         MOVE GW-CO2         TO WS-MIN-CARBON                             
004590         MOVE GW-HOUR-OF-DAY TO WS-MIN-CARBON-HR                          
004600     END-IF.                                                              
004610     IF  GW-CO2 > WS-MAX-CARBON                                           
004620         MOVE GW-CO2         TO WS-MAX-CARBON                             
004630         MOVE GW-HOUR-OF-DAY TO WS-MAX-CARBON-HR                          
004640     END-IF.                                                              
004650     IF  AR-TRACE-ON                                                      
004660         MOVE GW-HOUR-OF-DAY  TO WS-TRACE-FCT-HR                          
004670         MOVE WS-FLAG-DISPLAY TO WS-TRACE-FCT-FLAGS                       
004680         DISPLAY "ARRGSTR FCT " WS-TRACE-FCT-DISP                         
004690     END-IF.                                                              
004700     GENERATE AR-FORECAST-DETAIL.                                         
004710 AA021-EXIT.                                                              
004720     EXIT.                                                                
004730*                                                                         
004740* AA022-BUILD-FLAGS - CHEAP/GREEN/PEAK/DIRTY PER SCHD-REQ-03, PLUS        
004750* THE COMPOSITE SCORE FOR THE HOUR (SCHD-0441) - CLAMP-AND-WEIGHT         
004760* IS THE SAME HAND-CODED IDIOM ARCOM09 USES FOR ITS OWN WINDOW            
004770* SCORE, JUST WITH THE FIXED WEIGHTS AND CARBON DIVISOR SCHD-0441         
004780* ASKS FOR.                                                               
004790 AA022-BUILD-FLAGS.                                                       
004800     MOVE SPACES TO WS-FLAG-CHEAP.                                        
004810     MOVE SPACES TO WS-FLAG-GREEN.                                        
004820     MOVE SPACES TO WS-FLAG-PEAK.                                         
004830     MOVE SPACES TO WS-FLAG-DIRTY.                                        
004840     IF  GW-PRICE < 0.08                                                  
004850         MOVE "CHEAP " TO WS-FLAG-CHEAP                                   
004860     END-IF.                                                              
004870     IF  GW-CO2 < 200                                                     
004880         MOVE "GREEN " TO WS-FLAG-GREEN                                   
004890     END-IF.                                                              
004900     IF  GW-PRICE > 0.18                                                  
004910         MOVE "PEAK  " TO WS-FLAG-PEAK                                    
004920     END-IF.                                                              
004930     IF  GW-CO2 > 500                                                     
004940         MOVE "DIRTY " TO WS-FLAG-DIRTY                                   
004950     END-IF.                                                              
004960     COMPUTE WS-COMP-PRICE-NORM ROUNDED =                                 
004970             (GW-PRICE / 0.30) * 100.                                     
004980     IF  WS-COMP-PRICE-NORM > 100                                         
004990         MOVE 100 TO WS-COMP-PRICE-NORM                                   
005000     END-IF.                                                              
005010     COMPUTE WS-COMP-CARBON-NORM ROUNDED =                                
005020             (GW-CO2 / 800) * 100.                                        
005030     IF  WS-COMP-CARBON-NORM > 100                                        
005040         MOVE 100 TO WS-COMP-CARBON-NORM                                  
005050     END-IF.                                                              
005060     COMPUTE WS-COMPOSITE-SCORE ROUNDED =                                 
005070             (WS-COMP-PRICE-NORM  * 0.6)                                  
005080           + (WS-COMP-CARBON-NORM * 0.4).                                 
005090 AA022-EXIT.                                                              
005100     EXIT.                                                                
005110*                                                                         
005120* AA030-REPORT-FLEET - SECTION 2, SKIPS THE LEADING SUMMARY ROW           
005130* (CAPTURING ITS TOTALS FOR SECTION 3) AND GENERATES ONE LINE             
005140* PER DETAIL ROW, ALSO ACCUMULATING THE BASELINE/OPTIMIZED                
005150* COST AND CARBON TOTALS THE IMPACT SUMMARY NEEDS.                        
005160 AA030-REPORT-FLEET.                                                      
005170     MOVE ZERO TO WS-TOTAL-ENERGY-KWH.                                    
005180     MOVE ZERO TO WS-TOTAL-BASE-COST.                                     
005190     MOVE ZERO TO WS-TOTAL-BASE-CARBON.                                   
005200     MOVE ZERO TO WS-TOTAL-OPT-COST.                                      
005210     MOVE ZERO TO WS-TOTAL-OPT-CARBON.                                    
005220     MOVE ZERO TO WS-TRACE-FLT-COUNT.                                     
005230     INITIATE AR-FLEET-REPORT.                                            
005240     PERFORM AA031-REPORT-ONE-ROW THRU AA031-EXIT                         
005250         UNTIL FLT-AT-END.                                                
005260     TERMINATE AR-FLEET-REPORT.                                           
005270 AA030-EXIT.                                                              
005280     EXIT.                                                                
005290*                                                                         
005300 AA031-REPORT-ONE-ROW.                                                    
005310     READ FLEET-FILE                                                      
005320         AT END                                                           
005330             MOVE "Y" TO WS-EOF-FLT                                       
005340             GO TO AA031-EXIT                                             
005350     END-READ.                                                            
005360     IF  AF-REC-TYPE = "SUMMARY"                                          
005370         MOVE FS-TOTAL-WORKLOADS      TO WS-TOTAL-WORKLOADS               
005380         MOVE FS-TOTAL-COST-SAVINGS   TO WS-TOTAL-COST-SAVED              
005390         MOVE FS-TOTAL-CARBON-SAVINGS TO WS-TOTAL-CO2-SAVED               
005400     ELSE                                                                 
005410         ADD AFD-ENERGY-KWH      TO WS-TOTAL-ENERGY-KWH                   
005420         ADD AFD-BASE-COST       TO WS-TOTAL-BASE-COST                    
005430         ADD AFD-BASE-CARBON-KG  TO WS-TOTAL-BASE-CARBON                  
005440         ADD AFD-OPT-COST        TO WS-TOTAL-OPT-COST                     
005450         ADD AFD-OPT-CARBON-KG   TO WS-TOTAL-OPT-CARBON                   
005460         IF  AR-TRACE-ON                                                  
005470             MOVE AFD-WL-ID        TO WS-TRACE-FLT-ID                     
005480             ADD 1 TO WS-TRACE-FLT-COUNT                                  
005490             DISPLAY "ARRGSTR FLT " WS-TRACE-FLT-DISP                     
005500         END-IF                                                           
005510         GENERATE AR-FLEET-DETAIL                                         
005520     END-IF.                                                              
005530 AA031-EXIT.                                                              
005540     EXIT.                                                                
005550*                                                                         
005560* AA040-REPORT-IMPACT - SECTION 3, TWELVE GENERATES OF THE ONE            
005570* DETAIL RECORD, ONE PER LABELLED LINE, KEYED BY LINE NUMBER.             
005580 AA040-REPORT-IMPACT.                                                     
005590     PERFORM AA041-DERIVE-IMPACT THRU AA041-EXIT.                         
005600     INITIATE AR-IMPACT-REPORT.                                           
005610     PERFORM AA042-REPORT-ONE-LINE THRU AA042-EXIT                        
005620         VARYING WS-IMPACT-LINE-NO FROM 1 BY 1                            
005630         UNTIL WS-IMPACT-LINE-NO > 12.                                    
005640     TERMINATE AR-IMPACT-REPORT.                                          
005650 AA040-EXIT.                                                              
005660     EXIT.                                                                
005670*                                                                         
005680* AA041-DERIVE-IMPACT - COST/CARBON SAVED ALREADY CAME FROM THE           
005690* FLEET-FILE SUMMARY ROW (AA031) - HERE WE JUST WORK OUT THE              
005700* PERCENTAGES, THE ANNUALIZED FIGURES AND THE SAVED/INCREASE              
005710* LABEL SWITCH.                                                           
005720 AA041-DERIVE-IMPACT.                                                     
005730     IF  WS-TOTAL-BASE-COST = ZERO                                        
005740         MOVE ZERO TO WS-COST-SAVED-PCT                                   
005750     ELSE                                                                 
005760         COMPUTE WS-COST-SAVED-PCT ROUNDED =                              
005770             WS-TOTAL-COST-SAVED / WS-TOTAL-BASE-COST * 100               
005780     END-IF.                                                              
005790     IF  WS-TOTAL-BASE-CARBON = ZERO                                      
005800         MOVE ZERO TO WS-CO2-SAVED-PCT                                    
005810     ELSE                                                                 
005820         COMPUTE WS-CO2-SAVED-PCT ROUNDED =                               
005830             WS-TOTAL-CO2-SAVED / WS-TOTAL-BASE-CARBON * 100              
005840     END-IF.                                                              
005850     COMPUTE WS-ANNUAL-COST-SAVED ROUNDED =                               
005860         WS-TOTAL-COST-SAVED * 365.                                       
005870     COMPUTE WS-ANNUAL-CO2-SAVED ROUNDED =                                
005880         WS-TOTAL-CO2-SAVED * 365.                                        
005890     IF  WS-TOTAL-COST-SAVED < ZERO                                       
005900         MOVE "COST INCREASE $"  TO WS-COST-LABEL                         
005910         MULTIPLY WS-TOTAL-COST-SAVED BY -1                               
005920         MULTIPLY WS-COST-SAVED-PCT BY -1                                 
005930     ELSE                                                                 
005940         MOVE "COST SAVINGS $"   TO WS-COST-LABEL                         
005950     END-IF.                                                              
005960     IF  WS-TOTAL-CO2-SAVED < ZERO                                        
005970         MOVE "CARBON INCREASE"  TO WS-CO2-LABEL                          
005980         MULTIPLY WS-TOTAL-CO2-SAVED BY -1                                
005990         MULTIPLY WS-CO2-SAVED-PCT BY -1                                  
006000     ELSE                                                                 
006010         MOVE "CARBON SAVINGS"   TO WS-CO2-LABEL                          
006020     END-IF.                                                              
006030 AA041-EXIT.                                                              
006040     EXIT.                                                                
006050*                                                                         
006060 AA042-REPORT-ONE-LINE.                                                   
006070     GENERATE AR-IMPACT-DETAIL.                                           
006080 AA042-EXIT.                                                              
006090     EXIT.                                                                
006100*                                                                         
006110 AA070-CLOSE-FILES.                                                       
006120     CLOSE FORECAST-FILE.                                                 
006130     CLOSE FLEET-FILE.                                                    
006140     CLOSE PRINT-FILE.                                                    
006150 AA070-EXIT.                                                              
006160     EXIT.                                                                
