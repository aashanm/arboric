000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   SOLAR/EVENING FACTOR TABLES FOR THE GRID ORACLE                      
000050**      24 HOURLY ENTRIES EACH - NO INTRINSIC FUNCTIONS ARE USED          
000060**      ON THIS COMPILER, SO THE EXP/COS CURVES ARE PRE-WORKED            
000070**      OUT BY HAND AND CARRIED HERE AS LITERALS.                         
000080**                                                                        
000090*****************************************************************         
000100* VALUES WORKED TO 4 DECIMAL PLACES ON THE HP-41C BY WLS, CHECKED         
000110* AGAINST A SINE TABLE BOOK. DO NOT HAND-EDIT WITHOUT RECHECKING.         
000120*                                                                         
000130* 25/06/86 WLS - CREATED.                                                 
000140*                                                                         
000150 01  AR-SOLAR-FACTOR-AREA.                                                
000160     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000170     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000180     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000190     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000200     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000210     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000220     03  FILLER  PIC 9V9999  VALUE 0.0198.                                
000230     03  FILLER  PIC 9V9999  VALUE 0.0561.                                
000240     03  FILLER  PIC 9V9999  VALUE 0.1353.                                
000250     03  FILLER  PIC 9V9999  VALUE 0.2780.                                
000260     03  FILLER  PIC 9V9999  VALUE 0.4868.                                
000270     03  FILLER  PIC 9V9999  VALUE 0.7261.                                
000280     03  FILLER  PIC 9V9999  VALUE 0.9231.                                
000290     03  FILLER  PIC 9V9999  VALUE 1.0000.                                
000300     03  FILLER  PIC 9V9999  VALUE 0.9231.                                
000310     03  FILLER  PIC 9V9999  VALUE 0.7261.                                
000320     03  FILLER  PIC 9V9999  VALUE 0.4868.                                
000330     03  FILLER  PIC 9V9999  VALUE 0.2780.                                
000340     03  FILLER  PIC 9V9999  VALUE 0.1353.                                
000350     03  FILLER  PIC 9V9999  VALUE 0.0561.                                
000360     03  FILLER  PIC 9V9999  VALUE 0.0198.                                
000370     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000380     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000390     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000400 01  AR-SOLAR-FACTOR-TABLE REDEFINES AR-SOLAR-FACTOR-AREA.                
000410     03  WS-SF-EXP   PIC 9V9999  OCCURS 24.                               
000420*                                                                         
000430 01  AR-EVENING-CARBON-AREA.                                              
000440     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000450     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000460     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000470     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000480     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000490     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000500     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000510     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000520     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000530     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000540     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000550     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000560     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000570     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000580     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000590     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000600     03  FILLER  PIC 9V9999  VALUE 0.4868.                                
000610     03  FILLER  PIC 9V9999  VALUE 0.7261.                                
000620     03  FILLER  PIC 9V9999  VALUE 0.9231.                                
000630     03  FILLER  PIC 9V9999  VALUE 1.0000.                                
000640     03  FILLER  PIC 9V9999  VALUE 0.9231.                                
000650     03  FILLER  PIC 9V9999  VALUE 0.7261.                                
000660     03  FILLER  PIC 9V9999  VALUE 0.4868.                                
000670     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000680 01  AR-EVENING-CARBON-TABLE REDEFINES AR-EVENING-CARBON-AREA.            
000690     03  WS-EVC-EXP  PIC 9V9999  OCCURS 24.                               
000700*                                                                         
000710 01  AR-EVENING-PRICE-AREA.                                               
000720     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000730     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000740     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000750     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000760     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000770     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000780     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000790     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000800     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000810     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000820     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000830     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000840     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000850     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000860     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000870     03  FILLER  PIC 9V9999  VALUE 0.2163.                                
000880     03  FILLER  PIC 9V9999  VALUE 0.4578.                                
000890     03  FILLER  PIC 9V9999  VALUE 0.7548.                                
000900     03  FILLER  PIC 9V9999  VALUE 0.9692.                                
000910     03  FILLER  PIC 9V9999  VALUE 0.9692.                                
000920     03  FILLER  PIC 9V9999  VALUE 0.7548.                                
000930     03  FILLER  PIC 9V9999  VALUE 0.4578.                                
000940     03  FILLER  PIC 9V9999  VALUE 0.2163.                                
000950     03  FILLER  PIC 9V9999  VALUE 0.0000.                                
000960 01  AR-EVENING-PRICE-TABLE REDEFINES AR-EVENING-PRICE-AREA.              
000970     03  WS-EVP-EXP  PIC 9V9999  OCCURS 24.                               
000980*                                                                         
000990 01  AR-COS13-AREA.                                                       
001000     03  FILLER  PIC S9V9999  VALUE -0.9659.                              
001010     03  FILLER  PIC S9V9999  VALUE -1.0000.                              
001020     03  FILLER  PIC S9V9999  VALUE -0.9659.                              
001030     03  FILLER  PIC S9V9999  VALUE -0.8660.                              
001040     03  FILLER  PIC S9V9999  VALUE -0.7071.                              
001050     03  FILLER  PIC S9V9999  VALUE -0.5000.                              
001060     03  FILLER  PIC S9V9999  VALUE -0.2588.                              
001070     03  FILLER  PIC S9V9999  VALUE 0.0000.                               
001080     03  FILLER  PIC S9V9999  VALUE 0.2588.                               
001090     03  FILLER  PIC S9V9999  VALUE 0.5000.                               
001100     03  FILLER  PIC S9V9999  VALUE 0.7071.                               
001110     03  FILLER  PIC S9V9999  VALUE 0.8660.                               
001120     03  FILLER  PIC S9V9999  VALUE 0.9659.                               
001130     03  FILLER  PIC S9V9999  VALUE 1.0000.                               
001140     03  FILLER  PIC S9V9999  VALUE 0.9659.                               
001150     03  FILLER  PIC S9V9999  VALUE 0.8660.                               
001160     03  FILLER  PIC S9V9999  VALUE 0.7071.                               
001170     03  FILLER  PIC S9V9999  VALUE 0.5000.                               
001180     03  FILLER  PIC S9V9999  VALUE 0.2588.                               
001190     03  FILLER  PIC S9V9999  VALUE 0.0000.                               
001200     03  FILLER  PIC S9V9999  VALUE -0.2588.                              
001210     03  FILLER  PIC S9V9999  VALUE -0.5000.                              
001220     03  FILLER  PIC S9V9999  VALUE -0.7071.                              
001230     03  FILLER  PIC S9V9999  VALUE -0.8660.                              
001240 01  AR-COS13-TABLE REDEFINES AR-COS13-AREA.                              
001250     03  WS-COS13    PIC S9V9999  OCCURS 24.                              
001260*                                                                         
001270 01  AR-COS4-AREA.                                                        
001280     03  FILLER  PIC S9V9999  VALUE 0.5000.                               
001290     03  FILLER  PIC S9V9999  VALUE 0.7071.                               
001300     03  FILLER  PIC S9V9999  VALUE 0.8660.                               
001310     03  FILLER  PIC S9V9999  VALUE 0.9659.                               
001320     03  FILLER  PIC S9V9999  VALUE 1.0000.                               
001330     03  FILLER  PIC S9V9999  VALUE 0.9659.                               
001340     03  FILLER  PIC S9V9999  VALUE 0.8660.                               
001350     03  FILLER  PIC S9V9999  VALUE 0.7071.                               
001360     03  FILLER  PIC S9V9999  VALUE 0.5000.                               
001370     03  FILLER  PIC S9V9999  VALUE 0.2588.                               
001380     03  FILLER  PIC S9V9999  VALUE 0.0000.                               
001390     03  FILLER  PIC S9V9999  VALUE -0.2588.                              
001400     03  FILLER  PIC S9V9999  VALUE -0.5000.                              
001410     03  FILLER  PIC S9V9999  VALUE -0.7071.                              
001420     03  FILLER  PIC S9V9999  VALUE -0.8660.                              
001430     03  FILLER  PIC S9V9999  VALUE -0.9659.                              
001440     03  FILLER  PIC S9V9999  VALUE -1.0000.                              
001450     03  FILLER  PIC S9V9999  VALUE -0.9659.                              
001460     03  FILLER  PIC S9V9999  VALUE -0.8660.                              
001470     03  FILLER  PIC S9V9999  VALUE -0.7071.                              
001480     03  FILLER  PIC S9V9999  VALUE -0.5000.                              
001490     03  FILLER  PIC S9V9999  VALUE -0.2588.                              
001500     03  FILLER  PIC S9V9999  VALUE -0.0000.                              
001510     03  FILLER  PIC S9V9999  VALUE 0.2588.                               
001520 01  AR-COS4-TABLE REDEFINES AR-COS4-AREA.                                
001530     03  WS-COS4     PIC S9V9999  OCCURS 24.                              
