000010 IDENTIFICATION          DIVISION.                                        
000020*===============================                                          
000030*                                                                         
000040 PROGRAM-ID.             ARSKED0.                                         
000050*                                                                         
000060 AUTHOR.                 W L Seabright,                                   
000070                         For Applewood Computers.                         
000080*                                                                         
000090 INSTALLATION.           Applewood Computers, Hatfield.                   
000100*                                                                         
000110 DATE-WRITTEN.           28/06/86.                                        
000120*                                                                         
000130 DATE-COMPILED.                                                           
000140*                                                                         
000150 SECURITY.               Copyright (C) 1986-2026, Vincent B Coen.         
000160                         Distributed under the GNU General Public         
000170                         License. See file COPYING for details.           
000180*                                                                         
000190 REMARKS.                Scheduler run control - reads the                
000200                         workload file, drives the grid oracle,           
000210                         the dependency/constraints check and the         
000220                         autopilot optimizer, then exports the            
000230                         schedule, fleet, forecast and event              
000240                         files ready for ARRGSTR to report on.            
000250*                                                                         
000260 VERSION.                1.00 of 28/06/86.                                
000270*                                                                         
000280* Called modules.        ARCOM01, ARCOM04, ARCOM09.                       
000290* Calling modules.       None - this is the Start-Of-Run driver.          
000300*                                                                         
000310****************************************************************          
000320* Changes:                                                                
000330* 28/06/86 WLS -      Created for the scheduler conversion - was          
000340*                     the PY000 start-of-run driver, stripped of          
000350*                     the sign-on screen since this job runs              
000360*                     unattended overnight.                               
000370* 19/11/87 WLS -      Added the supplied-forecast path (ops can           
000380*                     drop a FORECAST-FILE ahead of the run and           
000390*                     we skip the grid oracle build step).                
000400* 14/05/92 RGM -      Fleet file summary record added ahead of            
000410*                     the detail rows (request SCHD-0201).                
000420* 30/01/99 JMS -      Y2K review: hour-index fields only, no two-         
000430*                     digit years held anywhere in this program.          
000440*                     No change required.                                 
000450* 11/09/03 RGM -      Run parameters (region, horizon, weights)           
000460*                     still hard-coded pending the parameter              
000470*                     file asked for under SCHD-0402 - flagged            
000480*                     again for the 2004 work programme.                  
000490* 14/04/04 RGM -      Added AA055/AA056/AA057 - a second ARCOM09          
000500*                     pass per workload, function "T", writes the         
000510*                     cost/carbon trade-off points ARCOM09 already        
000520*                     worked out onto a new FRONTIER-FILE instead         
000530*                     of leaving them visible only under UPSI-0           
000540*                     trace (request SCHD-0431).                          
000550* 02/05/04 RGM -      SK007 widened to name the four valid grid           
000560*                     regions - ops kept ringing up asking what           
000570*                     the region code on WS-DEF-REGION should             
000580*                     have been (request SCHD-0438).                      
000590*                                                                         
000600****************************************************************          
000610*                                                                         
000620 ENVIRONMENT             DIVISION.                                        
000630*===============================                                          
000640 CONFIGURATION           SECTION.                                         
000650 SOURCE-COMPUTER.        GENERIC.                                         
000660 OBJECT-COMPUTER.        GENERIC.                                         
000670 SPECIAL-NAMES.                                                           
000680     C01 IS TOP-OF-FORM                                                   
000690     CLASS AR-VALID-PRIORITY IS "C" "H" "N" "L"                           
000700     UPSI-0 ON STATUS IS AR-TRACE-ON                                      
000710            OFF STATUS IS AR-TRACE-OFF.                                   
000720*                                                                         
000730 INPUT-OUTPUT            SECTION.                                         
000740 FILE-CONTROL.                                                            
000750*                                                                         
000760     SELECT WORKLOAD-FILE ASSIGN TO "WORKLOAD-FILE"                       
000770         ORGANIZATION LINE SEQUENTIAL                                     
000780         FILE STATUS IS WS-WKL-STATUS.                                    
000790*                                                                         
000800     SELECT FORECAST-FILE ASSIGN TO "FORECAST-FILE"                       
000810         ORGANIZATION LINE SEQUENTIAL                                     
000820         FILE STATUS IS WS-FCT-STATUS.                                    
000830*                                                                         
000840     SELECT SCHEDULE-FILE ASSIGN TO "SCHEDULE-FILE"                       
000850         ORGANIZATION LINE SEQUENTIAL                                     
000860         FILE STATUS IS WS-SCH-STATUS.                                    
000870*                                                                         
000880     SELECT FLEET-FILE ASSIGN TO "FLEET-FILE"                             
000890         ORGANIZATION LINE SEQUENTIAL                                     
000900         FILE STATUS IS WS-FLT-STATUS.                                    
000910*                                                                         
000920     SELECT EVENT-FILE ASSIGN TO "EVENT-FILE"                             
000930         ORGANIZATION LINE SEQUENTIAL                                     
000940         FILE STATUS IS WS-EVT-STATUS.                                    
000950*                                                                         
000960     SELECT FRONTIER-FILE ASSIGN TO "FRONTIER-FILE"                       
000970         ORGANIZATION LINE SEQUENTIAL                                     
000980         FILE STATUS IS WS-FRT-STATUS.                                    
000990*                                                                         
001000 DATA                    DIVISION.                                        
001010*===============================                                          
001020 FILE SECTION.                                                            
001030*                                                                         
001040* WORKLOAD-FILE - ONE WORK-REC PER LINE, ARBITRARY ORDER.                 
001050 FD  WORKLOAD-FILE.                                                       
001060 COPY "wsarwkl.cob".                                                      
001070*                                                                         
001080* FORECAST-FILE - OPENED INPUT WHEN OPS HAS SUPPLIED A FORECAST,          
001090* RE-OPENED OUTPUT AT EXPORT TIME TO WRITE THE GRID-RECS USED.            
001100 FD  FORECAST-FILE.                                                       
001110 COPY "wsargrd.cob".                                                      
001120*                                                                         
001130* SCHEDULE-FILE - ONE SCHED-REC PER WORKLOAD, EXECUTION ORDER.            
001140 FD  SCHEDULE-FILE.                                                       
001150 COPY "wsarsch.cob".                                                      
001160*                                                                         
001170* FLEET-FILE - SUMMARY RECORD FIRST, THEN ONE DETAIL PER WORKLOAD.        
001180 FD  FLEET-FILE.                                                          
001190 COPY "wsarfsm.cob".                                                      
001200*                                                                         
001210* EVENT-FILE - AT MOST 4 RECORDS, ONE PER EVENT TYPE.                     
001220 FD  EVENT-FILE.                                                          
001230 COPY "wsarevt.cob".                                                      
001240*                                                                         
001250* FRONTIER-FILE - AT MOST 10 RECORDS PER WORKLOAD, THE COST/              
001260* CARBON TRADE-OFF POINTS PICKED BY THE "T" CALL TO ARCOM09.              
001270 FD  FRONTIER-FILE.                                                       
001280 COPY "wsarfrr.cob".                                                      
001290*                                                                         
001300 WORKING-STORAGE SECTION.                                                 
001310*----------------------                                                   
001320 77  WS-PROG-NAME        PIC X(15) VALUE "ARSKED0 (1.00)".                
001330*                                                                         
001340 01  WS-FILE-STATUS-AREA.                                                 
001350     03  WS-WKL-STATUS       PIC XX.                                      
001360     03  WS-FCT-STATUS       PIC XX.                                      
001370     03  WS-SCH-STATUS       PIC XX.                                      
001380     03  WS-FLT-STATUS       PIC XX.                                      
001390     03  WS-EVT-STATUS       PIC XX.                                      
001400     03  WS-FRT-STATUS       PIC XX.                                      
001410*                                                                         
001420 01  WS-SWITCHES.                                                         
001430     03  WS-EOF-WKL          PIC X         VALUE "N".                     
001440         88  WKL-AT-END                    VALUE "Y".                     
001450     03  WS-EOF-FCT          PIC X         VALUE "N".                     
001460         88  FCT-AT-END                    VALUE "Y".                     
001470     03  WS-FORECAST-SUPPLIED PIC X        VALUE "N".                     
001480         88  FORECAST-WAS-SUPPLIED         VALUE "Y".                     
001490*                                                                         
001500* RUN PARAMETERS - HARD-CODED PENDING THE PARAMETER FILE ASKED            
001510* FOR UNDER SCHD-0402 (SEE CHANGE LOG) - PUT HERE SO THE WHOLE            
001520* RUN IS CHANGED BY EDITING ONE PLACE UNTIL THAT FILE ARRIVES.            
001530 01  WS-RUN-PARAMETERS.                                                   
001540     03  WS-DEF-REGION       PIC X(8)      VALUE "US-WEST ".              
001550     03  WS-DEF-HORIZON-HRS  PIC 9(4) COMP  VALUE 168.                    
001560     03  WS-DEF-START-HR     PIC 9(2)      VALUE 0.                       
001570     03  WS-DEF-CARBON-SHIFT PIC S9(3)V9  COMP-3 VALUE 0.                 
001580     03  WS-DEF-PRICE-SHIFT  PIC S9(1)V9999 COMP-3 VALUE 0.               
001590     03  WS-DEF-WEATHER      PIC 9V99   COMP-3 VALUE 1.00.                
001600     03  WS-DEF-PRICE-WT     PIC 9V99   COMP-3 VALUE 0.70.                
001610     03  WS-DEF-CARBON-WT    PIC 9V99   COMP-3 VALUE 0.30.                
001620     03  WS-DEF-MIN-DELAY    PIC 9(3)V99 COMP-3 VALUE 0.                  
001630*                                                                         
001640 01  WS-CONTROL-AREA.                                                     
001650     03  WS-J                PIC 9(2)     COMP.                           
001660     03  WS-K                PIC 9(2)     COMP.                           
001670     03  WS-D                PIC 9(1)     COMP.                           
001680     03  WS-FOUND-X          PIC 9(2)     COMP.                           
001690     03  WS-FR-X           PIC 9(2)     COMP.                             
001700     03  WS-VALID            PIC X.                                       
001710     03  WS-REJECT-COUNT     PIC 9(4)     COMP.                           
001720     03  WS-RETURN-CODE      PIC 9(2)     COMP.                           
001730     03  WS-SUM-COST-PCT     PIC S9(5)V99 COMP-3.                         
001740     03  WS-SUM-CARBON-PCT   PIC S9(5)V99 COMP-3.                         
001750*                                                                         
001760* REJECT/SUPPLIED-FORECAST/EXPORT TRACE GROUPS - PACKED HERE SO           
001770* ONE COMBINED DISPLAY CAN BE SWITCHED ON BY UPSI-0 WITHOUT THREE         
001780* SEPARATE DISPLAY VERBS CLUTTERING THE OPERATOR LOG.                     
001790 01  WS-TRACE-REJECT-SET.                                                 
001800     03  WS-TRACE-WL-ID      PIC 9(4).                                    
001810     03  WS-TRACE-REASON     PIC 9(2).                                    
001820 01  WS-TRACE-REJECT-R REDEFINES WS-TRACE-REJECT-SET.                     
001830     03  WS-TRACE-REJECT-DISP PIC 9(6).                                   
001840*                                                                         
001850 01  WS-TRACE-FORECAST-SET.                                               
001860     03  WS-TRACE-FCT-COUNT  PIC 9(4).                                    
001870     03  WS-TRACE-FCT-SUPPLIED PIC X.                                     
001880 01  WS-TRACE-FORECAST-R REDEFINES WS-TRACE-FORECAST-SET.                 
001890     03  FILLER              PIC X(4).                                    
001900     03  WS-TRACE-FCT-FLAG   PIC X.                                       
001910*                                                                         
001920 01  WS-TRACE-EXPORT-SET.                                                 
001930     03  WS-TRACE-EXP-WL-ID  PIC 9(4).                                    
001940     03  WS-TRACE-EXP-SEQ    PIC 9(2).                                    
001950 01  WS-TRACE-EXPORT-R REDEFINES WS-TRACE-EXPORT-SET.                     
001960     03  WS-TRACE-EXPORT-DISP PIC 9(6).                                   
001970*                                                                         
001980* ERROR MESSAGES - SAME NUMBERED-LITERAL STYLE AS THE PAYROLL             
001990* SUITE'S PYNNN TABLE, PREFIXED SK FOR THE SCHEDULER CONVERSION.          
002000 01  AR-ERROR-MESSAGES.                                                   
002010     03  SK001  PIC X(45) VALUE                                           
002020         "SK001 WORKLOAD-FILE WILL NOT OPEN - RUN STOP".                  
002030     03  SK002  PIC X(45) VALUE                                           
002040         "SK002 FORECAST-FILE WILL NOT OPEN - RUN STOP".                  
002050     03  SK003  PIC X(45) VALUE                                           
002060         "SK003 SCHEDULE-FILE WILL NOT OPEN - RUN STOP".                  
002070     03  SK004  PIC X(45) VALUE                                           
002080         "SK004 FLEET-FILE WILL NOT OPEN - RUN STOP  ".                   
002090     03  SK005  PIC X(45) VALUE                                           
002100         "SK005 EVENT-FILE WILL NOT OPEN - RUN STOP  ".                   
002110     03  SK006  PIC X(45) VALUE                                           
002120         "SK006 WORKLOAD RECORD REJECTED - ID FOLLOWS ".                  
002130     03  SK007  PIC X(54) VALUE                                           
002140         "SK007 BAD REGION-VALID: US-WEST/US-EAST/EU-WEST/NORDIC".        
002150     03  SK008  PIC X(45) VALUE                                           
002160         "SK008 FORECAST IS EMPTY - RUN STOP          ".                  
002170     03  SK009  PIC X(45) VALUE                                           
002180         "SK009 INVALID DEPENDENCY - WL ID FOLLOWS     ".                 
002190     03  SK010  PIC X(45) VALUE                                           
002200         "SK010 CIRCULAR DEPENDENCY - WL ID FOLLOWS    ".                 
002210     03  SK011  PIC X(45) VALUE                                           
002220         "SK011 BAD SCORE WEIGHTS - RUN STOP           ".                 
002230     03  SK012  PIC X(45) VALUE                                           
002240         "SK012 DEADLINE UNREACHABLE - WL ID FOLLOWS   ".                 
002250     03  SK013  PIC X(45) VALUE                                           
002260         "SK013 FRONTIER-FILE WILL NOT OPEN - RUN STOP ".                 
002270*                                                                         
002280 LINKAGE                 SECTION.                                         
002290*==============                                                           
002300 COPY "wsarcm1.cob".                                                      
002310 COPY "wsarcm4.cob".                                                      
002320 COPY "wsarcm9.cob".                                                      
002330 COPY "wsarftb.cob".                                                      
002340 COPY "wsarevl.cob".                                                      
002350 COPY "wsarwtb.cob".                                                      
002360 COPY "wsarfnt.cob".                                                      
002370*                                                                         
002380 PROCEDURE DIVISION.                                                      
002390*==================                                                       
002400*                                                                         
002410 AA000-MAIN.                                                              
002420     MOVE ZERO          TO WS-RETURN-CODE.                                
002430     MOVE ZERO          TO WS-REJECT-COUNT.                               
002440     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.                            
002450     PERFORM AA020-LOAD-WORKLOADS THRU AA020-EXIT.                        
002460     PERFORM AA030-BUILD-FORECAST THRU AA030-EXIT.                        
002470     PERFORM AA040-SEQUENCE-WORKLOADS THRU AA040-EXIT.                    
002480     PERFORM AA050-OPTIMIZE-FLEET THRU AA050-EXIT.                        
002490     PERFORM AA055-PLOT-FRONTIER THRU AA055-EXIT.                         
002500     PERFORM AA060-EXPORT-RESULTS THRU AA060-EXIT.                        
002510     PERFORM AA070-CLOSE-FILES THRU AA070-EXIT.                           
002520     GOBACK RETURNING WS-RETURN-CODE.                                     
002530 AA000-EXIT.                                                              
002540     EXIT.                                                                
002550*                                                                         
002560* AA010-OPEN-FILES - WORKLOAD-FILE MUST BE THERE. FORECAST-FILE           
002570* IS TRIED INPUT FIRST - IF IT IS MISSING (STATUS 35) THAT IS NOT         
002580* AN ERROR, IT JUST MEANS THE GRID ORACLE BUILDS ONE THIS RUN.            
002590 AA010-OPEN-FILES.                                                        
002600     OPEN INPUT WORKLOAD-FILE.                                            
002610     IF  WS-WKL-STATUS NOT = "00"                                         
002620         DISPLAY SK001                                                    
002630         MOVE 1 TO WS-RETURN-CODE                                         
002640         GOBACK RETURNING WS-RETURN-CODE                                  
002650     END-IF.                                                              
002660*                                                                         
002670     MOVE "N" TO WS-FORECAST-SUPPLIED.                                    
002680     OPEN INPUT FORECAST-FILE.                                            
002690     IF  WS-FCT-STATUS = "00"                                             
002700         MOVE "Y" TO WS-FORECAST-SUPPLIED                                 
002710     END-IF.                                                              
002720*                                                                         
002730     OPEN OUTPUT SCHEDULE-FILE.                                           
002740     IF  WS-SCH-STATUS NOT = "00"                                         
002750         DISPLAY SK003                                                    
002760         MOVE 1 TO WS-RETURN-CODE                                         
002770         GOBACK RETURNING WS-RETURN-CODE                                  
002780     END-IF.                                                              
002790*                                                                         
002800     OPEN OUTPUT FLEET-FILE.                                              
002810     IF  WS-FLT-STATUS NOT = "00"                                         
002820         DISPLAY SK004                                                    
002830         MOVE 1 TO WS-RETURN-CODE                                         
002840         GOBACK RETURNING WS-RETURN-CODE                                  
002850     END-IF.                                                              
002860*                                                                         
002870     OPEN OUTPUT EVENT-FILE.                                              
002880     IF  WS-EVT-STATUS NOT = "00"                                         
002890         DISPLAY SK005                                                    
002900         MOVE 1 TO WS-RETURN-CODE                                         
002910         GOBACK RETURNING WS-RETURN-CODE                                  
002920     END-IF.                                                              
002930*                                                                         
002940     OPEN OUTPUT FRONTIER-FILE.                                           
002950     IF  WS-FRT-STATUS NOT = "00"                                         
002960         DISPLAY SK013                                                    
002970         MOVE 1 TO WS-RETURN-CODE                                         
002980         GOBACK RETURNING WS-RETURN-CODE                                  
002990     END-IF.                                                              
003000 AA010-EXIT.                                                              
003010     EXIT.                                                                
003020*                                                                         
003030* AA020-LOAD-WORKLOADS - READS WORKLOAD-FILE TO END OF FILE,              
003040* VALIDATING EACH RECORD AND REJECTING (NOT ABENDING) ANY THAT            
003050* FAIL THE FIELD-LEVEL RULES - REJECTS ARE COUNTED AND LISTED.            
003060 AA020-LOAD-WORKLOADS.                                                    
003070     MOVE ZERO TO AWT-COUNT.                                              
003080     PERFORM AA021-READ-ONE-WKL THRU AA021-EXIT                           
003090         UNTIL WKL-AT-END.                                                
003100 AA020-EXIT.                                                              
003110     EXIT.                                                                
003120*                                                                         
003130 AA021-READ-ONE-WKL.                                                      
003140     READ WORKLOAD-FILE                                                   
003150         AT END                                                           
003160             MOVE "Y" TO WS-EOF-WKL                                       
003170             GO TO AA021-EXIT                                             
003180     END-READ.                                                            
003190     PERFORM AA022-VALIDATE-ONE THRU AA022-EXIT.                          
003200     IF  WS-VALID = "Y"                                                   
003210         ADD 1 TO AWT-COUNT                                               
003220         SET AWT-X TO AWT-COUNT                                           
003230         PERFORM AA024-STORE-ONE THRU AA024-EXIT                          
003240     ELSE                                                                 
003250         ADD 1 TO WS-REJECT-COUNT                                         
003260         MOVE WL-ID TO WS-TRACE-WL-ID                                     
003270         DISPLAY SK006                                                    
003280         DISPLAY WS-TRACE-WL-ID                                           
003290     END-IF.                                                              
003300 AA021-EXIT.                                                              
003310     EXIT.                                                                
003320*                                                                         
003330* AA022-VALIDATE-ONE - NAME NON-BLANK, DURATION/POWER/DEADLINE IN         
003340* RANGE, DEADLINE NOT LESS THAN DURATION, EACH USED DEPENDENCY            
003350* DELAY IN RANGE - SCHD-REQ-01 FIELD RULES.                               
003360 AA022-VALIDATE-ONE.                                                      
003370     MOVE "Y" TO WS-VALID.                                                
003380     IF  WL-NAME = SPACES                                                 
003390         MOVE "N" TO WS-VALID                                             
003400     END-IF.                                                              
003410     IF  WL-DURATION-HRS = ZERO OR WL-DURATION-HRS > 168                  
003420         MOVE "N" TO WS-VALID                                             
003430     END-IF.                                                              
003440     IF  WL-POWER-KW = ZERO OR WL-POWER-KW > 10000                        
003450         MOVE "N" TO WS-VALID                                             
003460     END-IF.                                                              
003470     IF  WL-DEADLINE-HRS = ZERO OR WL-DEADLINE-HRS > 720                  
003480                          OR WL-DEADLINE-HRS < WL-DURATION-HRS            
003490         MOVE "N" TO WS-VALID                                             
003500     END-IF.                                                              
003510     PERFORM AA023-CHECK-ONE-DELAY THRU AA023-EXIT                        
003520         VARYING WS-D FROM 1 BY 1 UNTIL WS-D > 3.                         
003530 AA022-EXIT.                                                              
003540     EXIT.                                                                
003550*                                                                         
003560 AA023-CHECK-ONE-DELAY.                                                   
003570     IF  WL-DEP-ID (WS-D) NOT = ZERO                                      
003580         AND WL-DEP-DELAY (WS-D) > 168                                    
003590         MOVE "N" TO WS-VALID                                             
003600     END-IF.                                                              
003610 AA023-EXIT.                                                              
003620     EXIT.                                                                
003630*                                                                         
003640* AA024-STORE-ONE - COPIES THE ACCEPTED WORK-REC INTO THE NEXT            
003650* SLOT OF THE IN-MEMORY FLEET MASTER (AR-WORKLOAD-TABLE-BLOCK).           
003660 AA024-STORE-ONE.                                                         
003670     MOVE WL-ID              TO AWT-ID (AWT-X).                           
003680     MOVE WL-NAME             TO AWT-NAME (AWT-X).                        
003690     MOVE WL-DURATION-HRS      TO AWT-DURATION (AWT-X).                   
003700     MOVE WL-POWER-KW          TO AWT-POWER (AWT-X).                      
003710     MOVE WL-DEADLINE-HRS      TO AWT-DEADLINE (AWT-X).                   
003720     MOVE WL-TYPE              TO AWT-TYPE (AWT-X).                       
003730     MOVE WL-PRIORITY          TO AWT-PRIORITY (AWT-X).                   
003740     PERFORM AA025-STORE-ONE-DEP THRU AA025-EXIT                          
003750         VARYING WS-D FROM 1 BY 1 UNTIL WS-D > 3.                         
003760     MOVE ZERO TO AWT-INDEGREE (AWT-X).                                   
003770     MOVE ZERO TO AWT-LEVEL (AWT-X).                                      
003780     MOVE "N" TO AWT-VISITED (AWT-X).                                     
003790     MOVE ZERO TO AWT-EXEC-SEQ (AWT-X).                                   
003800     MOVE "N" TO AWT-ERROR-FLAG (AWT-X).                                  
003810 AA024-EXIT.                                                              
003820     EXIT.                                                                
003830*                                                                         
003840 AA025-STORE-ONE-DEP.                                                     
003850     MOVE WL-DEP-ID (WS-D)   TO AWT-DEP-ID (AWT-X, WS-D).                 
003860     MOVE WL-DEP-DELAY (WS-D) TO AWT-DEP-DELAY (AWT-X, WS-D).             
003870 AA025-EXIT.                                                              
003880     EXIT.                                                                
003890*                                                                         
003900* AA030-BUILD-FORECAST - IF OPS SUPPLIED A FORECAST-FILE IT IS            
003910* READ INTO THE TABLE AND ONLY THE EVENT SCAN ENTRY POINT IS              
003920* CALLED - OTHERWISE THE GRID ORACLE BUILDS ONE FROM SCRATCH.             
003930 AA030-BUILD-FORECAST.                                                    
003940     MOVE "F" TO AOL-FUNCTION.                                            
003950     MOVE WS-DEF-REGION       TO AOL-REGION.                              
003960     MOVE WS-DEF-HORIZON-HRS  TO AOL-HORIZON-HRS.                         
003970     MOVE WS-DEF-START-HR     TO AOL-START-HR-OF-DAY.                     
003980     MOVE WS-DEF-CARBON-SHIFT TO AOL-DAILY-CARBON-SHIFT.                  
003990     MOVE WS-DEF-PRICE-SHIFT  TO AOL-DAILY-PRICE-SHIFT.                   
004000     MOVE WS-DEF-WEATHER      TO AOL-WEATHER-FACTOR.                      
004010     MOVE ZERO                TO AOL-RETURN-CODE.                         
004020     MOVE ZERO                TO AEV-COUNT.                               
004030*                                                                         
004040     IF  FORECAST-WAS-SUPPLIED                                            
004050         PERFORM AA031-READ-SUPPLIED-FCT THRU AA031-EXIT                  
004060         CALL "ARCOM01-SCAN" USING AR-ORACLE-LINKAGE                      
004070                                   AR-FORECAST-TABLE-BLOCK                
004080                                   AR-EVENT-TABLE-BLOCK                   
004090     ELSE                                                                 
004100         MOVE ZERO TO AFT-COUNT                                           
004110         CALL "ARCOM01" USING AR-ORACLE-LINKAGE                           
004120                               AR-FORECAST-TABLE-BLOCK                    
004130                               AR-EVENT-TABLE-BLOCK                       
004140     END-IF.                                                              
004150*                                                                         
004160     IF  AOL-RETURN-CODE NOT = ZERO                                       
004170         DISPLAY SK007                                                    
004180         MOVE 9 TO WS-RETURN-CODE                                         
004190         GOBACK RETURNING WS-RETURN-CODE                                  
004200     END-IF.                                                              
004210     IF  AFT-COUNT = ZERO                                                 
004220         DISPLAY SK008                                                    
004230         MOVE 2 TO WS-RETURN-CODE                                         
004240         GOBACK RETURNING WS-RETURN-CODE                                  
004250     END-IF.                                                              
004260*                                                                         
004270     IF  AR-TRACE-ON                                                      
004280         MOVE AFT-COUNT          TO WS-TRACE-FCT-COUNT                    
004290         MOVE WS-FORECAST-SUPPLIED TO WS-TRACE-FCT-SUPPLIED               
004300         DISPLAY "ARSKED0 FORECAST " WS-TRACE-FCT-FLAG                    
004310     END-IF.                                                              
004320 AA030-EXIT.                                                              
004330     EXIT.                                                                
004340*                                                                         
004350* AA031-READ-SUPPLIED-FCT - LOADS AR-FORECAST-TABLE-BLOCK FROM            
004360* THE FORECAST-FILE OPS DROPPED AHEAD OF THE RUN, THEN CLOSES IT          
004370* SO AA061 CAN RE-OPEN IT OUTPUT LATER AND WRITE IT BACK VERBATIM.        
004380 AA031-READ-SUPPLIED-FCT.                                                 
004390     MOVE ZERO TO AFT-COUNT.                                              
004400     MOVE "N"  TO WS-EOF-FCT.                                             
004410     PERFORM AA032-READ-ONE-FCT THRU AA032-EXIT                           
004420         UNTIL FCT-AT-END.                                                
004430     CLOSE FORECAST-FILE.                                                 
004440 AA031-EXIT.                                                              
004450     EXIT.                                                                
004460*                                                                         
004470 AA032-READ-ONE-FCT.                                                      
004480     READ FORECAST-FILE                                                   
004490         AT END                                                           
004500             MOVE "Y" TO WS-EOF-FCT                                       
004510             GO TO AA032-EXIT                                             
004520     END-READ.                                                            
004530     ADD 1 TO AFT-COUNT.                                                  
004540     SET AFT-X TO AFT-COUNT.                                              
004550     MOVE GW-SEQ          TO AFT-SEQ (AFT-X).                             
004560     MOVE GW-HOUR-OF-DAY  TO AFT-HOUR-OF-DAY (AFT-X).                     
004570     MOVE GW-PRICE        TO AFT-PRICE (AFT-X).                           
004580     MOVE GW-CO2          TO AFT-CO2 (AFT-X).                             
004590     MOVE GW-RENEW-PCT    TO AFT-RENEW-PCT (AFT-X).                       
004600     MOVE GW-REGION       TO AFT-REGION (AFT-X).                          
004610     MOVE GW-CONFIDENCE   TO AFT-CONFIDENCE (AFT-X).                      
004620 AA032-EXIT.                                                              
004630     EXIT.                                                                
004640*                                                                         
004650* AA040-SEQUENCE-WORKLOADS - CALLS CONSTRAINTS TO BUILD THE               
004660* DEPENDENCY GRAPH AND TOPOLOGICAL EXECUTION ORDER - ANY ERROR            
004670* HERE IS AN ABEND, NOT A REJECT (THE GRAPH SPANS THE WHOLE RUN).         
004680 AA040-SEQUENCE-WORKLOADS.                                                
004690     MOVE ZERO TO ACL-RETURN-CODE.                                        
004700     MOVE ZERO TO ACL-BAD-WL-ID.                                          
004710     CALL "ARCOM04" USING AR-CONSTRAINTS-LINKAGE                          
004720                           AR-WORKLOAD-TABLE-BLOCK.                       
004730     EVALUATE ACL-RETURN-CODE                                             
004740         WHEN ZERO                                                        
004750             CONTINUE                                                     
004760         WHEN 1                                                           
004770             DISPLAY SK009                                                
004780             DISPLAY ACL-BAD-WL-ID                                        
004790             MOVE 3 TO WS-RETURN-CODE                                     
004800             GOBACK RETURNING WS-RETURN-CODE                              
004810         WHEN 2                                                           
004820             DISPLAY SK010                                                
004830             DISPLAY ACL-BAD-WL-ID                                        
004840             MOVE 4 TO WS-RETURN-CODE                                     
004850             GOBACK RETURNING WS-RETURN-CODE                              
004860     END-EVALUATE.                                                        
004870 AA040-EXIT.                                                              
004880     EXIT.                                                                
004890*                                                                         
004900* AA050-OPTIMIZE-FLEET - CALLS AUTOPILOT ONCE FOR THE WHOLE FLEET.        
004910 AA050-OPTIMIZE-FLEET.                                                    
004920     MOVE "O"              TO AAL-FUNCTION.                               
004930     MOVE WS-DEF-PRICE-WT   TO AAL-PRICE-WEIGHT.                          
004940     MOVE WS-DEF-CARBON-WT  TO AAL-CARBON-WEIGHT.                         
004950     MOVE WS-DEF-MIN-DELAY  TO AAL-MIN-DELAY-HRS.                         
004960     MOVE ZERO              TO AAL-RETURN-CODE.                           
004970     CALL "ARCOM09" USING AR-AUTOPILOT-LINKAGE                            
004980                           AR-FORECAST-TABLE-BLOCK                        
004990                           AR-WORKLOAD-TABLE-BLOCK.                       
005000     EVALUATE AAL-RETURN-CODE                                             
005010         WHEN ZERO                                                        
005020             CONTINUE                                                     
005030         WHEN 1                                                           
005040             DISPLAY SK011                                                
005050             MOVE 5 TO WS-RETURN-CODE                                     
005060             GOBACK RETURNING WS-RETURN-CODE                              
005070         WHEN 2                                                           
005080             DISPLAY SK012                                                
005090             DISPLAY AAL-BAD-WL-ID                                        
005100             MOVE 6 TO WS-RETURN-CODE                                     
005110             GOBACK RETURNING WS-RETURN-CODE                              
005120     END-EVALUATE.                                                        
005130 AA050-EXIT.                                                              
005140     EXIT.                                                                
005150*                                                                         
005160* AA055-PLOT-FRONTIER - CALLS AUTOPILOT AGAIN, ONE WORKLOAD AT A          
005170* TIME, FUNCTION "T", SO THE COST/CARBON TRADE-OFF CURVE POINTS           
005180* ARCOM09 WORKS OUT IN DD000 LAND ON FRONTIER-FILE INSTEAD OF             
005190* ONLY EVER SHOWING UP IN THE UPSI-0 TRACE (REQUEST SCHD-0431).           
005200 AA055-PLOT-FRONTIER.                                                     
005210     PERFORM AA056-PLOT-ONE-WKL THRU AA056-EXIT                           
005220         VARYING WS-FR-X FROM 1 BY 1 UNTIL WS-FR-X > AWT-COUNT.           
005230 AA055-EXIT.                                                              
005240     EXIT.                                                                
005250*                                                                         
005260* AA056-PLOT-ONE-WKL - A BAD RETURN CODE HERE IS NOT A RUN STOP,          
005270* IT JUST MEANS THIS ONE WORKLOAD HAS NO CURVE TO PLOT - AA050            
005280* ALREADY PROVED THE FLEET AS A WHOLE IS FEASIBLE.                        
005290 AA056-PLOT-ONE-WKL.                                                      
005300     MOVE "T"                      TO AAL-FUNCTION.                       
005310     MOVE AWT-ID (WS-FR-X)       TO AAL-FRONTIER-WL-ID.                   
005320     MOVE 10                        TO AAL-FRONTIER-N.                    
005330     MOVE ZERO                      TO AAL-RETURN-CODE.                   
005340     MOVE ZERO                      TO FNT-COUNT.                         
005350     CALL "ARCOM09" USING AR-AUTOPILOT-LINKAGE                            
005360                           AR-FORECAST-TABLE-BLOCK                        
005370                           AR-WORKLOAD-TABLE-BLOCK                        
005380                           AR-FRONTIER-TABLE-BLOCK.                       
005390     IF  AAL-RETURN-CODE = ZERO                                           
005400         PERFORM AA057-WRITE-ONE-POINT THRU AA057-EXIT                    
005410             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > FNT-COUNT              
005420     END-IF.                                                              
005430 AA056-EXIT.                                                              
005440     EXIT.                                                                
005450*                                                                         
005460* AA057-WRITE-ONE-POINT - ONE FRONTIER-REC PER DISTINCT POINT.            
005470 AA057-WRITE-ONE-POINT.                                                   
005480     MOVE FNT-WL-ID (WS-K)          TO FTR-WL-ID.                         
005490     MOVE FNT-START-HR (WS-K)       TO FTR-START-HR.                      
005500     MOVE FNT-COST (WS-K)           TO FTR-COST.                          
005510     MOVE FNT-CARBON-KG (WS-K)      TO FTR-CARBON-KG.                     
005520     MOVE FNT-COST-SAVED (WS-K)     TO FTR-COST-SAVED.                    
005530     MOVE FNT-CARBON-SAVED (WS-K)   TO FTR-CARBON-SAVED.                  
005540     WRITE FRONTIER-FILE.                                                 
005550 AA057-EXIT.                                                              
005560     EXIT.                                                                
005570*                                                                         
005580* AA060-EXPORT-RESULTS - WRITES THE SCHEDULE, FLEET, FORECAST AND         
005590* EVENT FILES THAT ARRGSTR READS FOR THE THREE-SECTION REPORT.            
005600 AA060-EXPORT-RESULTS.                                                    
005610     MOVE ZERO TO WS-SUM-COST-PCT.                                        
005620     MOVE ZERO TO WS-SUM-CARBON-PCT.                                      
005630     MOVE ZERO TO FS-TOTAL-COST-SAVINGS.                                  
005640     MOVE ZERO TO FS-TOTAL-CARBON-SAVINGS.                                
005650     PERFORM AA061-WRITE-ONE-SCHED THRU AA061-EXIT                        
005660         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AWT-COUNT.                 
005670     PERFORM AA063-WRITE-SUMMARY THRU AA063-EXIT.                         
005680     PERFORM AA064-WRITE-ONE-DETAIL THRU AA064-EXIT                       
005690         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AWT-COUNT.                 
005700     PERFORM AA065-WRITE-FORECAST THRU AA065-EXIT.                        
005710     PERFORM AA066-WRITE-ONE-EVENT THRU AA066-EXIT                        
005720         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > AEV-COUNT.                 
005730 AA060-EXIT.                                                              
005740     EXIT.                                                                
005750*                                                                         
005760* AA060A-FIND-BY-SEQ - FINDS THE FLEET ENTRY WHOSE EXEC ORDER IS          
005770* WS-J, SETTING WS-FOUND-X - SAME LINEAR-WALK IDIOM ARCOM09 USES          
005780* IN ITS OWN AA021-FIND-BY-SEQ, SO THE EXPORT NEVER RE-SORTS THE          
005790* FLEET TABLE TO WRITE IT OUT IN EXECUTION ORDER.                         
005800 AA060A-FIND-BY-SEQ.                                                      
005810     MOVE ZERO TO WS-FOUND-X.                                             
005820     PERFORM AA060B-TEST-ONE-SEQ THRU AA060B-EXIT                         
005830         VARYING WS-D FROM 1 BY 1 UNTIL WS-D > AWT-COUNT.                 
005840 AA060A-EXIT.                                                             
005850     EXIT.                                                                
005860*                                                                         
005870 AA060B-TEST-ONE-SEQ.                                                     
005880     IF  AWT-EXEC-SEQ (WS-D) = WS-J                                       
005890         MOVE WS-D TO WS-FOUND-X                                          
005900     END-IF.                                                              
005910 AA060B-EXIT.                                                             
005920     EXIT.                                                                
005930*                                                                         
005940* AA061-WRITE-ONE-SCHED - ONE SCHED-REC PER WORKLOAD, EXECUTION           
005950* ORDER, ALSO ROLLS THE FLEET TOTALS FOR THE SUMMARY RECORD.              
005960 AA061-WRITE-ONE-SCHED.                                                   
005970     PERFORM AA060A-FIND-BY-SEQ THRU AA060A-EXIT.                         
005980     MOVE AWT-ID (WS-FOUND-X)        TO SR-WL-ID.                         
005990     MOVE AWT-NAME (WS-FOUND-X)      TO SR-WL-NAME.                       
006000     COMPUTE SR-ENERGY-KWH =                                              
006010         AWT-POWER (WS-FOUND-X) * AWT-DURATION (WS-FOUND-X).              
006020     MOVE AWT-OPT-START-HR (WS-FOUND-X)  TO SR-OPT-START-HR.              
006030     MOVE AWT-OPT-END-HR (WS-FOUND-X)    TO SR-OPT-END-HR.                
006040     MOVE AWT-BASE-START-HR (WS-FOUND-X) TO SR-BASE-START-HR.             
006050     MOVE AWT-DELAY-HRS (WS-FOUND-X)     TO SR-DELAY-HRS.                 
006060     MOVE AWT-OPT-COST (WS-FOUND-X)      TO SR-OPT-COST.                  
006070     MOVE AWT-OPT-CARBON-KG (WS-FOUND-X) TO SR-OPT-CARBON-KG.             
006080     MOVE AWT-OPT-AVG-PRICE (WS-FOUND-X) TO SR-OPT-AVG-PRICE.             
006090     MOVE AWT-OPT-AVG-CO2 (WS-FOUND-X)   TO SR-OPT-AVG-CO2.               
006100     MOVE AWT-BASE-COST (WS-FOUND-X)     TO SR-BASE-COST.                 
006110     MOVE AWT-BASE-CARBON-KG (WS-FOUND-X)                                 
006120                                      TO SR-BASE-CARBON-KG.               
006130     MOVE AWT-BASE-AVG-PRICE (WS-FOUND-X) TO SR-BASE-AVG-PRICE.           
006140     MOVE AWT-BASE-AVG-CO2 (WS-FOUND-X)   TO SR-BASE-AVG-CO2.             
006150     MOVE AWT-COST-SAVINGS (WS-FOUND-X)   TO SR-COST-SAVINGS.             
006160     MOVE AWT-CARBON-SAVINGS-KG (WS-FOUND-X)                              
006170                                      TO SR-CARBON-SAVINGS-KG.            
006180     MOVE AWT-COST-SAVINGS-PCT (WS-FOUND-X)                               
006190                                      TO SR-COST-SAVINGS-PCT.             
006200     MOVE AWT-CARBON-SAVINGS-PCT (WS-FOUND-X)                             
006210                                      TO SR-CARBON-SAVINGS-PCT.           
006220     WRITE SCHEDULE-FILE.                                                 
006230     ADD AWT-COST-SAVINGS (WS-FOUND-X) TO FS-TOTAL-COST-SAVINGS.          
006240     ADD AWT-CARBON-SAVINGS-KG (WS-FOUND-X)                               
006250                                   TO FS-TOTAL-CARBON-SAVINGS.            
006260     ADD AWT-COST-SAVINGS-PCT (WS-FOUND-X) TO WS-SUM-COST-PCT.            
006270     ADD AWT-CARBON-SAVINGS-PCT (WS-FOUND-X)                              
006280                                   TO WS-SUM-CARBON-PCT.                  
006290     MOVE AWT-ID (WS-FOUND-X) TO FS-EXEC-ORDER (WS-J).                    
006300 AA061-EXIT.                                                              
006310     EXIT.                                                                
006320*                                                                         
006330* AA063-WRITE-SUMMARY - THE ONE SUMMARY ROW AHEAD OF THE DETAIL           
006340* ROWS ON FLEET-FILE - FLEET AVERAGES ARE ZERO WHEN NOTHING RAN.          
006350 AA063-WRITE-SUMMARY.                                                     
006360     MOVE AWT-COUNT TO FS-TOTAL-WORKLOADS.                                
006370     IF  AWT-COUNT = ZERO                                                 
006380         MOVE ZERO TO FS-AVG-COST-SAV-PCT                                 
006390         MOVE ZERO TO FS-AVG-CARBON-SAV-PCT                               
006400     ELSE                                                                 
006410         COMPUTE FS-AVG-COST-SAV-PCT ROUNDED =                            
006420                 WS-SUM-COST-PCT / AWT-COUNT                              
006430         COMPUTE FS-AVG-CARBON-SAV-PCT ROUNDED =                          
006440                 WS-SUM-CARBON-PCT / AWT-COUNT                            
006450     END-IF.                                                              
006460     MOVE "SUMMARY" TO AF-REC-TYPE.                                       
006470     WRITE FLEET-FILE.                                                    
006480 AA063-EXIT.                                                              
006490     EXIT.                                                                
006500*                                                                         
006510* AA064-WRITE-ONE-DETAIL - ONE DETAIL ROW PER WORKLOAD, SAME              
006520* FIELD LAYOUT AS THE SCHEDULE-FILE RECORD, FLAGGED DETAIL.               
006530 AA064-WRITE-ONE-DETAIL.                                                  
006540     PERFORM AA060A-FIND-BY-SEQ THRU AA060A-EXIT.                         
006550     MOVE "DETAIL " TO AF-REC-TYPE.                                       
006560     MOVE AWT-ID (WS-FOUND-X)        TO AFD-WL-ID.                        
006570     MOVE AWT-NAME (WS-FOUND-X)      TO AFD-WL-NAME.                      
006580     COMPUTE AFD-ENERGY-KWH =                                             
006590         AWT-POWER (WS-FOUND-X) * AWT-DURATION (WS-FOUND-X).              
006600     MOVE AWT-OPT-START-HR (WS-FOUND-X)  TO AFD-OPT-START-HR.             
006610     MOVE AWT-OPT-END-HR (WS-FOUND-X)    TO AFD-OPT-END-HR.               
006620     MOVE AWT-BASE-START-HR (WS-FOUND-X) TO AFD-BASE-START-HR.            
006630     MOVE AWT-DELAY-HRS (WS-FOUND-X)     TO AFD-DELAY-HRS.                
006640     MOVE AWT-OPT-COST (WS-FOUND-X)      TO AFD-OPT-COST.                 
006650     MOVE AWT-OPT-CARBON-KG (WS-FOUND-X) TO AFD-OPT-CARBON-KG.            
006660     MOVE AWT-OPT-AVG-PRICE (WS-FOUND-X) TO AFD-OPT-AVG-PRICE.            
006670     MOVE AWT-OPT-AVG-CO2 (WS-FOUND-X)   TO AFD-OPT-AVG-CO2.              
006680     MOVE AWT-BASE-COST (WS-FOUND-X)     TO AFD-BASE-COST.                
006690     MOVE AWT-BASE-CARBON-KG (WS-FOUND-X)                                 
006700                                      TO AFD-BASE-CARBON-KG.              
006710     MOVE AWT-BASE-AVG-PRICE (WS-FOUND-X) TO AFD-BASE-AVG-PRICE.          
006720     MOVE AWT-BASE-AVG-CO2 (WS-FOUND-X)   TO AFD-BASE-AVG-CO2.            
006730     MOVE AWT-COST-SAVINGS (WS-FOUND-X)   TO AFD-COST-SAVINGS.            
006740     MOVE AWT-CARBON-SAVINGS-KG (WS-FOUND-X)                              
006750                                   TO AFD-CARBON-SAVINGS-KG.              
006760     MOVE AWT-COST-SAVINGS-PCT (WS-FOUND-X)                               
006770                                   TO AFD-COST-SAVINGS-PCT.               
006780     MOVE AWT-CARBON-SAVINGS-PCT (WS-FOUND-X)                             
006790                                   TO AFD-CARBON-SAVINGS-PCT.             
006800     IF  AR-TRACE-ON                                                      
006810         MOVE AWT-ID (WS-FOUND-X) TO WS-TRACE-EXP-WL-ID                   
006820         MOVE WS-J                TO WS-TRACE-EXP-SEQ                     
006830         DISPLAY "ARSKED0 FLEET WL/SEQ=" WS-TRACE-EXPORT-DISP             
006840     END-IF.                                                              
006850     WRITE FLEET-FILE.                                                    
006860 AA064-EXIT.                                                              
006870     EXIT.                                                                
006880*                                                                         
006890* AA065-WRITE-FORECAST - THE GRID-RECS USED THIS RUN, WRITTEN             
006900* BACK OUT VERBATIM WHETHER THEY WERE BUILT OR SUPPLIED - ALWAYS          
006910* RE-OPENED OUTPUT HERE, AS A SUPPLIED FORECAST WAS ALREADY               
006920* CLOSED BY AA031 AND A BUILT ONE WAS ONLY EVER AN UNSUCCESSFUL           
006930* OPEN INPUT (STATUS 35) BACK IN AA010.                                   
006940 AA065-WRITE-FORECAST.                                                    
006950     OPEN OUTPUT FORECAST-FILE.                                           
006960     IF  WS-FCT-STATUS NOT = "00"                                         
006970         DISPLAY SK002                                                    
006980         MOVE 1 TO WS-RETURN-CODE                                         
006990         GOBACK RETURNING WS-RETURN-CODE                                  
007000     END-IF.                                                              
007010     PERFORM AA065A-WRITE-ONE-HOUR THRU AA065A-EXIT                       
007020         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AFT-COUNT.                 
007030 AA065-EXIT.                                                              
007040     EXIT.                                                                
007050*                                                                         
007060 AA065A-WRITE-ONE-HOUR.                                                   
007070     MOVE AFT-SEQ (WS-J)         TO GW-SEQ.                               
007080     MOVE AFT-HOUR-OF-DAY (WS-J) TO GW-HOUR-OF-DAY.                       
007090     MOVE AFT-PRICE (WS-J)       TO GW-PRICE.                             
007100     MOVE AFT-CO2 (WS-J)         TO GW-CO2.                               
007110     MOVE AFT-RENEW-PCT (WS-J)   TO GW-RENEW-PCT.                         
007120     MOVE AFT-REGION (WS-J)      TO GW-REGION.                            
007130     MOVE AFT-CONFIDENCE (WS-J)  TO GW-CONFIDENCE.                        
007140     WRITE FORECAST-FILE.                                                 
007150 AA065A-EXIT.                                                             
007160     EXIT.                                                                
007170*                                                                         
007180* AA066-WRITE-ONE-EVENT - AT MOST 4 EVENT-RECS, ONE PER TYPE.             
007190 AA066-WRITE-ONE-EVENT.                                                   
007200     MOVE AEV-TYPE (WS-K)       TO EV-TYPE.                               
007210     MOVE AEV-SEVERITY (WS-K)   TO EV-SEVERITY.                           
007220     MOVE AEV-START-SEQ (WS-K)  TO EV-START-SEQ.                          
007230     MOVE AEV-VALUE (WS-K)      TO EV-VALUE.                              
007240     WRITE EVENT-FILE.                                                    
007250 AA066-EXIT.                                                              
007260     EXIT.                                                                
007270*                                                                         
007280* AA070-CLOSE-FILES - TIDY SHUTDOWN OF EVERY FILE THIS JOB OPENED.        
007290 AA070-CLOSE-FILES.                                                       
007300     CLOSE WORKLOAD-FILE.                                                 
007310     CLOSE FORECAST-FILE.                                                 
007320     CLOSE SCHEDULE-FILE.                                                 
007330     CLOSE FLEET-FILE.                                                    
007340     CLOSE EVENT-FILE.                                                    
007350     CLOSE FRONTIER-FILE.                                                 
007360 AA070-EXIT.                                                              
007370     EXIT.                                                                
