000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   FRONTIER TABLE BLOCK - PICKED TRADE-OFF POINTS PASSED                
000050**      BACK FROM ARCOM09 TO ARSKED0 FOR ONE WORKLOAD                     
000060**                                                                        
000070*****************************************************************         
000080* AT MOST 10 ENTRIES - ONE PER DISTINCT POINT ON THE CURVE.               
000090*                                                                         
000100* 14/04/04 RGM - CREATED (REQUEST SCHD-0431) - THE FRONTIER WAS   SCHD0431
000110*                ONLY EVER DISPLAYED UNDER UPSI-0 BEFORE THIS -   SCHD0431
000120*                THIS BLOCK LETS ARSKED0 WRITE IT TO A FILE.      SCHD0431
000130*                                                                         
000140 01  AR-FRONTIER-TABLE-BLOCK.                                             
000150     03  FNT-COUNT           PIC 9(2)     COMP.                           
000160     03  FNT-ENTRY OCCURS 10 TIMES INDEXED BY FNT-X.                      
000170         05  FNT-WL-ID       PIC 9(4).                                    
000180         05  FNT-START-HR    PIC 9(4).                                    
000190         05  FNT-COST        PIC 9(7)V99  COMP-3.                         
000200         05  FNT-CARBON-KG   PIC 9(7)V999 COMP-3.                         
000210         05  FNT-COST-SAVED  PIC S9(7)V99  COMP-3.                        
000220         05  FNT-CARBON-SAVED PIC S9(7)V999 COMP-3.                       
000230         05  FILLER          PIC X(2).                                    
