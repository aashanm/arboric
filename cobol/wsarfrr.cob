000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   RECORD DEFINITION FOR FRONTIER FILE                                  
000050**      UP TO 10 RECORDS PER WORKLOAD - THE DISTINCT COST/CARBON          
000060**      TRADE-OFF POINTS, ASCENDING BY COST                               
000070**                                                                        
000080*****************************************************************         
000090* FILE SIZE 50 BYTES.                                                     
000100*                                                                         
000110* 14/04/04 RGM - CREATED (REQUEST SCHD-0431).                     SCHD0431
000120*                                                                         
000130 01  AR-FRONTIER-RECORD.                                                  
000140     03  FTR-WL-ID           PIC 9(4).                                    
000150     03  FTR-START-HR        PIC 9(4).                                    
000160     03  FTR-COST            PIC 9(7)V99.                                 
000170     03  FTR-CARBON-KG       PIC 9(7)V999.                                
000180     03  FTR-COST-SAVED      PIC S9(7)V99.                                
000190     03  FTR-CARBON-SAVED    PIC S9(7)V999.                               
000200     03  FILLER              PIC X(4).                                    
