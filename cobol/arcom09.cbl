000010 IDENTIFICATION          DIVISION.                                        
000020*===============================                                          
000030*                                                                         
000040 PROGRAM-ID.             ARCOM09.                                         
000050*                                                                         
000060 AUTHOR.                 W L Seabright,                                   
000070                         For Applewood Computers.                         
000080*                                                                         
000090 INSTALLATION.           Applewood Computers, Hatfield.                   
000100*                                                                         
000110 DATE-WRITTEN.           05/07/86.                                        
000120*                                                                         
000130 DATE-COMPILED.                                                           
000140*                                                                         
000150 SECURITY.               Copyright (C) 1986-2026, Vincent B Coen.         
000160                         Distributed under the GNU General Public         
000170                         License. See file COPYING for details.           
000180*                                                                         
000190 REMARKS.                Autopilot - scores forecast windows for          
000200                         one workload, optimizes the whole fleet          
000210                         in dependency order, and can plot the            
000220                         cost/carbon trade-off frontier.                  
000230*                                                                         
000240 VERSION.                1.00 of 05/07/86.                                
000250*                                                                         
000260* Called modules.        None.                                            
000270* Calling modules.       ARSKED0.                                         
000280*                                                                         
000290****************************************************************          
000300* Changes:                                                                
000310* 05/07/86 WLS -      Created for the scheduler conversion.               
000320* 12/02/88 WLS -      CRITICAL priority now forces the baseline           
000330*                     window rather than being scored (ops memo           
000340*                     dated 04/02/88).                                    
000350* 21/09/93 RGM -      Trade-off frontier entry added (request             
000360*                     SCHD-0245) - UPSI-0 gates the DISPLAY of            
000370*                     the plotted points.                                 
000380* 30/01/99 JMS -      Y2K review: no date fields held in this             
000390*                     module, hour indices only. No change needed.        
000400* 11/09/03 RGM - 1.01 Weighted score now rejects out-of-range or          
000410*                     non-summing weights (request SCHD-0402).            
000420* 14/04/04 RGM - 1.02 Frontier picks are now also handed back             
000430*                     to the caller in AR-FRONTIER-TABLE-BLOCK            
000440*                     so ARSKED0 can write a FRONTIER-FILE                
000450*                     (request SCHD-0431) - the UPSI-0 DISPLAY            
000460*                     stays for the run log but is no longer the          
000470*                     only record of the points picked.                   
000480*                                                                         
000490****************************************************************          
000500*                                                                         
000510 ENVIRONMENT             DIVISION.                                        
000520*===============================                                          
000530 CONFIGURATION           SECTION.                                         
000540 SOURCE-COMPUTER.        GENERIC.                                         
000550 OBJECT-COMPUTER.        GENERIC.                                         
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM                                                   
000580     CLASS AR-VALID-PRIORITY IS "C" "H" "N" "L"                           
000590     UPSI-0 ON STATUS IS AR-TRACE-ON                                      
000600            OFF STATUS IS AR-TRACE-OFF.                                   
000610*                                                                         
000620 INPUT-OUTPUT            SECTION.                                         
000630 FILE-CONTROL.                                                            
000640*    NO FILES - THIS IS A CALLED COMPUTE-ONLY MODULE.                     
000650*                                                                         
000660 DATA                    DIVISION.                                        
000670*===============================                                          
000680 FILE SECTION.                                                            
000690*                                                                         
000700 WORKING-STORAGE SECTION.                                                 
000710*----------------------                                                   
000720 77  WS-PROG-NAME        PIC X(15) VALUE "ARCOM09 (1.01)".                
000730*                                                                         
000740 01  WS-CONTROL-AREA.                                                     
000750     03  WS-J                PIC 9(2)     COMP.                           
000760     03  WS-D                PIC 9(1)     COMP.                           
000770     03  WS-FOUND-X          PIC 9(2)     COMP.                           
000780     03  WS-WINDOWS-NEEDED   PIC 9(3)     COMP.                           
000790     03  WS-MIN-START        PIC 9(4)     COMP.                           
000800     03  WS-MAX-START        PIC 9(4)     COMP.                           
000810     03  WS-S                PIC 9(4)     COMP.                           
000820     03  WS-MIN-DELAY-INT    PIC 9(4)     COMP.                           
000830     03  WS-DEADLINE-CAP     PIC S9(4)    COMP.                           
000840     03  WS-TEMP             PIC S9(5)V99 COMP-3.                         
000850     03  WS-EARLIEST-START   PIC 9(4)V99  COMP-3.                         
000860     03  WS-PREREQ-END       PIC 9(4)V99  COMP-3.                         
000870     03  WS-WEIGHT-SUM       PIC 9V999    COMP-3.                         
000880     03  FILLER              PIC X(1).                                    
000890*                                                                         
000900* BEST-WINDOW HOLDING AREA - THE RUNNING WINNER AS AA041 WALKS            
000910* THE CANDIDATE START HOURS ONE AT A TIME.                                
000920 01  WS-BEST-AREA.                                                        
000930     03  WS-BEST-START       PIC 9(4)     COMP.                           
000940     03  WS-BEST-SCORE       PIC 9(5)V9999 COMP-3.                        
000950     03  WS-BEST-COST        PIC 9(7)V99  COMP-3.                         
000960     03  WS-BEST-CARBON-KG   PIC 9(7)V999 COMP-3.                         
000970     03  WS-BEST-AVG-PRICE   PIC 9(1)V9999 COMP-3.                        
000980     03  WS-BEST-AVG-CARBON  PIC 9(4)V9   COMP-3.                         
000990     03  FILLER              PIC X(1).                                    
001000*                                                                         
001010* BB000-SCORE-WINDOW WORK AREA - CALLERS SET THE -WL-X/-START/            
001020* -WINDOWS FIELDS THEN PERFORM BB000 THRU BB000-EXIT AND READ             
001030* THE REMAINING FIELDS BACK. THIS IS THE ONLY ROUTE IN OR OUT -           
001040* THIS COMPILER HAS NO FUNCTION SUB-PROGRAM FACILITY.                     
001050 01  WS-SCORE-WORK.                                                       
001060     03  WS-SCORE-WL-X       PIC 9(2)     COMP.                           
001070     03  WS-SCORE-START      PIC 9(4)     COMP.                           
001080     03  WS-SCORE-WINDOWS    PIC 9(3)     COMP.                           
001090     03  WS-SCORE-J          PIC 9(4)     COMP.                           
001100     03  WS-SCORE-N          PIC 9(3)     COMP.                           
001110     03  WS-SCORE-SUM-PRICE  PIC 9(7)V9999 COMP-3.                        
001120     03  WS-SCORE-SUM-CARBON PIC 9(7)V9   COMP-3.                         
001130     03  WS-SCORE-AVG-PRICE  PIC 9(1)V9999 COMP-3.                        
001140     03  WS-SCORE-AVG-CARBON PIC 9(4)V9   COMP-3.                         
001150     03  WS-SCORE-ENERGY     PIC 9(7)V99  COMP-3.                         
001160     03  WS-SCORE-COST       PIC 9(7)V99  COMP-3.                         
001170     03  WS-SCORE-CARBON-KG  PIC 9(7)V999 COMP-3.                         
001180     03  WS-SCORE-PRICE-NORM PIC 9(3)V9999 COMP-3.                        
001190     03  WS-SCORE-CARBON-NORM PIC 9(3)V9999 COMP-3.                       
001200     03  WS-SCORE-RESULT     PIC 9(5)V9999 COMP-3.                        
001210     03  FILLER              PIC X(1).                                    
001220*                                                                         
001230* TRACE DISPLAY GROUP - REDEFINED AS ONE FIGURE SO THE RUN LOG            
001240* (UPSI-0 ON) CAN SHOW THE OPTIMISED WINDOW IN ONE LINE.                  
001250 01  WS-TRACE-WINDOW-SET.                                                 
001260     03  WS-TRACE-START      PIC 9(4).                                    
001270     03  WS-TRACE-WINDOWS    PIC 9(3).                                    
001280     03  FILLER              PIC X(1).                                    
001290 01  WS-TRACE-WINDOW-SET-R REDEFINES WS-TRACE-WINDOW-SET.                 
001300     03  WS-TRACE-WINDOW-DISP PIC 9(7).                                   
001310     03  FILLER              PIC X(1).                                    
001320*                                                                         
001330* TRACE DISPLAY GROUP - THE WORKLOAD NUMBER AND THE FLEET EXEC-           
001340* SEQ NUMBER CURRENTLY BEING OPTIMISED, REDEFINED AS ONE FIGURE.          
001350 01  WS-TRACE-FLEET-SET.                                                  
001360     03  WS-TRACE-WL-ID      PIC 9(4).                                    
001370     03  WS-TRACE-SEQ        PIC 9(2).                                    
001380     03  FILLER              PIC X(1).                                    
001390 01  WS-TRACE-FLEET-SET-R REDEFINES WS-TRACE-FLEET-SET.                   
001400     03  WS-TRACE-FLEET-DISP PIC 9(6).                                    
001410     03  FILLER              PIC X(1).                                    
001420*                                                                         
001430* TRACE DISPLAY GROUP - THE FRONTIER POINT NUMBER AND ITS START           
001440* HOUR, REDEFINED AS ONE FIGURE FOR THE ONE-LINE DISPLAY.                 
001450 01  WS-TRACE-FRONTIER-SET.                                               
001460     03  WS-TRACE-FR-K       PIC 9(2).                                    
001470     03  WS-TRACE-FR-START   PIC 9(4).                                    
001480     03  FILLER              PIC X(1).                                    
001490 01  WS-TRACE-FRONTIER-SET-R REDEFINES WS-TRACE-FRONTIER-SET.             
001500     03  WS-TRACE-FRONTIER-DISP PIC 9(6).                                 
001510     03  FILLER              PIC X(1).                                    
001520*                                                                         
001530* TRADE-OFF FRONTIER WORK AREA - SCORED POINTS FOR ONE WORKLOAD,          
001540* HELD JUST LONG ENOUGH TO PICK AND DISPLAY THE DISTINCT POINTS.          
001550 01  WS-FRONTIER-AREA.                                                    
001560     03  WS-FR-COUNT         PIC 9(3)     COMP.                           
001570     03  WS-FR-ENTRY OCCURS 200 TIMES INDEXED BY WS-FR-X.                 
001580         05  WS-FR-START     PIC 9(4)     COMP.                           
001590         05  WS-FR-COST      PIC 9(7)V99  COMP-3.                         
001600         05  WS-FR-CARBON    PIC 9(7)V999 COMP-3.                         
001610     03  WS-FR-MIN-COST      PIC 9(7)V99  COMP-3.                         
001620     03  WS-FR-MAX-COST      PIC 9(7)V99  COMP-3.                         
001630     03  WS-FR-MIN-CARBON    PIC 9(7)V999 COMP-3.                         
001640     03  WS-FR-MAX-CARBON    PIC 9(7)V999 COMP-3.                         
001650     03  WS-FR-RANGE-COST    PIC 9(7)V99  COMP-3.                         
001660     03  WS-FR-RANGE-CARBON  PIC 9(7)V999 COMP-3.                         
001670     03  WS-FR-N             PIC 9(2)     COMP.                           
001680     03  WS-FR-K             PIC 9(2)     COMP.                           
001690     03  WS-FR-I             PIC 9(3)     COMP.                           
001700     03  WS-FR-ALPHA         PIC 9V9999   COMP-3.                         
001710     03  WS-FR-NORM-COST     PIC 9V9999   COMP-3.                         
001720     03  WS-FR-NORM-CARBON   PIC 9V9999   COMP-3.                         
001730     03  WS-FR-WEIGHT        PIC 9(3)V9999 COMP-3.                        
001740     03  WS-FR-BEST-I        PIC 9(3)     COMP.                           
001750     03  WS-FR-BEST-WEIGHT   PIC 9(3)V9999 COMP-3.                        
001760     03  WS-FR-LAST-START    PIC 9(4)     COMP.                           
001770     03  FILLER              PIC X(1).                                    
001780*                                                                         
001790 LINKAGE                 SECTION.                                         
001800*==============                                                           
001810 COPY "wsarcm9.cob".                                                      
001820 COPY "wsarftb.cob".                                                      
001830 COPY "wsarwtb.cob".                                                      
001840 COPY "wsarfnt.cob".                                                      
001850*                                                                         
001860 PROCEDURE DIVISION USING AR-AUTOPILOT-LINKAGE                            
001870                          AR-FORECAST-TABLE-BLOCK                         
001880                          AR-WORKLOAD-TABLE-BLOCK                         
001890                          AR-FRONTIER-TABLE-BLOCK.                        
001900*===================================================                      
001910*                                                                         
001920 AA000-MAIN.                                                              
001930     MOVE ZERO TO AAL-RETURN-CODE.                                        
001940     MOVE ZERO TO AAL-BAD-WL-ID.                                          
001950     COMPUTE WS-WEIGHT-SUM = AAL-PRICE-WEIGHT + AAL-CARBON-WEIGHT.        
001960     IF  AAL-PRICE-WEIGHT  < 0 OR AAL-PRICE-WEIGHT  > 1                   
001970         OR AAL-CARBON-WEIGHT < 0 OR AAL-CARBON-WEIGHT > 1                
001980         OR WS-WEIGHT-SUM < 0.99 OR WS-WEIGHT-SUM > 1.01                  
001990         MOVE 1 TO AAL-RETURN-CODE                                        
002000         GO TO AA000-EXIT                                                 
002010     END-IF.                                                              
002020     IF  AAL-FUNCTION = "T"                                               
002030         MOVE ZERO TO FNT-COUNT                                           
002040         PERFORM DD000-TRADE-OFF-FRONTIER THRU DD000-EXIT                 
002050         GO TO AA000-EXIT                                                 
002060     END-IF.                                                              
002070     PERFORM AA020-FLEET-LOOP THRU AA020-EXIT                             
002080         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AWT-COUNT                  
002090         OR AAL-RETURN-CODE NOT = ZERO.                                   
002100 AA000-EXIT.                                                              
002110     EXIT PROGRAM.                                                        
002120*                                                                         
002130* AA020 WALKS THE FLEET IN THE TOPOLOGICAL ORDER ARCOM04 ALREADY          
002140* STAMPED INTO AWT-EXEC-SEQ, ONE EXEC-SEQ NUMBER AT A TIME, SO            
002150* EVERY DEPENDENCY HAS BEEN OPTIMISED BEFORE ITS DEPENDENTS.              
002160*                                                                         
002170 AA020-FLEET-LOOP.                                                        
002180     MOVE ZERO TO WS-FOUND-X.                                             
002190     PERFORM AA021-FIND-BY-SEQ THRU AA021-EXIT                            
002200         VARYING WS-D FROM 1 BY 1 UNTIL WS-D > AWT-COUNT.                 
002210     IF  WS-FOUND-X = ZERO                                                
002220         GO TO AA020-EXIT                                                 
002230     END-IF.                                                              
002240     IF  AR-TRACE-ON                                                      
002250         MOVE AWT-ID (WS-FOUND-X) TO WS-TRACE-WL-ID                       
002260         MOVE WS-J                TO WS-TRACE-SEQ                         
002270         DISPLAY "ARCOM09 FLEET WL/SEQ=" WS-TRACE-FLEET-DISP              
002280     END-IF.                                                              
002290     PERFORM AA030-DERIVE-EARLIEST-START THRU AA030-EXIT.                 
002300     PERFORM AA040-OPTIMIZE-ONE THRU AA040-EXIT.                          
002310     IF  AAL-RETURN-CODE = ZERO                                           
002320         PERFORM AA050-DERIVE-SAVINGS THRU AA050-EXIT                     
002330     END-IF.                                                              
002340 AA020-EXIT.                                                              
002350     EXIT.                                                                
002360 AA021-FIND-BY-SEQ.                                                       
002370     IF  AWT-EXEC-SEQ (WS-D) = WS-J                                       
002380         MOVE WS-D TO WS-FOUND-X                                          
002390     END-IF.                                                              
002400 AA021-EXIT.                                                              
002410     EXIT.                                                                
002420*                                                                         
002430* AA030 WORKS OUT THE EARLIEST HOUR THIS WORKLOAD MAY START -             
002440* THE LATEST OF (PREREQUISITE OPTIMAL END + ITS OWN MINIMUM               
002450* WAIT) OVER ALL THREE DEPENDENCY SLOTS, ZERO WHEN THERE ARE NONE.        
002460*                                                                         
002470 AA030-DERIVE-EARLIEST-START.                                             
002480     MOVE ZERO TO WS-EARLIEST-START.                                      
002490     PERFORM AA031-CHECK-ONE-DEP THRU AA031-EXIT                          
002500         VARYING WS-D FROM 1 BY 1 UNTIL WS-D > 3.                         
002510 AA030-EXIT.                                                              
002520     EXIT.                                                                
002530 AA031-CHECK-ONE-DEP.                                                     
002540     IF  AWT-DEP-ID (WS-FOUND-X, WS-D) = ZERO                             
002550         GO TO AA031-EXIT                                                 
002560     END-IF.                                                              
002570     SET  AWT-X TO 1.                                                     
002580     SEARCH AWT-ENTRY                                                     
002590         WHEN AWT-ID (AWT-X) = AWT-DEP-ID (WS-FOUND-X, WS-D)              
002600            COMPUTE WS-PREREQ-END =                                       
002610                    AWT-OPT-END-HR (AWT-X)                                
002620                  + AWT-DEP-DELAY (WS-FOUND-X, WS-D)                      
002630            IF  WS-PREREQ-END > WS-EARLIEST-START                         
002640                MOVE WS-PREREQ-END TO WS-EARLIEST-START                   
002650            END-IF.                                                       
002660 AA031-EXIT.                                                              
002670     EXIT.                                                                
002680*                                                                         
002690* AA040 SCORES THE BASELINE WINDOW (HOUR ZERO), THEN EITHER               
002700* TAKES IT AS-IS FOR A CRITICAL WORKLOAD OR SEARCHES EVERY                
002710* FEASIBLE START FOR THE LOWEST-SCORING WINDOW.                           
002720*                                                                         
002730 AA040-OPTIMIZE-ONE.                                                      
002740     MOVE AWT-DURATION (WS-FOUND-X) TO WS-WINDOWS-NEEDED.                 
002750     IF  WS-WINDOWS-NEEDED = ZERO                                         
002760         MOVE 1 TO WS-WINDOWS-NEEDED                                      
002770     END-IF.                                                              
002780     MOVE WS-FOUND-X      TO WS-SCORE-WL-X.                               
002790     MOVE ZERO            TO WS-SCORE-START.                              
002800     MOVE WS-WINDOWS-NEEDED TO WS-SCORE-WINDOWS.                          
002810     PERFORM BB000-SCORE-WINDOW THRU BB000-EXIT.                          
002820     MOVE WS-SCORE-COST        TO AWT-BASE-COST (WS-FOUND-X).             
002830     MOVE WS-SCORE-CARBON-KG   TO AWT-BASE-CARBON-KG (WS-FOUND-X).        
002840     MOVE WS-SCORE-AVG-PRICE   TO AWT-BASE-AVG-PRICE (WS-FOUND-X).        
002850     MOVE WS-SCORE-AVG-CARBON  TO AWT-BASE-AVG-CO2 (WS-FOUND-X).          
002860     MOVE ZERO                TO AWT-BASE-START-HR (WS-FOUND-X).          
002870     IF  AWT-PRIORITY (WS-FOUND-X) = "C"                                  
002880         MOVE ZERO TO AWT-OPT-START-HR (WS-FOUND-X)                       
002890         COMPUTE AWT-OPT-END-HR (WS-FOUND-X) =                            
002900                 AWT-DURATION (WS-FOUND-X)                                
002910         MOVE AWT-BASE-COST (WS-FOUND-X)                                  
002920                              TO AWT-OPT-COST (WS-FOUND-X)                
002930         MOVE AWT-BASE-CARBON-KG (WS-FOUND-X)                             
002940                              TO AWT-OPT-CARBON-KG (WS-FOUND-X)           
002950         MOVE AWT-BASE-AVG-PRICE (WS-FOUND-X)                             
002960                              TO AWT-OPT-AVG-PRICE (WS-FOUND-X)           
002970         MOVE AWT-BASE-AVG-CO2 (WS-FOUND-X)                               
002980                              TO AWT-OPT-AVG-CO2 (WS-FOUND-X)             
002990         MOVE ZERO            TO AWT-DELAY-HRS (WS-FOUND-X)               
003000         GO TO AA040-EXIT                                                 
003010     END-IF.                                                              
003020     MOVE ZERO TO WS-MIN-START.                                           
003030     MOVE WS-EARLIEST-START TO WS-MIN-START.                              
003040     IF  WS-EARLIEST-START > WS-MIN-START                                 
003050         ADD 1 TO WS-MIN-START                                            
003060     END-IF.                                                              
003070     MOVE AAL-MIN-DELAY-HRS TO WS-MIN-DELAY-INT.                          
003080     IF  WS-MIN-DELAY-INT > WS-MIN-START                                  
003090         MOVE WS-MIN-DELAY-INT TO WS-MIN-START                            
003100     END-IF.                                                              
003110     COMPUTE WS-TEMP = WS-EARLIEST-START                                  
003120                      + AWT-DURATION (WS-FOUND-X).                        
003130     IF  WS-TEMP > AWT-DEADLINE (WS-FOUND-X)                              
003140         MOVE 2 TO AAL-RETURN-CODE                                        
003150         MOVE AWT-ID (WS-FOUND-X) TO AAL-BAD-WL-ID                        
003160         MOVE "Y" TO AWT-ERROR-FLAG (WS-FOUND-X)                          
003170         GO TO AA040-EXIT                                                 
003180     END-IF.                                                              
003190     COMPUTE WS-MAX-START = AFT-COUNT - WS-WINDOWS-NEEDED.                
003200     COMPUTE WS-TEMP = AWT-DEADLINE (WS-FOUND-X)                          
003210                     - AWT-DURATION (WS-FOUND-X).                         
003220     MOVE WS-TEMP TO WS-DEADLINE-CAP.                                     
003230     IF  WS-DEADLINE-CAP < WS-MAX-START                                   
003240         MOVE WS-DEADLINE-CAP TO WS-MAX-START                             
003250     END-IF.                                                              
003260     MOVE 9999.9999 TO WS-BEST-SCORE.                                     
003270     MOVE WS-MIN-START TO WS-BEST-START.                                  
003280     PERFORM AA041-TRY-ONE-START THRU AA041-EXIT                          
003290         VARYING WS-S FROM WS-MIN-START BY 1                              
003300         UNTIL WS-S > WS-MAX-START.                                       
003310     MOVE WS-BEST-START TO AWT-OPT-START-HR (WS-FOUND-X).                 
003320     COMPUTE AWT-OPT-END-HR (WS-FOUND-X) =                                
003330             WS-BEST-START + AWT-DURATION (WS-FOUND-X).                   
003340     MOVE WS-BEST-COST       TO AWT-OPT-COST (WS-FOUND-X).                
003350     MOVE WS-BEST-CARBON-KG  TO AWT-OPT-CARBON-KG (WS-FOUND-X).           
003360     MOVE WS-BEST-AVG-PRICE  TO AWT-OPT-AVG-PRICE (WS-FOUND-X).           
003370     MOVE WS-BEST-AVG-CARBON TO AWT-OPT-AVG-CO2 (WS-FOUND-X).             
003380     COMPUTE AWT-DELAY-HRS (WS-FOUND-X) = WS-BEST-START - ZERO.           
003390     IF  AR-TRACE-ON                                                      
003400         MOVE WS-BEST-START      TO WS-TRACE-START                        
003410         MOVE WS-WINDOWS-NEEDED  TO WS-TRACE-WINDOWS                      
003420         DISPLAY "ARCOM09 TRACE WL=" AWT-ID (WS-FOUND-X)                  
003430                 " WINDOW=" WS-TRACE-WINDOW-DISP                          
003440     END-IF.                                                              
003450 AA040-EXIT.                                                              
003460     EXIT.                                                                
003470 AA041-TRY-ONE-START.                                                     
003480     MOVE WS-FOUND-X         TO WS-SCORE-WL-X.                            
003490     MOVE WS-S               TO WS-SCORE-START.                           
003500     MOVE WS-WINDOWS-NEEDED  TO WS-SCORE-WINDOWS.                         
003510     PERFORM BB000-SCORE-WINDOW THRU BB000-EXIT.                          
003520     IF  WS-SCORE-RESULT < WS-BEST-SCORE                                  
003530         MOVE WS-SCORE-RESULT     TO WS-BEST-SCORE                        
003540         MOVE WS-S                TO WS-BEST-START                        
003550         MOVE WS-SCORE-COST        TO WS-BEST-COST                        
003560         MOVE WS-SCORE-CARBON-KG   TO WS-BEST-CARBON-KG                   
003570         MOVE WS-SCORE-AVG-PRICE   TO WS-BEST-AVG-PRICE                   
003580         MOVE WS-SCORE-AVG-CARBON  TO WS-BEST-AVG-CARBON                  
003590     END-IF.                                                              
003600 AA041-EXIT.                                                              
003610     EXIT.                                                                
003620*                                                                         
003630* AA050 TURNS THE BASELINE/OPTIMAL PAIR INTO THE SIGNED SAVINGS           
003640* AND PERCENTAGE FIELDS THE REPORT PROGRAM PRINTS.                        
003650*                                                                         
003660 AA050-DERIVE-SAVINGS.                                                    
003670     COMPUTE AWT-COST-SAVINGS (WS-FOUND-X) =                              
003680             AWT-BASE-COST (WS-FOUND-X)                                   
003690           - AWT-OPT-COST (WS-FOUND-X).                                   
003700     COMPUTE AWT-CARBON-SAVINGS-KG (WS-FOUND-X) =                         
003710             AWT-BASE-CARBON-KG (WS-FOUND-X)                              
003720           - AWT-OPT-CARBON-KG (WS-FOUND-X).                              
003730     IF  AWT-BASE-COST (WS-FOUND-X) = ZERO                                
003740         MOVE ZERO TO AWT-COST-SAVINGS-PCT (WS-FOUND-X)                   
003750     ELSE                                                                 
003760         COMPUTE AWT-COST-SAVINGS-PCT (WS-FOUND-X) ROUNDED =              
003770               (AWT-COST-SAVINGS (WS-FOUND-X) /                           
003780                AWT-BASE-COST (WS-FOUND-X)) * 100                         
003790     END-IF.                                                              
003800     IF  AWT-BASE-CARBON-KG (WS-FOUND-X) = ZERO                           
003810         MOVE ZERO TO AWT-CARBON-SAVINGS-PCT (WS-FOUND-X)                 
003820     ELSE                                                                 
003830         COMPUTE AWT-CARBON-SAVINGS-PCT (WS-FOUND-X) ROUNDED =            
003840               (AWT-CARBON-SAVINGS-KG (WS-FOUND-X) /                      
003850                AWT-BASE-CARBON-KG (WS-FOUND-X)) * 100                    
003860     END-IF.                                                              
003870     MOVE "N" TO AWT-ERROR-FLAG (WS-FOUND-X).                             
003880 AA050-EXIT.                                                              
003890     EXIT.                                                                
003900*                                                                         
003910* BB000 SCORES ONE CANDIDATE WINDOW FOR ONE WORKLOAD - SET THE            
003920* WS-SCORE-WL-X / -START / -WINDOWS FIELDS BEFORE PERFORMING IT.          
003930* AN EMPTY WINDOW (RUNS PAST THE END OF THE FORECAST) SCORES THE          
003940* SENTINEL WORST VALUE 9999.9999 SO IT NEVER WINS A COMPARE.              
003950*                                                                         
003960 BB000-SCORE-WINDOW.                                                      
003970     MOVE ZERO TO WS-SCORE-N.                                             
003980     MOVE ZERO TO WS-SCORE-SUM-PRICE.                                     
003990     MOVE ZERO TO WS-SCORE-SUM-CARBON.                                    
004000     PERFORM BB010-ADD-ONE-HOUR THRU BB010-EXIT                           
004010         VARYING WS-SCORE-J FROM WS-SCORE-START BY 1                      
004020         UNTIL WS-SCORE-J > (WS-SCORE-START + WS-SCORE-WINDOWS            
004030         - 1) OR WS-SCORE-J >= AFT-COUNT.                                 
004040     IF  WS-SCORE-N = ZERO                                                
004050         MOVE 9999.9999 TO WS-SCORE-RESULT                                
004060         MOVE ZERO      TO WS-SCORE-AVG-PRICE                             
004070         MOVE ZERO      TO WS-SCORE-AVG-CARBON                            
004080         MOVE ZERO      TO WS-SCORE-COST                                  
004090         MOVE ZERO      TO WS-SCORE-CARBON-KG                             
004100         GO TO BB000-EXIT                                                 
004110     END-IF.                                                              
004120     COMPUTE WS-SCORE-AVG-PRICE  ROUNDED =                                
004130             WS-SCORE-SUM-PRICE / WS-SCORE-N.                             
004140     COMPUTE WS-SCORE-AVG-CARBON ROUNDED =                                
004150             WS-SCORE-SUM-CARBON / WS-SCORE-N.                            
004160     COMPUTE WS-SCORE-ENERGY ROUNDED =                                    
004170             AWT-POWER (WS-SCORE-WL-X)                                    
004180           * AWT-DURATION (WS-SCORE-WL-X).                                
004190     COMPUTE WS-SCORE-COST ROUNDED =                                      
004200             WS-SCORE-AVG-PRICE * WS-SCORE-ENERGY.                        
004210     COMPUTE WS-SCORE-CARBON-KG ROUNDED =                                 
004220             (WS-SCORE-AVG-CARBON * WS-SCORE-ENERGY) / 1000.              
004230     COMPUTE WS-SCORE-PRICE-NORM ROUNDED =                                
004240             (WS-SCORE-AVG-PRICE / 0.30) * 100.                           
004250     IF  WS-SCORE-PRICE-NORM > 100                                        
004260         MOVE 100 TO WS-SCORE-PRICE-NORM                                  
004270     END-IF.                                                              
004280     COMPUTE WS-SCORE-CARBON-NORM ROUNDED =                               
004290             (WS-SCORE-AVG-CARBON / 600) * 100.                           
004300     IF  WS-SCORE-CARBON-NORM > 100                                       
004310         MOVE 100 TO WS-SCORE-CARBON-NORM                                 
004320     END-IF.                                                              
004330     COMPUTE WS-SCORE-RESULT ROUNDED =                                    
004340             (WS-SCORE-PRICE-NORM  * AAL-PRICE-WEIGHT)                    
004350           + (WS-SCORE-CARBON-NORM * AAL-CARBON-WEIGHT).                  
004360 BB000-EXIT.                                                              
004370     EXIT.                                                                
004380 BB010-ADD-ONE-HOUR.                                                      
004390*       (WS-SCORE-J IS A ZERO-BASED HOUR OFFSET - GRID-REC ROW            
004400*        AFT-X = WS-SCORE-J + 1 HOLDS THAT HOUR OF THE FORECAST.)         
004410     ADD  AFT-PRICE (WS-SCORE-J + 1) TO WS-SCORE-SUM-PRICE.               
004420     ADD  AFT-CO2   (WS-SCORE-J + 1) TO WS-SCORE-SUM-CARBON.              
004430     ADD  1 TO WS-SCORE-N.                                                
004440 BB010-EXIT.                                                              
004450     EXIT.                                                                
004460*                                                                         
004470* DD000 PLOTS THE COST/CARBON TRADE-OFF FRONTIER FOR ONE WORKLOAD         
004480* - EVERY FEASIBLE START HOUR IS SCORED ONCE, THEN AAL-FRONTIER-N         
004490* EVENLY-SPACED WEIGHTINGS PICK OUT THE DISTINCT LOW-COST THROUGH         
004500* LOW-CARBON POINTS ALONG THAT CURVE, RETURNED TO ARSKED0 IN              
004510* AR-FRONTIER-TABLE-BLOCK FOR WRITING TO FRONTIER-FILE. UPSI-0            
004520* ALSO GATES A ONE-LINE DISPLAY OF EACH POINT FOR THE RUN LOG.            
004530*                                                                         
004540 DD000-TRADE-OFF-FRONTIER.                                                
004550     MOVE ZERO TO WS-FR-COUNT.                                            
004560     MOVE 9999 TO WS-FR-LAST-START.                                       
004570     SET  AWT-X TO 1.                                                     
004580     SEARCH AWT-ENTRY                                                     
004590         AT END                                                           
004600            MOVE 2 TO AAL-RETURN-CODE                                     
004610            MOVE AAL-FRONTIER-WL-ID TO AAL-BAD-WL-ID                      
004620            GO TO DD000-EXIT                                              
004630         WHEN AWT-ID (AWT-X) = AAL-FRONTIER-WL-ID                         
004640            SET  WS-SCORE-WL-X TO AWT-X.                                  
004650     MOVE WS-SCORE-WL-X TO WS-FOUND-X.                                    
004660     MOVE AWT-DURATION (WS-FOUND-X) TO WS-WINDOWS-NEEDED.                 
004670     IF  WS-WINDOWS-NEEDED = ZERO                                         
004680         MOVE 1 TO WS-WINDOWS-NEEDED                                      
004690     END-IF.                                                              
004700     COMPUTE WS-MAX-START = AFT-COUNT - WS-WINDOWS-NEEDED.                
004710     COMPUTE WS-TEMP = AWT-DEADLINE (WS-FOUND-X)                          
004720                     - AWT-DURATION (WS-FOUND-X).                         
004730     MOVE WS-TEMP TO WS-DEADLINE-CAP.                                     
004740     IF  WS-DEADLINE-CAP < WS-MAX-START                                   
004750         MOVE WS-DEADLINE-CAP TO WS-MAX-START                             
004760     END-IF.                                                              
004770     IF  WS-MAX-START > 199                                               
004780         MOVE 199 TO WS-MAX-START                                         
004790     END-IF.                                                              
004800     PERFORM DD010-SCORE-ONE-START THRU DD010-EXIT                        
004810         VARYING WS-S FROM ZERO BY 1 UNTIL WS-S > WS-MAX-START.           
004820     IF  WS-FR-COUNT = ZERO                                               
004830         MOVE 2 TO AAL-RETURN-CODE                                        
004840         MOVE AAL-FRONTIER-WL-ID TO AAL-BAD-WL-ID                         
004850         GO TO DD000-EXIT                                                 
004860     END-IF.                                                              
004870     PERFORM DD020-FIND-RANGE THRU DD020-EXIT.                            
004880     MOVE AAL-FRONTIER-N TO WS-FR-N.                                      
004890     IF  WS-FR-N = ZERO                                                   
004900         MOVE 10 TO WS-FR-N                                               
004910     END-IF.                                                              
004920     PERFORM DD030-PICK-ONE-POINT THRU DD030-EXIT                         
004930         VARYING WS-FR-K FROM ZERO BY 1 UNTIL WS-FR-K >= WS-FR-N.         
004940 DD000-EXIT.                                                              
004950     EXIT.                                                                
004960*                                                                         
004970 DD010-SCORE-ONE-START.                                                   
004980     MOVE WS-S TO WS-SCORE-START.                                         
004990     MOVE WS-WINDOWS-NEEDED TO WS-SCORE-WINDOWS.                          
005000     PERFORM BB000-SCORE-WINDOW THRU BB000-EXIT.                          
005010     IF  WS-SCORE-N = ZERO                                                
005020         GO TO DD010-EXIT                                                 
005030     END-IF.                                                              
005040     ADD  1 TO WS-FR-COUNT.                                               
005050     SET  WS-FR-X TO WS-FR-COUNT.                                         
005060     MOVE WS-S              TO WS-FR-START (WS-FR-X).                     
005070     MOVE WS-SCORE-COST       TO WS-FR-COST (WS-FR-X).                    
005080     MOVE WS-SCORE-CARBON-KG  TO WS-FR-CARBON (WS-FR-X).                  
005090 DD010-EXIT.                                                              
005100     EXIT.                                                                
005110*                                                                         
005120 DD020-FIND-RANGE.                                                        
005130     SET  WS-FR-X TO 1.                                                   
005140     MOVE WS-FR-COST (WS-FR-X)   TO WS-FR-MIN-COST.                       
005150     MOVE WS-FR-COST (WS-FR-X)   TO WS-FR-MAX-COST.                       
005160     MOVE WS-FR-CARBON (WS-FR-X) TO WS-FR-MIN-CARBON.                     
005170     MOVE WS-FR-CARBON (WS-FR-X) TO WS-FR-MAX-CARBON.                     
005180     PERFORM DD021-EXPAND-RANGE THRU DD021-EXIT                           
005190         VARYING WS-FR-I FROM 2 BY 1 UNTIL WS-FR-I > WS-FR-COUNT.         
005200     COMPUTE WS-FR-RANGE-COST = WS-FR-MAX-COST - WS-FR-MIN-COST.          
005210     IF  WS-FR-RANGE-COST = ZERO                                          
005220         MOVE 1 TO WS-FR-RANGE-COST                                       
005230     END-IF.                                                              
005240     COMPUTE WS-FR-RANGE-CARBON =                                         
005250             WS-FR-MAX-CARBON - WS-FR-MIN-CARBON.                         
005260     IF  WS-FR-RANGE-CARBON = ZERO                                        
005270         MOVE 1 TO WS-FR-RANGE-CARBON                                     
005280     END-IF.                                                              
005290 DD020-EXIT.                                                              
005300     EXIT.                                                                
005310 DD021-EXPAND-RANGE.                                                      
005320     SET  WS-FR-X TO WS-FR-I.                                             
005330     IF  WS-FR-COST (WS-FR-X) < WS-FR-MIN-COST                            
005340         MOVE WS-FR-COST (WS-FR-X) TO WS-FR-MIN-COST                      
005350     END-IF.                                                              
005360     IF  WS-FR-COST (WS-FR-X) > WS-FR-MAX-COST                            
005370         MOVE WS-FR-COST (WS-FR-X) TO WS-FR-MAX-COST                      
005380     END-IF.                                                              
005390     IF  WS-FR-CARBON (WS-FR-X) < WS-FR-MIN-CARBON                        
005400         MOVE WS-FR-CARBON (WS-FR-X) TO WS-FR-MIN-CARBON                  
005410     END-IF.                                                              
005420     IF  WS-FR-CARBON (WS-FR-X) > WS-FR-MAX-CARBON                        
005430         MOVE WS-FR-CARBON (WS-FR-X) TO WS-FR-MAX-CARBON                  
005440     END-IF.                                                              
005450 DD021-EXIT.                                                              
005460     EXIT.                                                                
005470*                                                                         
005480* DD030 WEIGHS EVERY SCORED POINT FOR ONE ALPHA VALUE AND KEEPS           
005490* THE LOWEST-WEIGHTED ROW, THEN DISPLAYS IT IF IT IS A NEW START          
005500* HOUR (REPEATED ALPHAS OFTEN PICK THE SAME POINT).                       
005510*                                                                         
005520 DD030-PICK-ONE-POINT.                                                    
005530     IF  WS-FR-N = 1                                                      
005540         MOVE 0.5 TO WS-FR-ALPHA                                          
005550     ELSE                                                                 
005560         COMPUTE WS-FR-ALPHA ROUNDED =                                    
005570                 WS-FR-K / (WS-FR-N - 1)                                  
005580     END-IF.                                                              
005590     MOVE 9999.9999 TO WS-FR-BEST-WEIGHT.                                 
005600     MOVE ZERO TO WS-FR-BEST-I.                                           
005610     PERFORM DD031-WEIGH-ONE-POINT THRU DD031-EXIT                        
005620         VARYING WS-FR-I FROM 1 BY 1 UNTIL WS-FR-I > WS-FR-COUNT.         
005630     IF  WS-FR-BEST-I = ZERO                                              
005640         GO TO DD030-EXIT                                                 
005650     END-IF.                                                              
005660     SET  WS-FR-X TO WS-FR-BEST-I.                                        
005670     IF  WS-FR-START (WS-FR-X) = WS-FR-LAST-START                         
005680         GO TO DD030-EXIT                                                 
005690     END-IF.                                                              
005700     MOVE WS-FR-START (WS-FR-X) TO WS-FR-LAST-START.                      
005710     IF  FNT-COUNT < 10                                                   
005720         ADD 1 TO FNT-COUNT                                               
005730         SET  FNT-X TO FNT-COUNT                                          
005740         MOVE AAL-FRONTIER-WL-ID   TO FNT-WL-ID (FNT-X)                   
005750         MOVE WS-FR-START (WS-FR-X) TO FNT-START-HR (FNT-X)               
005760         MOVE WS-FR-COST (WS-FR-X)  TO FNT-COST (FNT-X)                   
005770         MOVE WS-FR-CARBON (WS-FR-X) TO FNT-CARBON-KG (FNT-X)             
005780         COMPUTE FNT-COST-SAVED (FNT-X) =                                 
005790                 AWT-BASE-COST (WS-FOUND-X) - WS-FR-COST (WS-FR-X)        
005800         COMPUTE FNT-CARBON-SAVED (FNT-X) =                               
005810                 AWT-BASE-CARBON-KG (WS-FOUND-X)                          
005820               - WS-FR-CARBON (WS-FR-X)                                   
005830     END-IF.                                                              
005840     IF  AR-TRACE-ON                                                      
005850         MOVE WS-FR-K                TO WS-TRACE-FR-K                     
005860         MOVE WS-FR-START (WS-FR-X)  TO WS-TRACE-FR-START                 
005870         DISPLAY "ARCOM09 FRONTIER PT=" WS-TRACE-FRONTIER-DISP            
005880                 " COST=" WS-FR-COST (WS-FR-X)                            
005890                 " CARBON=" WS-FR-CARBON (WS-FR-X)                        
005900     END-IF.                                                              
005910 DD030-EXIT.                                                              
005920     EXIT.                                                                
005930 DD031-WEIGH-ONE-POINT.                                                   
005940     SET  WS-FR-X TO WS-FR-I.                                             
005950     COMPUTE WS-FR-NORM-COST ROUNDED =                                    
005960             (WS-FR-COST (WS-FR-X) - WS-FR-MIN-COST)                      
005970              / WS-FR-RANGE-COST.                                         
005980     COMPUTE WS-FR-NORM-CARBON ROUNDED =                                  
005990             (WS-FR-CARBON (WS-FR-X) - WS-FR-MIN-CARBON)                  
006000              / WS-FR-RANGE-CARBON.                                       
006010     COMPUTE WS-FR-WEIGHT ROUNDED =                                       
006020             ((1 - WS-FR-ALPHA) * WS-FR-NORM-COST)                        
006030           + (WS-FR-ALPHA * WS-FR-NORM-CARBON).                           
006040     IF  WS-FR-WEIGHT < WS-FR-BEST-WEIGHT                                 
006050         MOVE WS-FR-WEIGHT TO WS-FR-BEST-WEIGHT                           
006060         MOVE WS-FR-I       TO WS-FR-BEST-I                               
006070     END-IF.                                                              
006080 DD031-EXIT.                                                              
006090     EXIT.                                                                
