000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   RECORD DEFINITION FOR GRID FORECAST FILE                             
000050**      ONE RECORD PER FORECAST HOUR, KEYED BY GW-SEQ                     
000060**                                                                        
000070*****************************************************************         
000080* FILE SIZE 26 BYTES.                                                     
000090*                                                                         
000100* 22/04/86 WLS - CREATED.                                                 
000110* 08/07/93 RGM - GW-REGION WIDENED TO X(8) TO TAKE "US-WEST" ETC.         
000120*                                                                         
000130 01  AR-GRID-RECORD.                                                      
000140     03  GW-SEQ              PIC 9(4).                                    
000150     03  GW-HOUR-OF-DAY      PIC 9(2).                                    
000160     03  GW-PRICE            PIC 9(1)V9999.                               
000170     03  GW-CO2              PIC 9(4)V9.                                  
000180     03  GW-RENEW-PCT        PIC 9(2)V9.                                  
000190     03  GW-REGION           PIC X(8).                                    
000200     03  GW-CONFIDENCE       PIC 9(1)V99.                                 
000210*                                                                         
000220 01  AR-GRID-HEADER-RECORD.                                               
000230*   CARRIES THE REGION PROFILE USED TO BUILD THE FORECAST - A             
000240*   GENERATOR RUN WRITES ONE OF THESE AHEAD OF THE HOURLY RECS            
000250*   BUT ONLY WHEN THE FORECAST-FILE IS BUILT FRESH (SEE ARCOM01).         
000260     03  GH-HEADER-KEY       PIC 9(4).                                    
000270*                       ALWAYS ZERO.                                      
000280     03  GH-REGION           PIC X(8).                                    
000290     03  GH-HORIZON-HRS      PIC 9(4)    COMP.                            
000300     03  GH-START-HR-OF-DAY  PIC 9(2).                                    
000310     03  FILLER              PIC X(8).                                    
000320*                                                                         
000330 01  AR-GRID-REGION-CHECK REDEFINES AR-GRID-RECORD.                       
000340     03  FILLER              PIC X(11).                                   
000350     03  GRC-REGION-TEST     PIC X(8).                                    
000360     03  FILLER              PIC X(7).                                    
