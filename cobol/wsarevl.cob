000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   EVENT TABLE BLOCK - PASSED FROM ARCOM01 TO ARSKED0                   
000050**                                                                        
000060*****************************************************************         
000070* AT MOST 4 ENTRIES, ONE PER EVENT TYPE.                                  
000080*                                                                         
000090* 25/06/86 WLS - CREATED.                                                 
000100*                                                                         
000110 01  AR-EVENT-TABLE-BLOCK.                                                
000120     03  AEV-COUNT           PIC 9        COMP.                           
000130     03  AEV-ENTRY OCCURS 4 TIMES INDEXED BY AEV-X.                       
000140         05  AEV-TYPE        PIC X(12).                                   
000150         05  AEV-SEVERITY    PIC X(11).                                   
000160         05  AEV-START-SEQ   PIC 9(4).                                    
000170         05  AEV-VALUE       PIC 9(4)V9999.                               
000180         05  FILLER          PIC X(3).                                    
