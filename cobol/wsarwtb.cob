000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   WORKLOAD TABLE BLOCK - THE FLEET "MASTER FILE IN MEMORY"             
000050**      LOADED FROM WORKLOAD-FILE BY ARSKED0, WORKED ON BY                
000060**      ARCOM04 (CONSTRAINTS) AND ARCOM09 (AUTOPILOT) AS LINKAGE          
000070**                                                                        
000080*****************************************************************         
000090* MAX 50 WORKLOADS PER RUN - SEE SPEC SHEET SCHD-REQ-01.                  
000100*                                                                         
000110* 01/07/86 WLS - CREATED.                                                 
000120* 14/05/92 RGM - AWT-EXEC-SEQ AND AWT-LEVEL ADDED FOR CONSTRAINTS         
000130*                (REQUEST SCHD-0201 - FLEET SEQUENCING).                  
000140*                                                                         
000150 01  AR-WORKLOAD-TABLE-BLOCK.                                             
000160     03  AWT-COUNT           PIC 9(4)     COMP.                           
000170     03  AWT-ENTRY OCCURS 50 TIMES INDEXED BY AWT-X.                      
000180*       INPUT FIELDS - LOADED DIRECT FROM AR-WORKLOAD-RECORD.             
000190         05  AWT-ID          PIC 9(4).                                    
000200         05  AWT-NAME        PIC X(30).                                   
000210         05  AWT-DURATION    PIC 9(3)V99.                                 
000220         05  AWT-POWER       PIC 9(5)V99.                                 
000230         05  AWT-DEADLINE    PIC 9(3)V99.                                 
000240         05  AWT-TYPE        PIC X(4).                                    
000250         05  AWT-PRIORITY    PIC X.                                       
000260         05  AWT-DEP-ID      PIC 9(4)     OCCURS 3.                       
000270         05  AWT-DEP-DELAY   PIC 9(3)V99  OCCURS 3.                       
000280*       WORKING FIELDS - SET BY ARCOM04 (CONSTRAINTS).                    
000290         05  AWT-INDEGREE    PIC 9(2)     COMP.                           
000300         05  AWT-LEVEL       PIC 9(2)     COMP.                           
000310         05  AWT-VISITED     PIC X.                                       
000320         05  AWT-EXEC-SEQ    PIC 9(2)     COMP.                           
000330         05  AWT-EARLIEST-START PIC 9(4)V99.                              
000340*       RESULT FIELDS - SET BY ARCOM09 (AUTOPILOT).                       
000350         05  AWT-OPT-START-HR   PIC 9(4).                                 
000360         05  AWT-OPT-END-HR     PIC 9(4)V99.                              
000370         05  AWT-BASE-START-HR  PIC 9(4).                                 
000380         05  AWT-DELAY-HRS      PIC 9(4)V99.                              
000390         05  AWT-OPT-COST       PIC 9(7)V99.                              
000400         05  AWT-OPT-CARBON-KG  PIC 9(7)V999.                             
000410         05  AWT-OPT-AVG-PRICE  PIC 9(1)V9999.                            
000420         05  AWT-OPT-AVG-CO2    PIC 9(4)V9.                               
000430         05  AWT-BASE-COST      PIC 9(7)V99.                              
000440         05  AWT-BASE-CARBON-KG PIC 9(7)V999.                             
000450         05  AWT-BASE-AVG-PRICE PIC 9(1)V9999.                            
000460         05  AWT-BASE-AVG-CO2   PIC 9(4)V9.                               
000470         05  AWT-COST-SAVINGS   PIC S9(7)V99.                             
000480         05  AWT-CARBON-SAVINGS-KG PIC S9(7)V999.                         
000490         05  AWT-COST-SAVINGS-PCT  PIC S9(3)V99.                          
000500         05  AWT-CARBON-SAVINGS-PCT PIC S9(3)V99.                         
000510         05  AWT-ERROR-FLAG     PIC X.                                    
000520         05  FILLER             PIC X(3).                                 
