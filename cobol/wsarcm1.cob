000010*                                                                         
000020***************************************************************           
000030**                                                                        
000040**   CALLING LINKAGE FOR ARCOM01 - THE GRID ORACLE                        
000050**                                                                        
000060***************************************************************           
000070*                                                                         
000080* 01/07/86 WLS - CREATED.                                                 
000090*                                                                         
000100 01  AR-ORACLE-LINKAGE.                                                   
000110     03  AOL-FUNCTION        PIC X.                                       
000120*           "F" = BUILD FORECAST, "S" = SCAN EVENTS ONLY.                 
000130     03  AOL-REGION          PIC X(8).                                    
000140     03  AOL-HORIZON-HRS     PIC 9(4)     COMP.                           
000150     03  AOL-START-HR-OF-DAY PIC 9(2).                                    
000160     03  AOL-DAILY-CARBON-SHIFT PIC S9(3)V9    COMP-3.                    
000170     03  AOL-DAILY-PRICE-SHIFT  PIC S9(1)V9999 COMP-3.                    
000180     03  AOL-WEATHER-FACTOR      PIC 9V99      COMP-3.                    
000190     03  AOL-RETURN-CODE     PIC 9.                                       
000200*           0 = OK, 9 = UNKNOWN REGION.                                   
000210     03  FILLER              PIC X(4).                                    
