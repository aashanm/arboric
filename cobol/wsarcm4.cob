000010*                                                                         
000020***************************************************************           
000030**                                                                        
000040**   CALLING LINKAGE FOR ARCOM04 - CONSTRAINTS                            
000050**                                                                        
000060***************************************************************           
000070*                                                                         
000080* 02/07/86 WLS - CREATED.                                                 
000090*                                                                         
000100 01  AR-CONSTRAINTS-LINKAGE.                                              
000110     03  ACL-RETURN-CODE     PIC 9.                                       
000120*           0=OK  1=INVALID-DEPENDENCY  2=CIRCULAR-DEPENDENCY             
000130     03  ACL-BAD-WL-ID       PIC 9(4).                                    
000140*           WORKLOAD NAMED IN THE ERROR, WHEN APPLICABLE.                 
000150     03  FILLER              PIC X(3).                                    
