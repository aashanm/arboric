000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   RECORD DEFINITION FOR GRID EVENT FILE                                
000050**      AT MOST 4 RECORDS PER RUN, ONE PER EVENT TYPE                     
000060**                                                                        
000070*****************************************************************         
000080* FILE SIZE 36 BYTES.                                                     
000090*                                                                         
000100* 09/06/86 WLS - CREATED.                                                 
000110*                                                                         
000120 01  AR-EVENT-RECORD.                                                     
000130     03  EV-TYPE             PIC X(12).                                   
000140*           HIGH-CARBON / PRICE-SPIKE / GREEN-WINDOW / LOW-PRICE          
000150     03  EV-SEVERITY         PIC X(11).                                   
000160*              WARNING   OR  OPPORTUNITY                                  
000170     03  EV-START-SEQ        PIC 9(4).                                    
000180     03  EV-VALUE            PIC 9(4)V9999.                               
000190     03  FILLER              PIC X(1).                                    
