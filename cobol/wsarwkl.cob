000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   RECORD DEFINITION FOR WORKLOAD INPUT FILE                            
000050**      USES WL-ID AS KEY                                                 
000060**                                                                        
000070*****************************************************************         
000080* WL-NAME IS X(30) TO MATCH THE VENDOR FEED - DO NOT SHRINK IT,           
000090* THE FILE IS LINE SEQUENTIAL AND IS NOT BLOCKED TO A FIXED LEN.          
000100*                                                                         
000110* 14/03/86 WLS - CREATED FOR THE SCHEDULER CONVERSION.                    
000120* 02/09/87 WLS - ADDED 2ND AND 3RD DEPENDENCY SLOTS PER REQUEST   SCHD0114
000130*                FROM OPS (REQUEST SCHD-0114).                    SCHD0114
000140* 19/11/91 RGM - WL-TYPE WIDENED FROM X(3) TO X(4) FOR "ANLY".            
000150* 08/05/97 RGM - WL-NAME RESTORED TO X(30) PER THE VENDOR FEED    SCHD0402
000160*                SPEC AND THE DEPENDENCY SLOTS REGROUPED SO       SCHD0402
000170*                EACH ID IS FOLLOWED BY ITS OWN DELAY - A PRIOR   SCHD0402
000180*                ATTEMPT TO SHORTEN THE RECORD HAD BOTH WRONG.    SCHD0402
000190*                                                                         
000200 01  AR-WORKLOAD-RECORD.                                                  
000210     03  WL-ID               PIC 9(4).                                    
000220     03  WL-NAME             PIC X(30).                                   
000230     03  WL-DURATION-HRS     PIC 9(3)V99.                                 
000240     03  WL-POWER-KW         PIC 9(5)V99.                                 
000250     03  WL-DEADLINE-HRS     PIC 9(3)V99.                                 
000260     03  WL-TYPE             PIC X(4).                                    
000270     03  WL-PRIORITY         PIC X.                                       
000280     03  WL-DEPENDENCIES.                                                 
000290         05  WL-DEP-SLOT     OCCURS 3.                                    
000300             07  WL-DEP-ID      PIC 9(4).                                 
000310             07  WL-DEP-DELAY   PIC 9(3)V99.                              
000320*                                                                         
000330*   WL-DEP-ID(1)/WL-DEP-DELAY(1) = WL-DEP-ID  / WL-DEP-DELAY-HRS          
000340*   WL-DEP-ID(2)/WL-DEP-DELAY(2) = WL-DEP2-ID / WL-DEP2-DELAY             
000350*   WL-DEP-ID(3)/WL-DEP-DELAY(3) = WL-DEP3-ID / WL-DEP3-DELAY             
000360*                                                                         
000370     03  FILLER              PIC X(05).                                   
000380*                                                                         
000390 01  AR-WORKLOAD-SCAN-AREA REDEFINES AR-WORKLOAD-RECORD.                  
000400     03  FILLER              PIC X(51).                                   
000410     03  WLS-TYPE-CHECK      PIC X(4).                                    
000420     03  FILLER              PIC X(33).                                   
