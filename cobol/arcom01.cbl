000010 IDENTIFICATION          DIVISION.                                        
000020*===============================                                          
000030*                                                                         
000040 PROGRAM-ID.             ARCOM01.                                         
000050*                                                                         
000060 AUTHOR.                 W L Seabright,                                   
000070                         For Applewood Computers.                         
000080*                                                                         
000090 INSTALLATION.           Applewood Computers, Hatfield.                   
000100*                                                                         
000110 DATE-WRITTEN.           01/07/86.                                        
000120*                                                                         
000130 DATE-COMPILED.                                                           
000140*                                                                         
000150 SECURITY.               Copyright (C) 1986-2026, Vincent B Coen.         
000160                         Distributed under the GNU General Public         
000170                         License. See file COPYING for details.           
000180*                                                                         
000190 REMARKS.                Grid Oracle - hourly price, carbon and           
000200                         renewable forecast; scans it for notable         
000210                         grid events. Called by ARSKED0.                  
000220*                                                                         
000230 VERSION.                1.00 of 01/07/86.                                
000240*                                                                         
000250* Called modules.        None.                                            
000260* Calling modules.       ARSKED0.                                         
000270*                                                                         
000280****************************************************************          
000290* Changes:                                                                
000300* 01/07/86 WLS -      Created for the scheduler conversion.               
000310* 19/11/87 WLS -      Clamp limits tightened on carbon and price          
000320*                     per ops memo dated 14/11/87.                        
000330* 02/09/90 RGM -      Added ARCOM01-SCAN entry point so ARSKED0           
000340*                     can re-scan an operator-supplied forecast           
000350*                     without rebuilding it (request SCHD-0177).          
000360* 08/05/93 RGM -      Corrected evening-price window upper bound          
000370*                     from hour 21 to hour 22 per spec review.            
000380* 30/01/99 JMS -      Y2K review: no date fields held in this             
000390*                     module, hour-of-day only. No change needed.         
000400* 17/03/01 JMS -      Weather-factor now validated range 0.80 to          
000410*                     1.20 by the caller - comment only, no code.         
000420* 11/09/03 RGM - 1.01 Renewable % floor raised from 0 to 5 per            
000430*                     request SCHD-0402.                                  
000440*                                                                         
000450****************************************************************          
000460*                                                                         
000470 ENVIRONMENT             DIVISION.                                        
000480*===============================                                          
000490 CONFIGURATION           SECTION.                                         
000500 SOURCE-COMPUTER.        GENERIC.                                         
000510 OBJECT-COMPUTER.        GENERIC.                                         
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM                                                   
000540     CLASS AR-VALID-REGION IS "U" THRU "Z"                                
000550     UPSI-0 ON STATUS IS AR-TRACE-ON                                      
000560            OFF STATUS IS AR-TRACE-OFF.                                   
000570*                                                                         
000580 INPUT-OUTPUT            SECTION.                                         
000590 FILE-CONTROL.                                                            
000600*    NO FILES - THIS IS A CALLED COMPUTE-ONLY MODULE.                     
000610*                                                                         
000620 DATA                    DIVISION.                                        
000630*===============================                                          
000640 FILE SECTION.                                                            
000650*                                                                         
000660 WORKING-STORAGE SECTION.                                                 
000670*----------------------                                                   
000680 77  WS-PROG-NAME        PIC X(15) VALUE "ARCOM01 (1.01)".                
000690*                                                                         
000700 COPY "wsarreg.cob".                                                      
000710 COPY "wsarcon.cob".                                                      
000720*                                                                         
000730 01  WS-CONTROL-AREA.                                                     
000740     03  WS-I                PIC 9(4)     COMP.                           
000750     03  WS-HX               PIC 9(2)     COMP.                           
000760     03  WS-HOD-RAW          PIC 9(4)     COMP.                           
000770     03  WS-DIVRESULT        PIC 9(4)     COMP.                           
000780     03  WS-HOUR-OF-DAY      PIC 9(2)     COMP.                           
000790     03  WS-REGION-X         PIC 9        COMP.                           
000800     03  WS-BASE-RENEWABLE   PIC 9(2)     COMP-3.                         
000810     03  WS-SF               PIC 9V99     COMP-3.                         
000820     03  WS-CARBON           PIC 9(4)V9   COMP-3.                         
000830     03  WS-PRICE            PIC 9V9999   COMP-3.                         
000840     03  WS-RENEW            PIC 9(2)V9   COMP-3.                         
000850     03  WS-CONFIDENCE       PIC 9V99     COMP-3.                         
000860     03  WS-SOLAR            PIC 9(2)V99  COMP-3.                         
000870     03  WS-WIND             PIC S9(2)V99 COMP-3.                         
000880     03  WS-EVENING          PIC 9(3)V9   COMP-3.                         
000890     03  WS-NIGHT            PIC 9(2)V9   COMP-3.                         
000900     03  WS-TEMP             PIC S9(5)V9999 COMP-3.                       
000910     03  FILLER              PIC X(1).                                    
000920*                                                                         
000930 01  WS-EVENT-WORK.                                                       
000940     03  WS-EV-FOUND         PIC X.                                       
000950     03  WS-EV-BEST-VALUE    PIC 9(4)V9999 COMP-3.                        
000960     03  WS-EV-BEST-SEQ      PIC 9(4)     COMP.                           
000970     03  WS-EV-THRESHOLD     PIC S9(4)V9999 COMP-3.                       
000980     03  WS-J                PIC 9(4)     COMP.                           
000990     03  FILLER              PIC X(1).                                    
001000*                                                                         
001010* TRACE DISPLAY GROUPS - ONE PER TRACED PARAGRAPH, SWITCHED ON BY         
001020* UPSI-0 WITHOUT CLUTTERING THE OPERATOR LOG THE REST OF THE RUN.         
001030 01  WS-REGION-TRACE-SET.                                                 
001040     03  WS-RT-REGION        PIC X(8).                                    
001050     03  WS-RT-INDEX         PIC 9(2).                                    
001060     03  FILLER              PIC X(1).                                    
001070 01  WS-REGION-TRACE-R REDEFINES WS-REGION-TRACE-SET.                     
001080     03  WS-RT-DISPLAY       PIC X(10).                                   
001090     03  FILLER              PIC X(1).                                    
001100*                                                                         
001110 01  WS-HOUR-TRACE-SET.                                                   
001120     03  WS-HT-HOUR          PIC 9(2).                                    
001130     03  WS-HT-PRICE         PIC 9V9999.                                  
001140     03  WS-HT-CARBON        PIC 9(4)V9.                                  
001150     03  FILLER              PIC X(1).                                    
001160 01  WS-HOUR-TRACE-R REDEFINES WS-HOUR-TRACE-SET.                         
001170     03  WS-HT-DISPLAY       PIC X(13).                                   
001180     03  FILLER              PIC X(1).                                    
001190*                                                                         
001200 01  WS-EVENT-TRACE-SET.                                                  
001210     03  WS-ET-TYPE          PIC X(12).                                   
001220     03  WS-ET-VALUE         PIC 9(4)V9999.                               
001230     03  FILLER              PIC X(1).                                    
001240 01  WS-EVENT-TRACE-R REDEFINES WS-EVENT-TRACE-SET.                       
001250     03  WS-ET-DISPLAY       PIC X(21).                                   
001260     03  FILLER              PIC X(1).                                    
001270*                                                                         
001280 LINKAGE                 SECTION.                                         
001290*==============                                                           
001300 COPY "wsarcm1.cob".                                                      
001310 COPY "wsarftb.cob".                                                      
001320 COPY "wsarevl.cob".                                                      
001330*                                                                         
001340 PROCEDURE DIVISION USING AR-ORACLE-LINKAGE                               
001350                          AR-FORECAST-TABLE-BLOCK                         
001360                          AR-EVENT-TABLE-BLOCK.                           
001370*===================================================                      
001380*                                                                         
001390 AA000-MAIN.                                                              
001400     MOVE ZERO          TO AOL-RETURN-CODE.                               
001410     MOVE ZERO          TO AFT-COUNT.                                     
001420     PERFORM AA010-VALIDATE-REGION THRU AA010-EXIT.                       
001430     IF  AOL-RETURN-CODE NOT = ZERO                                       
001440         GO TO AA000-EXIT                                                 
001450     END-IF.                                                              
001460     PERFORM AA020-BUILD-FORECAST THRU AA020-EXIT.                        
001470     PERFORM CC000-SCAN-EVENTS THRU CC000-EXIT.                           
001480 AA000-EXIT.                                                              
001490     EXIT PROGRAM.                                                        
001500*                                                                         
001510* ENTRY POINT USED BY ARSKED0 WHEN THE FORECAST WAS SUPPLIED BY           
001520* THE OPERATOR RATHER THAN BUILT HERE - WE ONLY RE-RUN THE EVENT          
001530* SCAN AGAINST WHATEVER IS ALREADY IN AR-FORECAST-TABLE-BLOCK.            
001540*                                                                         
001550 ENTRY "ARCOM01-SCAN" USING AR-ORACLE-LINKAGE                             
001560                            AR-FORECAST-TABLE-BLOCK                       
001570                            AR-EVENT-TABLE-BLOCK.                         
001580 AA005-SCAN-ENTRY.                                                        
001590     MOVE ZERO          TO AOL-RETURN-CODE.                               
001600     PERFORM AA010-VALIDATE-REGION THRU AA010-EXIT.                       
001610     IF  AOL-RETURN-CODE NOT = ZERO                                       
001620         GO TO AA005-EXIT                                                 
001630     END-IF.                                                              
001640     PERFORM CC000-SCAN-EVENTS THRU CC000-EXIT.                           
001650 AA005-EXIT.                                                              
001660     EXIT PROGRAM.                                                        
001670*                                                                         
001680 AA010-VALIDATE-REGION.                                                   
001690     SET  ART-X TO 1.                                                     
001700     SEARCH ART-ENTRY                                                     
001710         AT END                                                           
001720            MOVE 9 TO AOL-RETURN-CODE                                     
001730         WHEN ART-REGION (ART-X) = AOL-REGION                             
001740            SET WS-REGION-X TO ART-X.                                     
001750     IF  AR-TRACE-ON                                                      
001760         MOVE AOL-REGION TO WS-RT-REGION                                  
001770         MOVE ART-X      TO WS-RT-INDEX                                   
001780         DISPLAY "ARCOM01 REG " WS-RT-DISPLAY                             
001790     END-IF.                                                              
001800 AA010-EXIT.                                                              
001810     EXIT.                                                                
001820*                                                                         
001830 AA020-BUILD-FORECAST.                                                    
001840     PERFORM BB000-COMPUTE-HOUR THRU BB000-EXIT                           
001850         VARYING WS-I FROM ZERO BY 1                                      
001860         UNTIL WS-I NOT LESS THAN AOL-HORIZON-HRS.                        
001870 AA020-EXIT.                                                              
001880     EXIT.                                                                
001890*                                                                         
001900* BB000 WORKS OUT ONE HOUR OF THE FORECAST. THE EXP AND COS               
001910* CURVES COME OUT OF WSARCON.COB - SEE THAT COPYBOOK FOR HOW              
001920* THEY WERE WORKED OUT. ALL CLAMPING IS DONE BY HAND AS THIS              
001930* COMPILER HAS NO FUNCTION MAX/MIN VERB.                                  
001940*                                                                         
001950 BB000-COMPUTE-HOUR.                                                      
001960     COMPUTE WS-HOD-RAW = AOL-START-HR-OF-DAY + WS-I.                     
001970     DIVIDE WS-HOD-RAW BY 24 GIVING WS-DIVRESULT                          
001980            REMAINDER WS-HOUR-OF-DAY.                                     
001990     COMPUTE WS-HX = WS-HOUR-OF-DAY + 1.                                  
002000     SET  ART-X TO WS-REGION-X.                                           
002010*                                                                         
002020*     SOLAR FACTOR - ZERO OUTSIDE DAYLIGHT HOURS, ELSE CLAMPED            
002030*     TO A CEILING OF 1.00.                                               
002040     IF  WS-HOUR-OF-DAY < 6 OR WS-HOUR-OF-DAY > 20                        
002050         MOVE ZERO TO WS-SF                                               
002060     ELSE                                                                 
002070         COMPUTE WS-SF ROUNDED =                                          
002080                 AOL-WEATHER-FACTOR * WS-SF-EXP (WS-HX)                   
002090         IF  WS-SF > 1                                                    
002100             MOVE 1 TO WS-SF                                              
002110         END-IF                                                           
002120     END-IF.                                                              
002130*                                                                         
002140*     CARBON INTENSITY - SOLAR DEPRESSES IT, EVENING PEAK AND             
002150*     OVERNIGHT BASELINE RAISE IT, CLAMPED 50 TO 800 GCO2/KWH.            
002160     IF  WS-HOUR-OF-DAY >= 16 AND WS-HOUR-OF-DAY <= 22                    
002170         COMPUTE WS-EVENING ROUNDED = 120 * WS-EVC-EXP (WS-HX)            
002180     ELSE                                                                 
002190         MOVE ZERO TO WS-EVENING                                          
002200     END-IF.                                                              
002210     IF  WS-HOUR-OF-DAY < 6 OR WS-HOUR-OF-DAY > 21                        
002220         MOVE 80 TO WS-NIGHT                                              
002230     ELSE                                                                 
002240         MOVE ZERO TO WS-NIGHT                                            
002250     END-IF.                                                              
002260     COMPUTE WS-TEMP =                                                    
002270             ART-BASE-CARBON (ART-X)                                      
002280           - (ART-CARBON-AMP (ART-X) * 1.2 * WS-SF)                       
002290           + WS-EVENING + WS-NIGHT + AOL-DAILY-CARBON-SHIFT.              
002300     IF  WS-TEMP < 50                                                     
002310         MOVE 50 TO WS-CARBON                                             
002320     ELSE                                                                 
002330         IF  WS-TEMP > 800                                                
002340             MOVE 800 TO WS-CARBON                                        
002350         ELSE                                                             
002360             MOVE WS-TEMP TO WS-CARBON                                    
002370         END-IF                                                           
002380     END-IF.                                                              
002390*                                                                         
002400*     PRICE - SOLAR DEPRESSES IT, EVENING PEAK AND OVERNIGHT              
002410*     DISCOUNT ADJUST IT, CLAMPED 0.02 TO 0.50 PER KWH.                   
002420     IF  WS-HOUR-OF-DAY >= 15 AND WS-HOUR-OF-DAY <= 22                    
002430         COMPUTE WS-EVENING ROUNDED =                                     
002440                 ART-PRICE-AMP (ART-X) * 1.2 * WS-EVP-EXP (WS-HX)         
002450     ELSE                                                                 
002460         MOVE ZERO TO WS-EVENING                                          
002470     END-IF.                                                              
002480     IF  WS-HOUR-OF-DAY < 6 OR WS-HOUR-OF-DAY > 22                        
002490         COMPUTE WS-NIGHT ROUNDED = ART-PRICE-AMP (ART-X) * 0.3           
002500     ELSE                                                                 
002510         MOVE ZERO TO WS-NIGHT                                            
002520     END-IF.                                                              
002530     COMPUTE WS-TEMP =                                                    
002540             ART-BASE-PRICE (ART-X)                                       
002550           - (ART-PRICE-AMP (ART-X) * 1.5 * WS-SF)                        
002560           + WS-EVENING + WS-NIGHT + AOL-DAILY-PRICE-SHIFT.               
002570     IF  WS-TEMP < 0.02                                                   
002580         MOVE 0.02 TO WS-PRICE                                            
002590     ELSE                                                                 
002600         IF  WS-TEMP > 0.50                                               
002610             MOVE 0.50 TO WS-PRICE                                        
002620         ELSE                                                             
002630             MOVE WS-TEMP TO WS-PRICE                                     
002640         END-IF                                                           
002650     END-IF.                                                              
002660*                                                                         
002670*     RENEWABLE PERCENT - REGIONAL BASELINE PLUS SOLAR AND WIND           
002680*     CONTRIBUTIONS, CLAMPED 5 TO 95 PERCENT.                             
002690     IF  AOL-REGION = "NORDIC  "                                          
002700         MOVE 60 TO WS-BASE-RENEWABLE                                     
002710     ELSE                                                                 
002720         MOVE 10 TO WS-BASE-RENEWABLE                                     
002730     END-IF.                                                              
002740     COMPUTE WS-SOLAR ROUNDED =                                           
002750             40 * AOL-WEATHER-FACTOR * WS-COS13 (WS-HX).                  
002760     IF  WS-SOLAR < 0                                                     
002770         MOVE ZERO TO WS-SOLAR                                            
002780     END-IF.                                                              
002790     COMPUTE WS-WIND ROUNDED = 15 + (10 * WS-COS4 (WS-HX)).               
002800     IF  WS-WIND < 0                                                      
002810         MOVE ZERO TO WS-WIND                                             
002820     END-IF.                                                              
002830     COMPUTE WS-TEMP = WS-BASE-RENEWABLE + WS-SOLAR + WS-WIND.            
002840     IF  WS-TEMP < 5                                                      
002850         MOVE 5 TO WS-RENEW                                               
002860     ELSE                                                                 
002870         IF  WS-TEMP > 95                                                 
002880             MOVE 95 TO WS-RENEW                                          
002890         ELSE                                                             
002900             MOVE WS-TEMP TO WS-RENEW                                     
002910         END-IF                                                           
002920     END-IF.                                                              
002930*                                                                         
002940*     CONFIDENCE DECAYS WITH LEAD TIME, FLOORED AT 0.50.                  
002950     COMPUTE WS-CONFIDENCE ROUNDED =                                      
002960             1.00 - (0.30 * WS-I / AOL-HORIZON-HRS).                      
002970     IF  WS-CONFIDENCE < 0.50                                             
002980         MOVE 0.50 TO WS-CONFIDENCE                                       
002990     END-IF.                                                              
003000*                                                                         
003010     ADD  1 TO AFT-COUNT.                                                 
003020     SET  AFT-X TO AFT-COUNT.                                             
003030     MOVE WS-I               TO AFT-SEQ (AFT-X).                          
003040     MOVE WS-HOUR-OF-DAY      TO AFT-HOUR-OF-DAY (AFT-X).                 
003050     MOVE WS-PRICE            TO AFT-PRICE (AFT-X).                       
003060     MOVE WS-CARBON           TO AFT-CO2 (AFT-X).                         
003070     MOVE WS-RENEW            TO AFT-RENEW-PCT (AFT-X).                   
003080     MOVE AOL-REGION          TO AFT-REGION (AFT-X).                      
003090     MOVE WS-CONFIDENCE       TO AFT-CONFIDENCE (AFT-X).                  
003100     IF  AR-TRACE-ON                                                      
003110         MOVE WS-HOUR-OF-DAY  TO WS-HT-HOUR                               
003120         MOVE WS-PRICE        TO WS-HT-PRICE                              
003130         MOVE WS-CARBON       TO WS-HT-CARBON                             
003140         DISPLAY "ARCOM01 HOD " WS-HT-DISPLAY                             
003150     END-IF.                                                              
003160 BB000-EXIT.                                                              
003170     EXIT.                                                                
003180*                                                                         
003190* CC000 SCANS THE COMPLETED FORECAST FOR THE FOUR EVENT TYPES             
003200* DEFINED BY THE SPEC - EACH PASS PICKS THE SINGLE WORST (OR              
003210* BEST, FOR GREEN-WINDOW/LOW-PRICE) HOUR AND RAISES ONE EVENT.            
003220*                                                                         
003230 CC000-SCAN-EVENTS.                                                       
003240     MOVE ZERO TO AEV-COUNT.                                              
003250     IF  AFT-COUNT = ZERO                                                 
003260         GO TO CC000-EXIT                                                 
003270     END-IF.                                                              
003280     PERFORM CC010-SCAN-HIGH-CARBON THRU CC010-EXIT.                      
003290     PERFORM CC020-SCAN-PRICE-SPIKE THRU CC020-EXIT.                      
003300     PERFORM CC030-SCAN-GREEN-WINDOW THRU CC030-EXIT.                     
003310     PERFORM CC040-SCAN-LOW-PRICE THRU CC040-EXIT.                        
003320 CC000-EXIT.                                                              
003330     EXIT.                                                                
003340*                                                                         
003350*     HIGH-CARBON - WORST HOUR OVER THE REGIONAL HIGH-CARBON              
003360*     THRESHOLD (BASE CARBON PLUS 0.7 OF THE AMPLITUDE).                  
003370 CC010-SCAN-HIGH-CARBON.                                                  
003380     MOVE "N" TO WS-EV-FOUND.                                             
003390     COMPUTE WS-EV-THRESHOLD =                                            
003400             ART-BASE-CARBON (ART-X)                                      
003410           + (ART-CARBON-AMP (ART-X) * 0.7).                              
003420     MOVE ZERO TO WS-EV-BEST-VALUE.                                       
003430     PERFORM CC011-TEST-HIGH-CARBON THRU CC011-EXIT                       
003440         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AFT-COUNT.                 
003450     IF  WS-EV-FOUND = "Y"                                                
003460         ADD 1 TO AEV-COUNT                                               
003470         SET  AEV-X TO AEV-COUNT                                          
003480         MOVE "HIGH-CARBON "     TO AEV-TYPE (AEV-X)                      
003490         MOVE "WARNING    "      TO AEV-SEVERITY (AEV-X)                  
003500         MOVE WS-EV-BEST-SEQ     TO AEV-START-SEQ (AEV-X)                 
003510         MOVE WS-EV-BEST-VALUE   TO AEV-VALUE (AEV-X)                     
003520         IF  AR-TRACE-ON                                                  
003530             MOVE "HIGH-CARBON " TO WS-ET-TYPE                            
003540             MOVE WS-EV-BEST-VALUE TO WS-ET-VALUE                         
003550             DISPLAY "ARCOM01 EVT " WS-ET-DISPLAY                         
003560         END-IF                                                           
003570     END-IF.                                                              
003580 CC010-EXIT.                                                              
003590     EXIT.                                                                
003600 CC011-TEST-HIGH-CARBON.                                                  
003610     IF  AFT-CO2 (WS-J) > WS-EV-THRESHOLD                                 
003620         IF  AFT-CO2 (WS-J) > WS-EV-BEST-VALUE                            
003630             MOVE "Y" TO WS-EV-FOUND                                      
003640             MOVE AFT-CO2 (WS-J) TO WS-EV-BEST-VALUE                      
003650             MOVE AFT-SEQ (WS-J) TO WS-EV-BEST-SEQ                        
003660         END-IF                                                           
003670     END-IF.                                                              
003680 CC011-EXIT.                                                              
003690     EXIT.                                                                
003700*                                                                         
003710*     PRICE-SPIKE - WORST HOUR OVER THE REGIONAL HIGH-PRICE               
003720*     THRESHOLD (BASE PRICE PLUS 0.8 OF THE AMPLITUDE).                   
003730 CC020-SCAN-PRICE-SPIKE.                                                  
003740     MOVE "N" TO WS-EV-FOUND.                                             
003750     COMPUTE WS-EV-THRESHOLD =                                            
003760             ART-BASE-PRICE (ART-X)                                       
003770           + (ART-PRICE-AMP (ART-X) * 0.8).                               
003780     MOVE ZERO TO WS-EV-BEST-VALUE.                                       
003790     PERFORM CC021-TEST-PRICE-SPIKE THRU CC021-EXIT                       
003800         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AFT-COUNT.                 
003810     IF  WS-EV-FOUND = "Y"                                                
003820         ADD 1 TO AEV-COUNT                                               
003830         SET  AEV-X TO AEV-COUNT                                          
003840         MOVE "PRICE-SPIKE "     TO AEV-TYPE (AEV-X)                      
003850         MOVE "WARNING    "      TO AEV-SEVERITY (AEV-X)                  
003860         MOVE WS-EV-BEST-SEQ     TO AEV-START-SEQ (AEV-X)                 
003870         MOVE WS-EV-BEST-VALUE   TO AEV-VALUE (AEV-X)                     
003880     END-IF.                                                              
003890 CC020-EXIT.                                                              
003900     EXIT.                                                                
003910 CC021-TEST-PRICE-SPIKE.                                                  
003920     IF  AFT-PRICE (WS-J) > WS-EV-THRESHOLD                               
003930         IF  AFT-PRICE (WS-J) > WS-EV-BEST-VALUE                          
003940             MOVE "Y" TO WS-EV-FOUND                                      
003950             MOVE AFT-PRICE (WS-J) TO WS-EV-BEST-VALUE                    
003960             MOVE AFT-SEQ (WS-J)   TO WS-EV-BEST-SEQ                      
003970         END-IF                                                           
003980     END-IF.                                                              
003990 CC021-EXIT.                                                              
004000     EXIT.                                                                
004010*                                                                         
004020*     GREEN-WINDOW - BEST (LOWEST CARBON) HOUR PROVIDED IT BEATS          
004030*     THE REGIONAL BASE CARBON LESS HALF THE AMPLITUDE.                   
004040 CC030-SCAN-GREEN-WINDOW.                                                 
004050     MOVE "N" TO WS-EV-FOUND.                                             
004060     COMPUTE WS-EV-THRESHOLD =                                            
004070             ART-BASE-CARBON (ART-X)                                      
004080           - (ART-CARBON-AMP (ART-X) * 0.5).                              
004090     MOVE 9999.9999 TO WS-EV-BEST-VALUE.                                  
004100     PERFORM CC031-TEST-GREEN-WINDOW THRU CC031-EXIT                      
004110         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AFT-COUNT.                 
004120     IF  WS-EV-FOUND = "Y"                                                
004130         ADD 1 TO AEV-COUNT                                               
004140         SET  AEV-X TO AEV-COUNT                                          
004150         MOVE "GREEN-WINDOW"     TO AEV-TYPE (AEV-X)                      
004160         MOVE "OPPORTUNITY"      TO AEV-SEVERITY (AEV-X)                  
004170         MOVE WS-EV-BEST-SEQ     TO AEV-START-SEQ (AEV-X)                 
004180         MOVE WS-EV-BEST-VALUE   TO AEV-VALUE (AEV-X)                     
004190     END-IF.                                                              
004200 CC030-EXIT.                                                              
004210     EXIT.                                                                
004220 CC031-TEST-GREEN-WINDOW.                                                 
004230     IF  AFT-CO2 (WS-J) < WS-EV-THRESHOLD                                 
004240         IF  AFT-CO2 (WS-J) < WS-EV-BEST-VALUE                            
004250             MOVE "Y" TO WS-EV-FOUND                                      
004260             MOVE AFT-CO2 (WS-J)   TO WS-EV-BEST-VALUE                    
004270             MOVE AFT-SEQ (WS-J)   TO WS-EV-BEST-SEQ                      
004280         END-IF                                                           
004290     END-IF.                                                              
004300 CC031-EXIT.                                                              
004310     EXIT.                                                                
004320*                                                                         
004330*     LOW-PRICE - BEST (LOWEST PRICE) HOUR PROVIDED IT UNDERCUTS          
004340*     THE REGIONAL BASE PRICE LESS HALF THE AMPLITUDE.                    
004350 CC040-SCAN-LOW-PRICE.                                                    
004360     MOVE "N" TO WS-EV-FOUND.                                             
004370     COMPUTE WS-EV-THRESHOLD =                                            
004380             ART-BASE-PRICE (ART-X) - (ART-PRICE-AMP (ART-X) / 2).        
004390     MOVE 9.9999 TO WS-EV-BEST-VALUE.                                     
004400     PERFORM CC041-TEST-LOW-PRICE THRU CC041-EXIT                         
004410         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AFT-COUNT.                 
004420     IF  WS-EV-FOUND = "Y"                                                
004430         ADD 1 TO AEV-COUNT                                               
004440         SET  AEV-X TO AEV-COUNT                                          
004450         MOVE "LOW-PRICE   "     TO AEV-TYPE (AEV-X)                      
004460         MOVE "OPPORTUNITY"      TO AEV-SEVERITY (AEV-X)                  
004470         MOVE WS-EV-BEST-SEQ     TO AEV-START-SEQ (AEV-X)                 
004480         MOVE WS-EV-BEST-VALUE   TO AEV-VALUE (AEV-X)                     
004490     END-IF.                                                              
004500 CC040-EXIT.                                                              
004510     EXIT.                                                                
004520 CC041-TEST-LOW-PRICE.                                                    
004530     IF  AFT-PRICE (WS-J) < WS-EV-THRESHOLD                               
004540         IF  AFT-PRICE (WS-J) < WS-EV-BEST-VALUE                          
004550             MOVE "Y" TO WS-EV-FOUND                                      
004560             MOVE AFT-PRICE (WS-J) TO WS-EV-BEST-VALUE                    
004570             MOVE AFT-SEQ (WS-J)   TO WS-EV-BEST-SEQ                      
004580         END-IF                                                           
004590     END-IF.                                                              
004600 CC041-EXIT.                                                              
004610     EXIT.                                                                
