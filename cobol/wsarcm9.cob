000010*                                                                         
000020***************************************************************           
000030**                                                                        
000040**   CALLING LINKAGE FOR ARCOM09 - AUTOPILOT                              
000050**                                                                        
000060***************************************************************           
000070*                                                                         
000080* 05/07/86 WLS - CREATED.                                                 
000090* 21/09/93 RGM - FRONTIER FIELDS ADDED (REQUEST SCHD-0245).               
000100*                                                                         
000110 01  AR-AUTOPILOT-LINKAGE.                                                
000120     03  AAL-FUNCTION        PIC X.                                       
000130*           "O" = OPTIMIZE FLEET, "T" = TRADE-OFF FRONTIER.               
000140     03  AAL-PRICE-WEIGHT    PIC 9V99     COMP-3.                         
000150     03  AAL-CARBON-WEIGHT   PIC 9V99     COMP-3.                         
000160     03  AAL-MIN-DELAY-HRS   PIC 9(3)V99  COMP-3.                         
000170     03  AAL-RETURN-CODE     PIC 9.                                       
000180*           0=OK  1=BAD-WEIGHTS  2=DEADLINE-INFEASIBLE                    
000190     03  AAL-BAD-WL-ID       PIC 9(4).                                    
000200     03  AAL-FRONTIER-WL-ID  PIC 9(4).                                    
000210     03  AAL-FRONTIER-N      PIC 9(2)     COMP.                           
000220     03  FILLER              PIC X(3).                                    
