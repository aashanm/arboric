000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   RECORD DEFINITION FOR SCHEDULE RESULT FILE                           
000050**      ONE RECORD PER WORKLOAD, WRITTEN IN EXECUTION ORDER               
000060**                                                                        
000070*****************************************************************         
000080* FILE SIZE 154 BYTES.                                                    
000090*                                                                         
000100* 02/05/86 WLS - CREATED.                                                 
000110* 11/02/94 RGM - ADDED COST/CARBON SAVINGS PCT FIELDS PER REQUEST         
000120*                SCHD-0277 (FLEET REPORT ENHANCEMENT).                    
000130* 19/09/98 JMS - Y2K REVIEW: NO TWO-DIGIT YEARS IN THIS RECORD,           
000140*                ALL DATES ARE HOUR INDICES. NO CHANGE REQUIRED.          
000150*                                                                         
000160 01  AR-SCHEDULE-RECORD.                                                  
000170     03  SR-WL-ID            PIC 9(4).                                    
000180     03  SR-WL-NAME          PIC X(30).                                   
000190     03  SR-ENERGY-KWH       PIC 9(7)V99.                                 
000200     03  SR-OPT-START-HR     PIC 9(4).                                    
000210     03  SR-OPT-END-HR       PIC 9(4)V99.                                 
000220     03  SR-BASE-START-HR    PIC 9(4).                                    
000230     03  SR-DELAY-HRS        PIC 9(4)V99.                                 
000240     03  SR-OPT-COST         PIC 9(7)V99.                                 
000250     03  SR-OPT-CARBON-KG    PIC 9(7)V999.                                
000260     03  SR-OPT-AVG-PRICE    PIC 9(1)V9999.                               
000270     03  SR-OPT-AVG-CO2      PIC 9(4)V9.                                  
000280     03  SR-BASE-COST        PIC 9(7)V99.                                 
000290     03  SR-BASE-CARBON-KG   PIC 9(7)V999.                                
000300     03  SR-BASE-AVG-PRICE   PIC 9(1)V9999.                               
000310     03  SR-BASE-AVG-CO2     PIC 9(4)V9.                                  
000320     03  SR-COST-SAVINGS     PIC S9(7)V99.                                
000330     03  SR-CARBON-SAVINGS-KG PIC S9(7)V999.                              
000340     03  SR-COST-SAVINGS-PCT PIC S9(3)V99.                                
000350     03  SR-CARBON-SAVINGS-PCT PIC S9(3)V99.                              
000360     03  FILLER              PIC X(4).                                    
000370*                                                                         
000380 01  AR-SCHEDULE-SAVINGS REDEFINES AR-SCHEDULE-RECORD.                    
000390*   A SAVINGS-ONLY VIEW USED BY ARRGSTR WHEN RUNNING THE TOTAL            
000400*   LINE OF THE FLEET RESULTS LISTING.                                    
000410     03  FILLER              PIC X(121).                                  
000420     03  SRS-COST-SAVINGS    PIC S9(7)V99.                                
000430     03  SRS-CARBON-SAVINGS-KG PIC S9(7)V999.                             
000440     03  FILLER              PIC X(14).                                   
