000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   RECORD DEFINITION FOR FLEET RESULT FILE                              
000050**      SUMMARY RECORD FIRST, FOLLOWED BY ONE DETAIL PER WORKLOAD         
000060**      AF-REC-TYPE FLAGS WHICH VIEW BELOW APPLIES.                       
000070**                                                                        
000080*****************************************************************         
000090* IF MOVED TO THE SCHEDULER SYSTEM FILE THIS BECOMES RECORD #5.           
000100* A DECISION TO BE MADE AFTER TESTING.                                    
000110*                                                                         
000120* FILE SIZE 256 BYTES, AF-BODY SIZED TO THE SUMMARY VIEW SINCE            
000130* IT IS THE LARGER OF THE TWO - RESIZE IF EXEC-ORDER GROWS PAST           
000140* 50 ENTRIES.                                                             
000150*                                                                         
000160* 06/06/86 WLS - CREATED.                                                 
000170* 23/08/90 RGM - AF-REC-TYPE ADDED SO ARRGSTR CAN TELL SUMMARY            
000180*                FROM DETAIL ON A SINGLE SEQUENTIAL FILE.                 
000190* 30/01/99 JMS - Y2K REVIEW: NO DATE FIELDS IN THIS RECORD, NO            
000200*                CHANGE REQUIRED.                                         
000210*                                                                         
000220 01  AR-FLEET-FILE-RECORD.                                                
000230     03  AF-REC-TYPE         PIC X(7).                                    
000240*                       VALUES "SUMMARY" OR "DETAIL ".                    
000250     03  AF-BODY             PIC X(249).                                  
000260*                                                                         
000270 01  AF-SUMMARY-BODY REDEFINES AF-BODY.                                   
000280     03  FS-TOTAL-WORKLOADS  PIC 9(4).                                    
000290     03  FS-TOTAL-COST-SAVINGS PIC S9(9)V99.                              
000300     03  FS-TOTAL-CARBON-SAVINGS PIC S9(9)V999.                           
000310     03  FS-AVG-COST-SAV-PCT PIC S9(3)V99.                                
000320     03  FS-AVG-CARBON-SAV-PCT PIC S9(3)V99.                              
000330     03  FS-EXEC-ORDER       PIC 9(4)    OCCURS 50.                       
000340     03  FILLER              PIC X(12).                                   
000350*                                                                         
000360 01  AF-DETAIL-BODY REDEFINES AF-BODY.                                    
000370*   THIS IS THE AR-SCHEDULE-RECORD LAYOUT (SEE WSARSCH) CARRIED           
000380*   HERE SO THE FLEET FILE NEVER NEEDS A SECOND COPY STATEMENT.           
000390     03  AFD-WL-ID           PIC 9(4).                                    
000400     03  AFD-WL-NAME         PIC X(30).                                   
000410     03  AFD-ENERGY-KWH      PIC 9(7)V99.                                 
000420     03  AFD-OPT-START-HR    PIC 9(4).                                    
000430     03  AFD-OPT-END-HR      PIC 9(4)V99.                                 
000440     03  AFD-BASE-START-HR   PIC 9(4).                                    
000450     03  AFD-DELAY-HRS       PIC 9(4)V99.                                 
000460     03  AFD-OPT-COST        PIC 9(7)V99.                                 
000470     03  AFD-OPT-CARBON-KG   PIC 9(7)V999.                                
000480     03  AFD-OPT-AVG-PRICE   PIC 9(1)V9999.                               
000490     03  AFD-OPT-AVG-CO2     PIC 9(4)V9.                                  
000500     03  AFD-BASE-COST       PIC 9(7)V99.                                 
000510     03  AFD-BASE-CARBON-KG  PIC 9(7)V999.                                
000520     03  AFD-BASE-AVG-PRICE  PIC 9(1)V9999.                               
000530     03  AFD-BASE-AVG-CO2    PIC 9(4)V9.                                  
000540     03  AFD-COST-SAVINGS    PIC S9(7)V99.                                
000550     03  AFD-CARBON-SAVINGS-KG PIC S9(7)V999.                             
000560     03  AFD-COST-SAVINGS-PCT PIC S9(3)V99.                               
000570     03  AFD-CARBON-SAVINGS-PCT PIC S9(3)V99.                             
000580     03  FILLER              PIC X(95).                                   
