000010 IDENTIFICATION          DIVISION.                                        
000020*===============================                                          
000030*                                                                         
000040 PROGRAM-ID.             ARCOM04.                                         
000050*                                                                         
000060 AUTHOR.                 W L Seabright,                                   
000070                         For Applewood Computers.                         
000080*                                                                         
000090 INSTALLATION.           Applewood Computers, Hatfield.                   
000100*                                                                         
000110 DATE-WRITTEN.           02/07/86.                                        
000120*                                                                         
000130 DATE-COMPILED.                                                           
000140*                                                                         
000150 SECURITY.               Copyright (C) 1986-2026, Vincent B Coen.         
000160                         Distributed under the GNU General Public         
000170                         License. See file COPYING for details.           
000180*                                                                         
000190 REMARKS.                Constraints - builds the fleet dependency        
000200                         graph, orders it by Kahn reduction and           
000210                         flags circular dependency chains.                
000220*                                                                         
000230 VERSION.                1.00 of 02/07/86.                                
000240*                                                                         
000250* Called modules.        None.                                            
000260* Calling modules.       ARSKED0.                                         
000270*                                                                         
000280****************************************************************          
000290* Changes:                                                                
000300* 02/07/86 WLS -      Created for the scheduler conversion.               
000310* 23/11/87 WLS -      Cycle report now names the first workload           
000320*                     still queued, not just return code 2.               
000330* 02/09/90 RGM -      Dependency levels added for the fleet               
000340*                     sequencing report (request SCHD-0201).              
000350* 30/01/99 JMS -      Y2K review: no date fields held in this             
000360*                     module, workload IDs only. No change needed.        
000370* 11/09/03 RGM - 1.01 Self-dependency now rejected as invalid             
000380*                     rather than looping forever (SCHD-0402).            
000390* 15/05/04 RGM - 1.02 AA031 no longer re-seeds AWT-LEVEL to 1 -           
000400*                     AA011 already zeroes it, and the re-seed            
000410*                     was giving every no-dependency workload             
000420*                     level 1 instead of 0 and every level above          
000430*                     it one too many (request SCHD-0440).                
000440*                                                                         
000450****************************************************************          
000460*                                                                         
000470 ENVIRONMENT             DIVISION.                                        
000480*===============================                                          
000490 CONFIGURATION           SECTION.                                         
000500 SOURCE-COMPUTER.        GENERIC.                                         
000510 OBJECT-COMPUTER.        GENERIC.                                         
000520 SPECIAL-NAMES.                                                           
000530     C01 IS TOP-OF-FORM                                                   
000540     CLASS AR-VALID-PRIORITY IS "C" "H" "N" "L"                           
000550     UPSI-0 ON STATUS IS AR-TRACE-ON                                      
000560            OFF STATUS IS AR-TRACE-OFF.                                   
000570*                                                                         
000580 INPUT-OUTPUT            SECTION.                                         
000590 FILE-CONTROL.                                                            
000600*    NO FILES - THIS IS A CALLED COMPUTE-ONLY MODULE.                     
000610*                                                                         
000620 DATA                    DIVISION.                                        
000630*===============================                                          
000640 FILE SECTION.                                                            
000650*                                                                         
000660 WORKING-STORAGE SECTION.                                                 
000670*----------------------                                                   
000680 77  WS-PROG-NAME        PIC X(15) VALUE "ARCOM04 (1.01)".                
000690*                                                                         
000700 01  WS-CONTROL-AREA.                                                     
000710     03  WS-W                PIC 9(2)     COMP.                           
000720     03  WS-M                PIC 9(2)     COMP.                           
000730     03  WS-K                PIC 9(1)     COMP.                           
000740     03  WS-J                PIC 9(2)     COMP.                           
000750     03  WS-PROCESSED-COUNT  PIC 9(2)     COMP.                           
000760     03  WS-DEP-FOUND        PIC X.                                       
000770     03  WS-FOUND-X          PIC 9(2)     COMP.                           
000780     03  WS-SEQ-TALLY        PIC 9(2)     COMP.                           
000790     03  FILLER              PIC X(1).                                    
000800*                                                                         
000810* QUEUE OF ZERO-INDEGREE WORKLOADS, WORKED AS A SIMPLE RING -             
000820* HEAD FOLLOWS TAIL, NEVER WRAPS PAST THE MAX FLEET SIZE AS WE            
000830* ONLY EVER QUEUE EACH WORKLOAD ONCE.                                     
000840 01  WS-QUEUE-AREA.                                                       
000850     03  WS-QUEUE            PIC 9(2) COMP OCCURS 50 INDEXED BY           
000860                                       WS-Q-X.                            
000870     03  WS-QUEUE-HEAD       PIC 9(2)     COMP.                           
000880     03  WS-QUEUE-TAIL       PIC 9(2)     COMP.                           
000890     03  WS-QUEUE-NODE       PIC 9(2)     COMP.                           
000900     03  FILLER              PIC X(1).                                    
000910*                                                                         
000920* TRACE DISPLAY GROUPS - MOVED INTO FROM THE WORKING COUNTERS             
000930* ABOVE AND REDEFINED AS ONE FIGURE SO THE RUN LOG (UPSI-0 ON)            
000940* SHOWS THEM WITHOUT A SEPARATE DISPLAY PER FIELD.                        
000950 01  WS-TRACE-QUEUE-SET.                                                  
000960     03  WS-TRACE-HEAD       PIC 9(2).                                    
000970     03  WS-TRACE-TAIL       PIC 9(2).                                    
000980     03  FILLER              PIC X(1).                                    
000990 01  WS-TRACE-QUEUE-SET-R REDEFINES WS-TRACE-QUEUE-SET.                   
001000     03  WS-TRACE-QUEUE-DISP PIC 9(4).                                    
001010     03  FILLER              PIC X(1).                                    
001020*                                                                         
001030 01  WS-TRACE-SEQ-SET.                                                    
001040     03  WS-TRACE-SEQ        PIC 9(2).                                    
001050     03  WS-TRACE-PROCESSED  PIC 9(2).                                    
001060     03  FILLER              PIC X(1).                                    
001070 01  WS-TRACE-SEQ-SET-R REDEFINES WS-TRACE-SEQ-SET.                       
001080     03  WS-TRACE-SEQ-DISP   PIC 9(4).                                    
001090     03  FILLER              PIC X(1).                                    
001100*                                                                         
001110 01  WS-TRACE-COUNT-SET.                                                  
001120     03  WS-TRACE-FLEET-SIZE PIC 9(2).                                    
001130     03  WS-TRACE-SPARE      PIC 9(2).                                    
001140     03  FILLER              PIC X(1).                                    
001150 01  WS-TRACE-COUNT-SET-R REDEFINES WS-TRACE-COUNT-SET.                   
001160     03  WS-TRACE-COUNT-DISP PIC 9(4).                                    
001170     03  FILLER              PIC X(1).                                    
001180*                                                                         
001190 LINKAGE                 SECTION.                                         
001200*==============                                                           
001210 COPY "wsarcm4.cob".                                                      
001220 COPY "wsarwtb.cob".                                                      
001230*                                                                         
001240 PROCEDURE DIVISION USING AR-CONSTRAINTS-LINKAGE                          
001250                          AR-WORKLOAD-TABLE-BLOCK.                        
001260*===================================================                      
001270*                                                                         
001280 AA000-MAIN.                                                              
001290     MOVE ZERO          TO ACL-RETURN-CODE.                               
001300     MOVE ZERO          TO ACL-BAD-WL-ID.                                 
001310     PERFORM AA010-BUILD-ADJACENCY THRU AA010-EXIT.                       
001320     IF  ACL-RETURN-CODE NOT = ZERO                                       
001330         GO TO AA000-EXIT                                                 
001340     END-IF.                                                              
001350     PERFORM AA020-KAHN-REDUCTION THRU AA020-EXIT.                        
001360     IF  ACL-RETURN-CODE NOT = ZERO                                       
001370         GO TO AA000-EXIT                                                 
001380     END-IF.                                                              
001390     PERFORM AA030-COMPUTE-LEVELS THRU AA030-EXIT.                        
001400     IF  AR-TRACE-ON                                                      
001410         MOVE AWT-COUNT       TO WS-TRACE-FLEET-SIZE                      
001420         MOVE ZERO            TO WS-TRACE-SPARE                           
001430         MOVE WS-QUEUE-HEAD   TO WS-TRACE-HEAD                            
001440         MOVE WS-QUEUE-TAIL   TO WS-TRACE-TAIL                            
001450         MOVE WS-SEQ-TALLY    TO WS-TRACE-SEQ                             
001460         MOVE WS-PROCESSED-COUNT TO WS-TRACE-PROCESSED                    
001470         DISPLAY "ARCOM04 TRACE FLEET=" WS-TRACE-COUNT-DISP               
001480                 " QUEUE=" WS-TRACE-QUEUE-DISP                            
001490                 " SEQ/PROC=" WS-TRACE-SEQ-DISP                           
001500     END-IF.                                                              
001510 AA000-EXIT.                                                              
001520     EXIT PROGRAM.                                                        
001530*                                                                         
001540* AA010 WORKS OUT HOW MANY OTHER WORKLOADS EACH ONE WAITS ON              
001550* (ITS INDEGREE) AND CHECKS EVERY DEPENDS-ON ID NAMED ACTUALLY            
001560* EXISTS IN THE FLEET AND IS NOT THE WORKLOAD ITSELF.                     
001570*                                                                         
001580 AA010-BUILD-ADJACENCY.                                                   
001590     PERFORM AA011-CLEAR-ONE-ENTRY THRU AA011-EXIT                        
001600         VARYING WS-W FROM 1 BY 1 UNTIL WS-W > AWT-COUNT.                 
001610 AA010-EXIT.                                                              
001620     EXIT.                                                                
001630 AA011-CLEAR-ONE-ENTRY.                                                   
001640     MOVE ZERO TO AWT-INDEGREE (WS-W).                                    
001650     MOVE "N"  TO AWT-VISITED (WS-W).                                     
001660     MOVE ZERO TO AWT-EXEC-SEQ (WS-W).                                    
001670     MOVE ZERO TO AWT-LEVEL (WS-W).                                       
001680     PERFORM AA012-CHECK-ONE-DEP THRU AA012-EXIT                          
001690         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3.                         
001700 AA011-EXIT.                                                              
001710     EXIT.                                                                
001720 AA012-CHECK-ONE-DEP.                                                     
001730     IF  AWT-DEP-ID (WS-W, WS-K) = ZERO                                   
001740         GO TO AA012-EXIT                                                 
001750     END-IF.                                                              
001760     IF  AWT-DEP-ID (WS-W, WS-K) = AWT-ID (WS-W)                          
001770         MOVE 1              TO ACL-RETURN-CODE                           
001780         MOVE AWT-ID (WS-W)  TO ACL-BAD-WL-ID                             
001790         GO TO AA012-EXIT                                                 
001800     END-IF.                                                              
001810     MOVE "N"     TO WS-DEP-FOUND.                                        
001820     SET  AWT-X   TO 1.                                                   
001830     SEARCH AWT-ENTRY                                                     
001840         AT END                                                           
001850            MOVE "N" TO WS-DEP-FOUND                                      
001860         WHEN AWT-ID (AWT-X) = AWT-DEP-ID (WS-W, WS-K)                    
001870            MOVE "Y" TO WS-DEP-FOUND.                                     
001880     IF  WS-DEP-FOUND = "N"                                               
001890         MOVE 1                         TO ACL-RETURN-CODE                
001900         MOVE AWT-DEP-ID (WS-W, WS-K)   TO ACL-BAD-WL-ID                  
001910     ELSE                                                                 
001920         ADD  1 TO AWT-INDEGREE (WS-W)                                    
001930     END-IF.                                                              
001940 AA012-EXIT.                                                              
001950     EXIT.                                                                
001960*                                                                         
001970* AA020 IS THE KAHN REDUCTION PROPER - QUEUE EVERY ZERO-INDEGREE          
001980* WORKLOAD, PEEL ONE OFF AT A TIME, GIVE IT THE NEXT EXEC-SEQ             
001990* NUMBER, AND DROP THE INDEGREE OF ANYTHING WAITING ON IT. IF             
002000* THE QUEUE RUNS DRY BEFORE EVERY WORKLOAD HAS BEEN SEQUENCED             
002010* THEN WHAT IS LEFT IS PART OF A CIRCULAR DEPENDENCY.                     
002020*                                                                         
002030 AA020-KAHN-REDUCTION.                                                    
002040     MOVE ZERO TO WS-QUEUE-HEAD.                                          
002050     MOVE ZERO TO WS-QUEUE-TAIL.                                          
002060     MOVE ZERO TO WS-PROCESSED-COUNT.                                     
002070     MOVE ZERO TO WS-SEQ-TALLY.                                           
002080     PERFORM AA021-QUEUE-IF-READY THRU AA021-EXIT                         
002090         VARYING WS-W FROM 1 BY 1 UNTIL WS-W > AWT-COUNT.                 
002100     PERFORM AA022-DRAIN-QUEUE THRU AA022-EXIT                            
002110         UNTIL WS-QUEUE-HEAD = WS-QUEUE-TAIL.                             
002120     IF  WS-PROCESSED-COUNT < AWT-COUNT                                   
002130         MOVE 2 TO ACL-RETURN-CODE                                        
002140         PERFORM AA023-NAME-CYCLE-MEMBER THRU AA023-EXIT                  
002150             VARYING WS-W FROM 1 BY 1 UNTIL WS-W > AWT-COUNT              
002160     END-IF.                                                              
002170 AA020-EXIT.                                                              
002180     EXIT.                                                                
002190 AA021-QUEUE-IF-READY.                                                    
002200     IF  AWT-INDEGREE (WS-W) = ZERO                                       
002210         ADD  1 TO WS-QUEUE-TAIL                                          
002220         SET  WS-Q-X TO WS-QUEUE-TAIL                                     
002230         MOVE WS-W TO WS-QUEUE (WS-Q-X)                                   
002240     END-IF.                                                              
002250 AA021-EXIT.                                                              
002260     EXIT.                                                                
002270 AA022-DRAIN-QUEUE.                                                       
002280     ADD  1 TO WS-QUEUE-HEAD.                                             
002290     SET  WS-Q-X TO WS-QUEUE-HEAD.                                        
002300     MOVE WS-QUEUE (WS-Q-X) TO WS-QUEUE-NODE.                             
002310     ADD  1 TO WS-SEQ-TALLY.                                              
002320     MOVE WS-SEQ-TALLY TO AWT-EXEC-SEQ (WS-QUEUE-NODE).                   
002330     MOVE "Y" TO AWT-VISITED (WS-QUEUE-NODE).                             
002340     ADD  1 TO WS-PROCESSED-COUNT.                                        
002350     PERFORM AA024-RELEASE-DEPENDENTS THRU AA024-EXIT                     
002360         VARYING WS-M FROM 1 BY 1 UNTIL WS-M > AWT-COUNT.                 
002370 AA022-EXIT.                                                              
002380     EXIT.                                                                
002390 AA023-NAME-CYCLE-MEMBER.                                                 
002400     IF  AWT-VISITED (WS-W) = "N" AND ACL-BAD-WL-ID = ZERO                
002410         MOVE AWT-ID (WS-W) TO ACL-BAD-WL-ID                              
002420     END-IF.                                                              
002430 AA023-EXIT.                                                              
002440     EXIT.                                                                
002450 AA024-RELEASE-DEPENDENTS.                                                
002460     PERFORM AA025-RELEASE-ONE-SLOT THRU AA025-EXIT                       
002470         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3.                         
002480 AA024-EXIT.                                                              
002490     EXIT.                                                                
002500 AA025-RELEASE-ONE-SLOT.                                                  
002510     IF  AWT-DEP-ID (WS-M, WS-K) = AWT-ID (WS-QUEUE-NODE)                 
002520         SUBTRACT 1 FROM AWT-INDEGREE (WS-M)                              
002530         IF  AWT-INDEGREE (WS-M) = ZERO                                   
002540             ADD  1 TO WS-QUEUE-TAIL                                      
002550             SET  WS-Q-X TO WS-QUEUE-TAIL                                 
002560             MOVE WS-M TO WS-QUEUE (WS-Q-X)                               
002570         END-IF                                                           
002580     END-IF.                                                              
002590 AA025-EXIT.                                                              
002600     EXIT.                                                                
002610*                                                                         
002620* AA030 WORKS OUT THE DEPENDENCY LEVEL OF EACH WORKLOAD ONCE THE          
002630* FLEET IS KNOWN TO BE ACYCLIC - A WORKLOAD WITH NO DEPENDENCIES          
002640* IS LEVEL ZERO, OTHERWISE IT IS ONE MORE THAN THE DEEPEST LEVEL          
002650* OF ANYTHING IT WAITS ON. AA011 ALREADY ZEROED AWT-LEVEL FOR             
002660* EVERY ENTRY, SO AA031 ONLY EVER RAISES IT, NEVER RESETS IT.             
002670* PROCESSING IN EXEC-SEQ ORDER GUARANTEES EVERY DEPENDENCY HAS            
002680* ALREADY BEEN LEVELLED BEFORE ITS CHILD (REQUEST SCHD-0440 -             
002690* A PRIOR VERSION RE-SEEDED THIS TO 1 HERE, GIVING EVERY LEAF             
002700* WORKLOAD LEVEL 1 INSTEAD OF 0 AND THROWING EVERY LEVEL ABOVE            
002710* IT OUT BY ONE AS WELL).                                                 
002720*                                                                         
002730 AA030-COMPUTE-LEVELS.                                                    
002740     PERFORM AA031-LEVEL-ONE-SEQ THRU AA031-EXIT                          
002750         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > AWT-COUNT.                 
002760 AA030-EXIT.                                                              
002770     EXIT.                                                                
002780 AA031-LEVEL-ONE-SEQ.                                                     
002790     MOVE ZERO TO WS-FOUND-X.                                             
002800     PERFORM AA032-FIND-BY-SEQ THRU AA032-EXIT                            
002810         VARYING WS-W FROM 1 BY 1 UNTIL WS-W > AWT-COUNT.                 
002820     IF  WS-FOUND-X = ZERO                                                
002830         GO TO AA031-EXIT                                                 
002840     END-IF.                                                              
002850     PERFORM AA033-RAISE-FOR-ONE-DEP THRU AA033-EXIT                      
002860         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3.                         
002870 AA031-EXIT.                                                              
002880     EXIT.                                                                
002890 AA032-FIND-BY-SEQ.                                                       
002900     IF  AWT-EXEC-SEQ (WS-W) = WS-J                                       
002910         MOVE WS-W TO WS-FOUND-X                                          
002920     END-IF.                                                              
002930 AA032-EXIT.                                                              
002940     EXIT.                                                                
002950 AA033-RAISE-FOR-ONE-DEP.                                                 
002960     IF  AWT-DEP-ID (WS-FOUND-X, WS-K) = ZERO                             
002970         GO TO AA033-EXIT                                                 
002980     END-IF.                                                              
002990     SET  AWT-X TO 1.                                                     
003000     SEARCH AWT-ENTRY                                                     
003010         WHEN AWT-ID (AWT-X) = AWT-DEP-ID (WS-FOUND-X, WS-K)              
003020            IF  (AWT-LEVEL (AWT-X) + 1) > AWT-LEVEL (WS-FOUND-X)          
003030                COMPUTE AWT-LEVEL (WS-FOUND-X) =                          
003040                        AWT-LEVEL (AWT-X) + 1                             
003050            END-IF.                                                       
003060 AA033-EXIT.                                                              
003070     EXIT.                                                                
