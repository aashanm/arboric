000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   FORECAST TABLE BLOCK - IN-MEMORY HOLD OF THE GRID FORECAST           
000050**      BUILT BY ARSKED0, READ BY ARCOM01 AND ARCOM09 AS LINKAGE          
000060**                                                                        
000070*****************************************************************         
000080* MAX 200 HOURS HELD AT ONCE - RESIZE AFT-ENTRY IF A LONGER               
000090* HORIZON IS EVER NEEDED.                                                 
000100*                                                                         
000110* 25/06/86 WLS - CREATED.                                                 
000120*                                                                         
000130 01  AR-FORECAST-TABLE-BLOCK.                                             
000140     03  AFT-COUNT           PIC 9(4)     COMP.                           
000150     03  AFT-ENTRY OCCURS 200 TIMES INDEXED BY AFT-X.                     
000160         05  AFT-SEQ         PIC 9(4).                                    
000170         05  AFT-HOUR-OF-DAY PIC 9(2).                                    
000180         05  AFT-PRICE       PIC 9(1)V9999.                               
000190         05  AFT-CO2         PIC 9(4)V9.                                  
000200         05  AFT-RENEW-PCT   PIC 9(2)V9.                                  
000210         05  AFT-REGION      PIC X(8).                                    
000220         05  AFT-CONFIDENCE  PIC 9(1)V99.                                 
000230         05  FILLER          PIC X(2).                                    
