000010*                                                                         
000020*****************************************************************         
000030**                                                                        
000040**   REGION PROFILE TABLE FOR THE GRID ORACLE                             
000050**      4 REGIONS, LOADED BY VALUE CLAUSE - NOT A FILE                    
000060**                                                                        
000070*****************************************************************         
000080* BASE-CARBON/CARBON-AMP IN GCO2/KWH, BASE-PRICE/PRICE-AMP IN             
000090* DOLLARS PER KWH.                                                        
000100*                                                                         
000110* 18/06/86 WLS - CREATED.                                                 
000120* 04/03/95 RGM - NORDIC REGION ADDED PER REQUEST SCHD-0309.               
000130*                                                                         
000140 01  AR-REGION-TABLE-AREA.                                                
000150     03  FILLER      PIC X(8)  VALUE "US-WEST ".                          
000160     03  FILLER      PIC 9(3)  VALUE 350.                                 
000170     03  FILLER      PIC 9(3)  VALUE 200.                                 
000180     03  FILLER      PIC 9V99  VALUE 0.12.                                
000190     03  FILLER      PIC 9V99  VALUE 0.08.                                
000200     03  FILLER      PIC X(8)  VALUE "US-EAST ".                          
000210     03  FILLER      PIC 9(3)  VALUE 420.                                 
000220     03  FILLER      PIC 9(3)  VALUE 150.                                 
000230     03  FILLER      PIC 9V99  VALUE 0.14.                                
000240     03  FILLER      PIC 9V99  VALUE 0.07.                                
000250     03  FILLER      PIC X(8)  VALUE "EU-WEST ".                          
000260     03  FILLER      PIC 9(3)  VALUE 280.                                 
000270     03  FILLER      PIC 9(3)  VALUE 180.                                 
000280     03  FILLER      PIC 9V99  VALUE 0.18.                                
000290     03  FILLER      PIC 9V99  VALUE 0.10.                                
000300     03  FILLER      PIC X(8)  VALUE "NORDIC  ".                          
000310     03  FILLER      PIC 9(3)  VALUE 080.                                 
000320     03  FILLER      PIC 9(3)  VALUE 040.                                 
000330     03  FILLER      PIC 9V99  VALUE 0.08.                                
000340     03  FILLER      PIC 9V99  VALUE 0.04.                                
000350*                                                                         
000360 01  AR-REGION-TABLE REDEFINES AR-REGION-TABLE-AREA.                      
000370     03  ART-ENTRY OCCURS 4 INDEXED BY ART-X.                             
000380         05  ART-REGION      PIC X(8).                                    
000390         05  ART-BASE-CARBON PIC 9(3).                                    
000400         05  ART-CARBON-AMP  PIC 9(3).                                    
000410         05  ART-BASE-PRICE  PIC 9V99.                                    
000420         05  ART-PRICE-AMP   PIC 9V99.                                    
